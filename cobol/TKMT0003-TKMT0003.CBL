000100*================================================================*        
000200*    I D E N T I F I C A T I O N      D I V I S I O N            *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     TKMT0003.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   MMS PROCESSAMENTO DE DADOS.                              
000800 DATE-WRITTEN.   11/02/2021.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       NONE.                                                    
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*    RENAN MUNIZ MERLO COBOL DEVELOPER                           *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: TKMT0003.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 11/02/2021                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: WORK TASK MANAGEMENT BATCH CORE - TKMT        *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: READ ASSIGN-BY-REFERENCE REQUESTS.  FOR EACH  *        
002300*                  APPLICABLE TASK-TYPE ON THE STATIC REFERENCE  *        
002400*                  MAP, RECONCILE THE TASK MASTER SO EXACTLY ONE *        
002500*                  NON-COMPLETED TASK OF THAT TYPE SURVIVES,     *        
002600*                  ASSIGNED TO THE NEW ASSIGNEE; ALL OTHER       *        
002700*                  CANDIDATES ARE CANCELLED; A NEW TASK IS BUILT *        
002800*                  WHEN NO CANDIDATE OF THAT TYPE EXISTS YET.    *        
002900*----------------------------------------------------------------*        
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003100*    TASKIN          00250       TKMTREC0                        *        
003200*    TASKOUT         00250       TKMTREC0                        *        
003300*    ACTIN           00150       TKMTACT0                        *        
003400*    ACTOUT          00150       TKMTACT0                        *        
003500*    CTRIN           00037       TKMTCTR0                        *        
003600*    CTROUT          00037       TKMTCTR0                        *        
003700*    ASGNQ           00035       TKMTABQ0                        *        
003800*----------------------------------------------------------------*        
003900*    TABLE DB2...:  NONE.                                        *        
004000*----------------------------------------------------------------*        
004100*    CHANGE LOG                                                  *        
004200*    ----------                                                  *        
004300*    2021-02-16 RMM  NEW PROGRAM - ASSIGN-BY-REFERENCE STEP      *        
004400*                OF THE TASK MGMT BATCH REWRITE       TKT-4403   *        
004500*    2021-05-04 RMM  FIXED A DEFECT WHERE EVERY CANDIDATE OF     *        
004600*                A TYPE WAS BEING REASSIGNED INSTEAD OF ONLY     *        
004700*                THE FIRST, WITH THE REST CANCELLED - SEE        *        
004800*                2150 BELOW                          TKT-4460    *        
004900*    1999-01-08 CAF  Y2K - WRK-EPOCH-NOW BUILT FROM A 4-DIGIT    *        
005000*                YEAR (SEE 9000); NO FIELD CHANGE REQUIRED       *        
005100*                                                  TKT-Y2K-016   *        
005200*================================================================*        
005300*================================================================*        
005400*    E N V I R O N M E N T      D I V I S I O N                  *        
005500*================================================================*        
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     CLASS TKMT-ALPHA-CLS     IS 'A' THRU 'Z'.                            
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300                                                                          
006400     SELECT TASK-FILE-IN  ASSIGN TO UT-S-TASKIN                           
006500      ORGANIZATION IS     SEQUENTIAL                                      
006600      ACCESS MODE  IS     SEQUENTIAL                                      
006700      FILE STATUS  IS     WRK-FS-TASKIN.                                  
006800                                                                          
006900     SELECT TASK-FILE-OUT ASSIGN TO UT-S-TASKOUT                          
007000      ORGANIZATION IS     SEQUENTIAL                                      
007100      ACCESS MODE  IS     SEQUENTIAL                                      
007200      FILE STATUS  IS     WRK-FS-TASKOUT.                                 
007300                                                                          
007400     SELECT ACTIVITY-FILE-IN  ASSIGN TO UT-S-ACTIN                        
007500      ORGANIZATION IS     SEQUENTIAL                                      
007600      ACCESS MODE  IS     SEQUENTIAL                                      
007700      FILE STATUS  IS     WRK-FS-ACTIN.                                   
007800                                                                          
007900     SELECT ACTIVITY-FILE-OUT ASSIGN TO UT-S-ACTOUT                       
008000      ORGANIZATION IS     SEQUENTIAL                                      
008100      ACCESS MODE  IS     SEQUENTIAL                                      
008200      FILE STATUS  IS     WRK-FS-ACTOUT.                                  
008300                                                                          
008400     SELECT COUNTER-FILE-IN  ASSIGN TO UT-S-CTRIN                         
008500      ORGANIZATION IS     SEQUENTIAL                                      
008600      ACCESS MODE  IS     SEQUENTIAL                                      
008700      FILE STATUS  IS     WRK-FS-CTRIN.                                   
008800                                                                          
008900     SELECT COUNTER-FILE-OUT ASSIGN TO UT-S-CTROUT                        
009000      ORGANIZATION IS     SEQUENTIAL                                      
009100      ACCESS MODE  IS     SEQUENTIAL                                      
009200      FILE STATUS  IS     WRK-FS-CTROUT.                                  
009300                                                                          
009400     SELECT ASSIGN-REQUEST-FILE ASSIGN TO UT-S-ASGNQ                      
009500      ORGANIZATION IS     SEQUENTIAL                                      
009600      ACCESS MODE  IS     SEQUENTIAL                                      
009700      FILE STATUS  IS     WRK-FS-ASGNQ.                                   
009800*================================================================*        
009900*    D A T A      D I V I S I O N                                *        
010000*================================================================*        
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300*                                                                         
010400 FD TASK-FILE-IN                                                          
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORD   IS STANDARD                                           
010700     BLOCK CONTAINS 00 RECORDS.                                           
010800 01 FD-TASK-IN-REC            PIC X(250).                                 
010900                                                                          
011000 FD TASK-FILE-OUT                                                         
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORD   IS STANDARD                                           
011300     BLOCK CONTAINS 00 RECORDS.                                           
011400 01 FD-TASK-OUT-REC           PIC X(250).                                 
011500                                                                          
011600 FD ACTIVITY-FILE-IN                                                      
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORD   IS STANDARD                                           
011900     BLOCK CONTAINS 00 RECORDS.                                           
012000 01 FD-ACTIVITY-IN-REC        PIC X(150).                                 
012100                                                                          
012200 FD ACTIVITY-FILE-OUT                                                     
012300     RECORDING MODE IS F                                                  
012400     LABEL RECORD   IS STANDARD                                           
012500     BLOCK CONTAINS 00 RECORDS.                                           
012600 01 FD-ACTIVITY-OUT-REC       PIC X(150).                                 
012700                                                                          
012800 FD COUNTER-FILE-IN                                                       
012900     RECORDING MODE IS F                                                  
013000     LABEL RECORD   IS STANDARD                                           
013100     BLOCK CONTAINS 00 RECORDS.                                           
013200 01 FD-COUNTER-IN-REC         PIC X(037).                                 
013300                                                                          
013400 FD COUNTER-FILE-OUT                                                      
013500     RECORDING MODE IS F                                                  
013600     LABEL RECORD   IS STANDARD                                           
013700     BLOCK CONTAINS 00 RECORDS.                                           
013800 01 FD-COUNTER-OUT-REC        PIC X(037).                                 
013900                                                                          
014000 FD ASSIGN-REQUEST-FILE                                                   
014100     RECORDING MODE IS F                                                  
014200     LABEL RECORD   IS STANDARD                                           
014300     BLOCK CONTAINS 00 RECORDS.                                           
014400 01 FD-ASSIGN-REQ-REC         PIC X(035).                                 
014500*-----------------------------------------------------------*             
014600*                  WORKING-STORAGE SECTION                   *            
014700*-----------------------------------------------------------*             
014800 WORKING-STORAGE SECTION.                                                 
014900                                                                          
015000 77 WRK-TASKIN-EOF                   PIC X(03) VALUE SPACES.              
015100 77 WRK-ACTIN-EOF                    PIC X(03) VALUE SPACES.              
015200 77 WRK-ASGNQ-EOF                    PIC X(03) VALUE SPACES.              
015300                                                                          
015400 77 WRK-ASGNQ-COUNT                  PIC 9(05) COMP VALUE ZEROS.          
015500 77 WRK-SURVIVOR-COUNT               PIC 9(05) COMP VALUE ZEROS.          
015600 77 WRK-CANCEL-COUNT                 PIC 9(05) COMP VALUE ZEROS.          
015700 77 WRK-CREATED-COUNT                PIC 9(05) COMP VALUE ZEROS.          
015800 77 WRK-ACT-COPY-COUNT               PIC 9(05) COMP VALUE ZEROS.          
015900 77 WRK-ACT-CREATED-COUNT            PIC 9(05) COMP VALUE ZEROS.          
016000                                                                          
016100 77 WRK-CANDIDATE-COUNT              PIC 9(05) COMP VALUE ZEROS.          
016200 77 WRK-SURVIVOR-IX                  PIC 9(05) COMP VALUE ZEROS.          
016300                                                                          
016400*----------------------------------------------------------------*        
016500* DEADLINE = NOW + 1 DAY FOR A RECONCILIATION-CREATED TASK.      *        
016600* BUILT FROM THE SAME YY/MM/DD/HH/MI COMPONENTS AS THE TIMESTAMP *        
016700* ABOVE, WITH DD ROLLED FORWARD ONE DAY AGAINST THE MONTH-LENGTH *        
016800* TABLE BELOW (FEBRUARY TREATED AS 28 - LEAP DAY NOT WORTH THE   *        
016900* EXTRA LOGIC FOR A ONE-DAY GRACE PERIOD).                       *        
017000*----------------------------------------------------------------*        
017100 01 WRK-DEADLINE-BUILD.                                                   
017200    03 WRK-DL-YY                        PIC 9(02) VALUE ZEROS.            
017300    03 WRK-DL-MM                        PIC 9(02) VALUE ZEROS.            
017400    03 WRK-DL-DD                        PIC 9(02) VALUE ZEROS.            
017500    03 WRK-DL-HH                        PIC 9(02) VALUE ZEROS.            
017600    03 WRK-DL-MI                        PIC 9(02) VALUE ZEROS.            
017700    03 WRK-DL-TIE                       PIC 9(01) VALUE ZEROS.            
017800 01 WRK-DEADLINE-PLUS-1-DAY REDEFINES                                     
017900                            WRK-DEADLINE-BUILD PIC 9(11).                 
018000                                                                          
018100 01 WRK-DAYS-IN-MONTH-VALUES.                                             
018200    05 FILLER                     PIC 9(02) VALUE 31.                     
018300    05 FILLER                     PIC 9(02) VALUE 28.                     
018400    05 FILLER                     PIC 9(02) VALUE 31.                     
018500    05 FILLER                     PIC 9(02) VALUE 30.                     
018600    05 FILLER                     PIC 9(02) VALUE 31.                     
018700    05 FILLER                     PIC 9(02) VALUE 30.                     
018800    05 FILLER                     PIC 9(02) VALUE 31.                     
018900    05 FILLER                     PIC 9(02) VALUE 31.                     
019000    05 FILLER                     PIC 9(02) VALUE 30.                     
019100    05 FILLER                     PIC 9(02) VALUE 31.                     
019200    05 FILLER                     PIC 9(02) VALUE 30.                     
019300    05 FILLER                     PIC 9(02) VALUE 31.                     
019400 01 WRK-DAYS-IN-MONTH REDEFINES WRK-DAYS-IN-MONTH-VALUES.                 
019500    05 WRK-DIM-ENTRY OCCURS 12 TIMES                                      
019600             INDEXED BY WRK-DIM-IX  PIC 9(02).                            
019700                                                                          
019800*DATA FOR ERROR LOG:                                                      
019900 01 WRK-ERROR-LOG.                                                        
020000    03 WRK-PROGRAM                         PIC X(08) VALUE                
020100                                                    'TKMT0003'  .         
020200    03 WRK-SECTION-NAME                    PIC X(20) VALUE SPACES.        
020300    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.        
020400    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.        
020500    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.        
020600    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.        
020700    03 FILLER                              PIC X(04) VALUE SPACES.        
020800                                                                          
020900*ABENDING PROGRAM:                                                        
021000 77 WRK-ABEND-PGM                          PIC X(08) VALUE                
021100                                                    'TKMTABND'  .         
021200                                                                          
021300 01 WRK-FILE-STATUS.                                                      
021400    03 WRK-FS-TASKIN                       PIC 9(02) VALUE ZEROS.         
021500    03 WRK-FS-TASKOUT                      PIC 9(02) VALUE ZEROS.         
021600    03 WRK-FS-ACTIN                        PIC 9(02) VALUE ZEROS.         
021700    03 WRK-FS-ACTOUT                       PIC 9(02) VALUE ZEROS.         
021800    03 WRK-FS-CTRIN                        PIC 9(02) VALUE ZEROS.         
021900    03 WRK-FS-CTROUT                       PIC 9(02) VALUE ZEROS.         
022000    03 WRK-FS-ASGNQ                        PIC 9(02) VALUE ZEROS.         
022100    88 WRK-FS-OK                           VALUE ZEROS.                   
022200    88 WRK-FS-EOF                          VALUE 10.                      
022300                                                                          
022400*WORKING RECORD - THE ACTIVITY LOG RECORD LAYOUT:                         
022500 COPY TKMTACT0.                                                           
022600                                                                          
022700*WORKING RECORD - THE NEXT-ID COUNTER RECORD LAYOUT:                      
022800 COPY TKMTCTR0.                                                           
022900                                                                          
023000*WORKING RECORD - ONE ASSIGN-BY-REFERENCE REQUEST:                        
023100 COPY TKMTABQ0.                                                           
023200                                                                          
023300*STATIC REFERENCE-TYPE / APPLICABLE-TASK-TYPE MAP:                        
023400 COPY TKMTMAP0.                                                           
023500                                                                          
023600*----------------------------------------------------------------*        
023700* IN-MEMORY TASK TABLE - LOADED WHOLE FROM TASK-FILE-IN AT       *        
023800* 1000-INITIALIZE.  NEW TASKS ARE APPENDED TO THE END OF THIS    *        
023900* TABLE BY 2400; ALL ENTRIES WRITTEN BACK OUT AT 3000.           *        
024000*----------------------------------------------------------------*        
024100 01 WRK-TASK-TABLE-CTL.                                                   
024200    05 WRK-TASK-COUNT               PIC 9(05) COMP VALUE ZEROS.           
024300    05 WRK-TASK-ENTRY OCCURS 300 TIMES                                    
024400             INDEXED BY WRK-TASK-IX.                                      
024500       10 WRK-TASK-ID                      PIC 9(09).                     
024600       10 WRK-TASK-REFERENCE-ID             PIC 9(09).                    
024700       10 WRK-TASK-REFERENCE-TYPE           PIC X(06).                    
024800       10 WRK-TASK-TYPE                     PIC X(30).                    
024900       10 WRK-TASK-DESCRIPTION              PIC X(100).                   
025000       10 WRK-TASK-STATUS                   PIC X(09).                    
025100       10 WRK-TASK-ASSIGNEE-ID              PIC 9(09).                    
025200       10 WRK-TASK-DEADLINE-TIME            PIC 9(11).                    
025300       10 WRK-TASK-PRIORITY                 PIC X(06).                    
025400       10 WRK-TASK-CREATED-AT               PIC 9(11).                    
025500       10 WRK-TASK-STARTED-AT               PIC 9(11).                    
025600       10 WRK-TASK-ACTIVITY-COUNT           PIC 9(03).                    
025700       10 WRK-TASK-COMMENT-COUNT            PIC 9(03).                    
025800       10 WRK-TASK-REC-STATUS-SW            PIC X(01).                    
025900       10 FILLER                            PIC X(32).                    
026000*----------------------------------------------------------------*        
026100* ALTERNATE VIEW OF THE TABLE HEADER - INDEX-ONLY, USED BY THE   *        
026200* 3000-FINALIZE TRACE DISPLAY WHEN WRK-TASK-COUNT IS ZERO.       *        
026300*----------------------------------------------------------------*        
026400 01 WRK-TASK-HEADER-VIEW REDEFINES WRK-TASK-TABLE-CTL.                    
026500    05 WRK-HEADER-COUNT-X            PIC X(05).                           
026600    05 FILLER                        PIC X(245).                          
026700                                                                          
026800*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
026900 01 WRK-SYSTEM-DATE.                                                      
027000    03 YY                                  PIC 9(02) VALUE ZEROS .        
027100    03 MM                                  PIC 9(02) VALUE ZEROS .        
027200    03 DD                                  PIC 9(02) VALUE ZEROS .        
027300*                                                                         
027400 01 WRK-DATE-FORMATTED.                                                   
027500    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .        
027600    03 FILLER                              PIC X(01) VALUE '-'   .        
027700    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .        
027800    03 FILLER                              PIC X(01) VALUE '-'   .        
027900    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .        
028000*                                                                         
028100 01 WRK-SYSTEM-TIME.                                                      
028200    03 HOUR                                PIC 9(02) VALUE ZEROS .        
028300    03 MINUTE                              PIC 9(02) VALUE ZEROS .        
028400    03 SECOND                              PIC 9(02) VALUE ZEROS .        
028500    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .        
028600*                                                                         
028700 01 WRK-TIME-FORMATTED.                                                   
028800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .        
028900    03 FILLER                              PIC X(01) VALUE ':'.           
029000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .        
029100    03 FILLER                              PIC X(01) VALUE ':'.           
029200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .        
029300*----------------------------------------------------------------*        
029400* SYNTHETIC TIMESTAMP - SEE TKMT0001 9000 FOR THE FULL NOTE ON  *         
029500* WHY THIS SHOP BUILDS ITS OWN 'CURRENT TIMESTAMP' RATHER THAN  *         
029600* A LITERAL EPOCH-MS CLOCK.                                      *        
029700*----------------------------------------------------------------*        
029800 01 WRK-TIMESTAMP-BUILD.                                                  
029900    03 WRK-EPOCH-YY                        PIC 9(02) VALUE ZEROS.         
030000    03 WRK-EPOCH-MM                        PIC 9(02) VALUE ZEROS.         
030100    03 WRK-EPOCH-DD                        PIC 9(02) VALUE ZEROS.         
030200    03 WRK-EPOCH-HH                        PIC 9(02) VALUE ZEROS.         
030300    03 WRK-EPOCH-MI                        PIC 9(02) VALUE ZEROS.         
030400    03 WRK-EPOCH-TIE                       PIC 9(01) VALUE ZEROS.         
030500 01 WRK-EPOCH-NOW REDEFINES WRK-TIMESTAMP-BUILD PIC 9(11).                
030600*================================================================*        
030700 PROCEDURE                       DIVISION.                                
030800*================================================================*        
030900*----------------------------------------------------------------*        
031000 0000-MAIN-PROCESS               SECTION.                                 
031100*----------------------------------------------------------------*        
031200     PERFORM 1000-INITIALIZE.                                             
031300                                                                          
031400     PERFORM 2000-PROCESS-ONE-REQUEST                                     
031500                                 UNTIL WRK-ASGNQ-EOF EQUAL 'END'.         
031600                                                                          
031700     PERFORM 3000-FINALIZE.                                               
031800*----------------------------------------------------------------*        
031900 0000-99-EXIT.                   EXIT.                                    
032000*----------------------------------------------------------------*        
032100*----------------------------------------------------------------*        
032200 1000-INITIALIZE                 SECTION.                                 
032300*----------------------------------------------------------------*        
032400     PERFORM 9000-GET-DATE-TIME.                                          
032500                                                                          
032600     INITIALIZE WRK-TASK-TABLE-CTL.                                       
032700                                                                          
032800     OPEN INPUT  TASK-FILE-IN  COUNTER-FILE-IN  ACTIVITY-FILE-IN          
032900                 ASSIGN-REQUEST-FILE                                      
033000          OUTPUT TASK-FILE-OUT COUNTER-FILE-OUT ACTIVITY-FILE-OUT.        
033100                                                                          
033200     MOVE 'OPEN FILES'          TO WRK-ERROR-MSG.                         
033300     MOVE '1000-INITIALIZE'     TO WRK-SECTION-NAME.                      
033400     PERFORM 8100-TEST-FS-NORMAL.                                         
033500                                                                          
033600     READ COUNTER-FILE-IN INTO TKMT04-COUNTER-RECORD.                     
033700     PERFORM 8100-TEST-FS-NORMAL.                                         
033800                                                                          
033900     PERFORM 2500-LOAD-TASK-TABLE                                         
034000                                 UNTIL WRK-TASKIN-EOF EQUAL 'END'.        
034100                                                                          
034200     PERFORM 2600-COPY-OLD-ACTIVITY-LOG                                   
034300                                 UNTIL WRK-ACTIN-EOF EQUAL 'END'.         
034400                                                                          
034500     PERFORM 2900-READ-ASSIGN-REQUEST.                                    
034600*----------------------------------------------------------------*        
034700 1000-99-EXIT.                   EXIT.                                    
034800*----------------------------------------------------------------*        
034900*----------------------------------------------------------------*        
035000 2000-PROCESS-ONE-REQUEST        SECTION.                                 
035100*----------------------------------------------------------------*        
035200     ADD 1                       TO WRK-ASGNQ-COUNT.                      
035300                                                                          
035400     PERFORM 9000-GET-DATE-TIME.                                          
035500                                                                          
035600     PERFORM 2100-PROCESS-EACH-MAP-ENTRY                                  
035700             VARYING TKMT11-MAP-IX FROM 1 BY 1                            
035800             UNTIL TKMT11-MAP-IX GREATER THAN 4.                          
035900                                                                          
036000     PERFORM 2900-READ-ASSIGN-REQUEST.                                    
036100*----------------------------------------------------------------*        
036200 2000-99-EXIT.                   EXIT.                                    
036300*----------------------------------------------------------------*        
036400*----------------------------------------------------------------*        
036500 2100-PROCESS-EACH-MAP-ENTRY     SECTION.                                 
036600*----------------------------------------------------------------*        
036700     IF TKMT11-MAP-REF-TYPE (TKMT11-MAP-IX)                               
036800                                 EQUAL TKMT07-REFERENCE-TYPE              
036900                                                                          
037000        MOVE ZEROS               TO WRK-CANDIDATE-COUNT                   
037100        MOVE ZEROS               TO WRK-SURVIVOR-IX                       
037200                                                                          
037300        PERFORM 2150-SCAN-FOR-CANDIDATE                                   
037400                VARYING WRK-TASK-IX FROM 1 BY 1                           
037500                UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT             
037600                                                                          
037700        IF WRK-CANDIDATE-COUNT   GREATER THAN ZEROS                       
037800           PERFORM 2200-REASSIGN-SURVIVOR                                 
037900        ELSE                                                              
038000           PERFORM 2400-CREATE-NEW-TASK-FOR-TYPE                          
038100        END-IF                                                            
038200     END-IF.                                                              
038300*----------------------------------------------------------------*        
038400 2100-99-EXIT.                   EXIT.                                    
038500*----------------------------------------------------------------*        
038600*----------------------------------------------------------------*        
038700 2150-SCAN-FOR-CANDIDATE         SECTION.                                 
038800*----------------------------------------------------------------*        
038900     IF WRK-TASK-REFERENCE-ID (WRK-TASK-IX)                               
039000                              EQUAL TKMT07-REFERENCE-ID                   
039100        AND WRK-TASK-REFERENCE-TYPE (WRK-TASK-IX)                         
039200                              EQUAL TKMT07-REFERENCE-TYPE                 
039300        AND WRK-TASK-TYPE (WRK-TASK-IX)                                   
039400                    EQUAL TKMT11-MAP-TASK-TYPE (TKMT11-MAP-IX)            
039500        AND WRK-TASK-STATUS (WRK-TASK-IX) NOT EQUAL 'COMPLETED'           
039600                                                                          
039700        ADD 1                    TO WRK-CANDIDATE-COUNT                   
039800                                                                          
039900        IF WRK-CANDIDATE-COUNT   EQUAL 1                                  
040000           SET WRK-SURVIVOR-IX   TO WRK-TASK-IX                           
040100        ELSE                                                              
040200           PERFORM 2160-CANCEL-EXTRA-CANDIDATE                            
040300        END-IF                                                            
040400     END-IF.                                                              
040500*----------------------------------------------------------------*        
040600 2150-99-EXIT.                   EXIT.                                    
040700*----------------------------------------------------------------*        
040800*----------------------------------------------------------------*        
040900 2160-CANCEL-EXTRA-CANDIDATE     SECTION.                                 
041000*----------------------------------------------------------------*        
041100     MOVE 'CANCELLED'            TO                                       
041200                        WRK-TASK-STATUS (WRK-TASK-IX).                    
041300                                                                          
041400     MOVE 'Task cancelled due to reassignment' TO                         
041500                        TKMT02-ACTIVITY-TEXT.                             
041600     MOVE 1                      TO TKMT02-USER-ID.                       
041700     MOVE 'System'                TO TKMT02-USER-NAME.                    
041800     MOVE WRK-TASK-ID (WRK-TASK-IX) TO TKMT02-TASK-ID.                    
041900     PERFORM 2300-WRITE-ACTIVITY-RECORD.                                  
042000                                                                          
042100     ADD 1                       TO WRK-CANCEL-COUNT.                     
042200*----------------------------------------------------------------*        
042300 2160-99-EXIT.                   EXIT.                                    
042400*----------------------------------------------------------------*        
042500*----------------------------------------------------------------*        
042600 2200-REASSIGN-SURVIVOR          SECTION.                                 
042700*----------------------------------------------------------------*        
042800     MOVE TKMT07-ASSIGNEE-ID     TO                                       
042900                  WRK-TASK-ASSIGNEE-ID (WRK-SURVIVOR-IX).                 
043000                                                                          
043100     STRING 'Task reassigned to user '                                    
043200            TKMT07-ASSIGNEE-ID                                            
043300            DELIMITED BY SIZE INTO TKMT02-ACTIVITY-TEXT.                  
043400                                                                          
043500     MOVE 1                      TO TKMT02-USER-ID.                       
043600     MOVE 'Manager'              TO TKMT02-USER-NAME.                     
043700     MOVE WRK-TASK-ID (WRK-SURVIVOR-IX) TO TKMT02-TASK-ID.                
043800     PERFORM 2300-WRITE-ACTIVITY-RECORD.                                  
043900                                                                          
044000     ADD 1                       TO WRK-SURVIVOR-COUNT.                   
044100*----------------------------------------------------------------*        
044200 2200-99-EXIT.                   EXIT.                                    
044300*----------------------------------------------------------------*        
044400*----------------------------------------------------------------*        
044500 2300-WRITE-ACTIVITY-RECORD      SECTION.                                 
044600*----------------------------------------------------------------*        
044700     ADD 1                       TO TKMT04-NEXT-ACTIVITY-ID.              
044800                                                                          
044900     MOVE TKMT04-NEXT-ACTIVITY-ID TO TKMT02-ACTIVITY-ID.                  
045000     MOVE WRK-EPOCH-NOW          TO TKMT02-ACTY-TIMESTAMP.                
045100                                                                          
045200     MOVE TKMT02-ACTIVITY-RECORD TO FD-ACTIVITY-OUT-REC.                  
045300                                                                          
045400     WRITE FD-ACTIVITY-OUT-REC.                                           
045500                                                                          
045600     MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG.                     
045700     MOVE '2300-WRITE-ACTIVITY'   TO WRK-SECTION-NAME.                    
045800     PERFORM 8100-TEST-FS-NORMAL.                                         
045900                                                                          
046000     ADD 1                       TO WRK-ACT-CREATED-COUNT.                
046100*----------------------------------------------------------------*        
046200 2300-99-EXIT.                   EXIT.                                    
046300*----------------------------------------------------------------*        
046400*----------------------------------------------------------------*        
046500 2400-CREATE-NEW-TASK-FOR-TYPE   SECTION.                                 
046600*----------------------------------------------------------------*        
046700     ADD 1                       TO WRK-TASK-COUNT.                       
046800     SET WRK-TASK-IX             TO WRK-TASK-COUNT.                       
046900                                                                          
047000     ADD 1                       TO TKMT04-NEXT-TASK-ID.                  
047100                                                                          
047200     MOVE TKMT04-NEXT-TASK-ID    TO WRK-TASK-ID (WRK-TASK-IX).            
047300     MOVE TKMT07-REFERENCE-ID    TO                                       
047400                  WRK-TASK-REFERENCE-ID (WRK-TASK-IX).                    
047500     MOVE TKMT07-REFERENCE-TYPE  TO                                       
047600                  WRK-TASK-REFERENCE-TYPE (WRK-TASK-IX).                  
047700     MOVE TKMT11-MAP-TASK-TYPE (TKMT11-MAP-IX) TO                         
047800                  WRK-TASK-TYPE (WRK-TASK-IX).                            
047900     MOVE 'Task assigned via reference' TO                                
048000                  WRK-TASK-DESCRIPTION (WRK-TASK-IX).                     
048100     MOVE 'ASSIGNED '            TO                                       
048200                  WRK-TASK-STATUS (WRK-TASK-IX).                          
048300     MOVE TKMT07-ASSIGNEE-ID     TO                                       
048400                  WRK-TASK-ASSIGNEE-ID (WRK-TASK-IX).                     
048500     MOVE 'MEDIUM'               TO                                       
048600                  WRK-TASK-PRIORITY (WRK-TASK-IX).                        
048700     MOVE WRK-EPOCH-NOW          TO                                       
048800                  WRK-TASK-CREATED-AT (WRK-TASK-IX).                      
048900     MOVE ZEROS                  TO                                       
049000                  WRK-TASK-STARTED-AT (WRK-TASK-IX).                      
049100     MOVE WRK-DEADLINE-PLUS-1-DAY TO                                      
049200                  WRK-TASK-DEADLINE-TIME (WRK-TASK-IX).                   
049300     MOVE ZEROS                  TO                                       
049400                  WRK-TASK-ACTIVITY-COUNT (WRK-TASK-IX).                  
049500     MOVE ZEROS                  TO                                       
049600                  WRK-TASK-COMMENT-COUNT (WRK-TASK-IX).                   
049700     MOVE 'A'                    TO                                       
049800                  WRK-TASK-REC-STATUS-SW (WRK-TASK-IX).                   
049900                                                                          
050000     ADD 1                       TO WRK-CREATED-COUNT.                    
050100*----------------------------------------------------------------*        
050200 2400-99-EXIT.                   EXIT.                                    
050300*----------------------------------------------------------------*        
050400*----------------------------------------------------------------*        
050500 2500-LOAD-TASK-TABLE            SECTION.                                 
050600*----------------------------------------------------------------*        
050700     READ TASK-FILE-IN.                                                   
050800                                                                          
050900     MOVE 'READING TASK-FILE-IN'  TO WRK-ERROR-MSG.                       
051000     MOVE '2500-LOAD-TASK-TABLE'  TO WRK-SECTION-NAME.                    
051100     PERFORM 8200-TEST-FS-READ.                                           
051200                                                                          
051300     IF WRK-FS-EOF                                                        
051400        MOVE 'END'               TO WRK-TASKIN-EOF                        
051500     ELSE                                                                 
051600        ADD 1                    TO WRK-TASK-COUNT                        
051700        MOVE FD-TASK-IN-REC      TO WRK-TASK-ENTRY (WRK-TASK-IX)          
051800     END-IF.                                                              
051900*----------------------------------------------------------------*        
052000 2500-99-EXIT.                   EXIT.                                    
052100*----------------------------------------------------------------*        
052200*----------------------------------------------------------------*        
052300 2600-COPY-OLD-ACTIVITY-LOG      SECTION.                                 
052400*----------------------------------------------------------------*        
052500     READ ACTIVITY-FILE-IN.                                               
052600                                                                          
052700     MOVE 'READING ACTIVITY-FILE-IN' TO WRK-ERROR-MSG.                    
052800     MOVE '2600-COPY-OLD-ACTLOG'  TO WRK-SECTION-NAME.                    
052900     PERFORM 8300-TEST-FS-ACT-READ.                                       
053000                                                                          
053100     IF WRK-FS-EOF                                                        
053200        MOVE 'END'               TO WRK-ACTIN-EOF                         
053300     ELSE                                                                 
053400        ADD 1                    TO WRK-ACT-COPY-COUNT                    
053500        MOVE FD-ACTIVITY-IN-REC  TO FD-ACTIVITY-OUT-REC                   
053600        WRITE FD-ACTIVITY-OUT-REC                                         
053700        MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG                   
053800        PERFORM 8100-TEST-FS-NORMAL                                       
053900     END-IF.                                                              
054000*----------------------------------------------------------------*        
054100 2600-99-EXIT.                   EXIT.                                    
054200*----------------------------------------------------------------*        
054300*----------------------------------------------------------------*        
054400 2900-READ-ASSIGN-REQUEST        SECTION.                                 
054500*----------------------------------------------------------------*        
054600     READ ASSIGN-REQUEST-FILE    INTO TKMT07-ASSIGN-REQUEST.              
054700                                                                          
054800     MOVE 'READING ASSIGN-REQUEST-FILE' TO WRK-ERROR-MSG.                 
054900     MOVE '2900-READ-ASGN-REQ'    TO WRK-SECTION-NAME.                    
055000     PERFORM 8400-TEST-FS-ASGNQ-READ.                                     
055100                                                                          
055200     IF WRK-FS-EOF                                                        
055300        MOVE 'END'               TO WRK-ASGNQ-EOF                         
055400     END-IF.                                                              
055500*----------------------------------------------------------------*        
055600 2900-99-EXIT.                   EXIT.                                    
055700*----------------------------------------------------------------*        
055800*----------------------------------------------------------------*        
055900 3000-FINALIZE                   SECTION.                                 
056000*----------------------------------------------------------------*        
056100     PERFORM 3050-WRITE-ONE-TASK                                          
056200             VARYING WRK-TASK-IX FROM 1 BY 1                              
056300             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT.               
056400                                                                          
056500     MOVE TKMT04-COUNTER-RECORD  TO FD-COUNTER-OUT-REC.                   
056600                                                                          
056700     WRITE FD-COUNTER-OUT-REC.                                            
056800                                                                          
056900     MOVE 'WRITE COUNTER-FILE-OUT' TO WRK-ERROR-MSG.                      
057000     MOVE '3000-FINALIZE'        TO WRK-SECTION-NAME.                     
057100     PERFORM 8100-TEST-FS-NORMAL.                                         
057200                                                                          
057300     CLOSE TASK-FILE-IN  TASK-FILE-OUT  ACTIVITY-FILE-IN                  
057400           ACTIVITY-FILE-OUT COUNTER-FILE-IN COUNTER-FILE-OUT             
057500           ASSIGN-REQUEST-FILE.                                           
057600                                                                          
057700     DISPLAY '***************************'.                               
057800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
057900     DISPLAY '***************************'.                               
058000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
058100     DISPLAY '*-------------------------*'.                               
058200     DISPLAY '*REQUESTS READ.......:' WRK-ASGNQ-COUNT '*'.                
058300     DISPLAY '*SURVIVORS REASSIGNED:' WRK-SURVIVOR-COUNT '*'.             
058400     DISPLAY '*CANDIDATES CANCELLED:' WRK-CANCEL-COUNT '*'.               
058500     DISPLAY '*NEW TASKS CREATED...:' WRK-CREATED-COUNT '*'.              
058600     DISPLAY '*-------------------------*'.                               
058700     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
058800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
058900     DISPLAY '***************************'.                               
059000                                                                          
059100     STOP RUN.                                                            
059200*----------------------------------------------------------------*        
059300 3000-99-EXIT.                   EXIT.                                    
059400*----------------------------------------------------------------*        
059500*----------------------------------------------------------------*        
059600 3050-WRITE-ONE-TASK             SECTION.                                 
059700*----------------------------------------------------------------*        
059800     MOVE WRK-TASK-ENTRY (WRK-TASK-IX) TO FD-TASK-OUT-REC.                
059900                                                                          
060000     WRITE FD-TASK-OUT-REC.                                               
060100                                                                          
060200     MOVE 'WRITE TASK-FILE-OUT'  TO WRK-ERROR-MSG.                        
060300     MOVE '3050-WRITE-ONE-TASK'  TO WRK-SECTION-NAME.                     
060400     PERFORM 8100-TEST-FS-NORMAL.                                         
060500*----------------------------------------------------------------*        
060600 3050-99-EXIT.                   EXIT.                                    
060700*----------------------------------------------------------------*        
060800*----------------------------------------------------------------*        
060900 8100-TEST-FS-NORMAL             SECTION.                                 
061000*----------------------------------------------------------------*        
061100     IF WRK-FS-TASKIN  NOT EQUAL ZEROS                                    
061200        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
061300        PERFORM 9999-CALL-ABEND-PGM                                       
061400     END-IF.                                                              
061500     IF WRK-FS-TASKOUT NOT EQUAL ZEROS                                    
061600        MOVE WRK-FS-TASKOUT      TO WRK-ERROR-CODE                        
061700        PERFORM 9999-CALL-ABEND-PGM                                       
061800     END-IF.                                                              
061900     IF WRK-FS-ACTOUT  NOT EQUAL ZEROS                                    
062000        MOVE WRK-FS-ACTOUT       TO WRK-ERROR-CODE                        
062100        PERFORM 9999-CALL-ABEND-PGM                                       
062200     END-IF.                                                              
062300     IF WRK-FS-CTRIN   NOT EQUAL ZEROS                                    
062400        MOVE WRK-FS-CTRIN        TO WRK-ERROR-CODE                        
062500        PERFORM 9999-CALL-ABEND-PGM                                       
062600     END-IF.                                                              
062700     IF WRK-FS-CTROUT  NOT EQUAL ZEROS                                    
062800        MOVE WRK-FS-CTROUT       TO WRK-ERROR-CODE                        
062900        PERFORM 9999-CALL-ABEND-PGM                                       
063000     END-IF.                                                              
063100*----------------------------------------------------------------*        
063200 8100-99-EXIT.                   EXIT.                                    
063300*----------------------------------------------------------------*        
063400*----------------------------------------------------------------*        
063500 8200-TEST-FS-READ               SECTION.                                 
063600*----------------------------------------------------------------*        
063700     IF WRK-FS-TASKIN            NOT EQUAL ZEROS AND 10                   
063800        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
063900        PERFORM 9999-CALL-ABEND-PGM                                       
064000     END-IF.                                                              
064100*----------------------------------------------------------------*        
064200 8200-99-EXIT.                   EXIT.                                    
064300*----------------------------------------------------------------*        
064400*----------------------------------------------------------------*        
064500 8300-TEST-FS-ACT-READ           SECTION.                                 
064600*----------------------------------------------------------------*        
064700     IF WRK-FS-ACTIN             NOT EQUAL ZEROS AND 10                   
064800        MOVE WRK-FS-ACTIN        TO WRK-ERROR-CODE                        
064900        PERFORM 9999-CALL-ABEND-PGM                                       
065000     END-IF.                                                              
065100*----------------------------------------------------------------*        
065200 8300-99-EXIT.                   EXIT.                                    
065300*----------------------------------------------------------------*        
065400*----------------------------------------------------------------*        
065500 8400-TEST-FS-ASGNQ-READ         SECTION.                                 
065600*----------------------------------------------------------------*        
065700     IF WRK-FS-ASGNQ             NOT EQUAL ZEROS AND 10                   
065800        MOVE WRK-FS-ASGNQ        TO WRK-ERROR-CODE                        
065900        PERFORM 9999-CALL-ABEND-PGM                                       
066000     END-IF.                                                              
066100*----------------------------------------------------------------*        
066200 8400-99-EXIT.                   EXIT.                                    
066300*----------------------------------------------------------------*        
066400*----------------------------------------------------------------*        
066500 9000-GET-DATE-TIME              SECTION.                                 
066600*----------------------------------------------------------------*        
066700     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
066800     MOVE YY                     TO YYYY-FORMATTED.                       
066900     MOVE MM                     TO MM-FORMATTED.                         
067000     MOVE DD                     TO DD-FORMATTED.                         
067100     ADD  2000                   TO YYYY-FORMATTED.                       
067200                                                                          
067300     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
067400     MOVE HOUR                   TO HOUR-FORMATTED.                       
067500     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
067600     MOVE SECOND                 TO SECOND-FORMATTED.                     
067700                                                                          
067800     MOVE YY                     TO WRK-EPOCH-YY.                         
067900     MOVE MM                     TO WRK-EPOCH-MM.                         
068000     MOVE DD                     TO WRK-EPOCH-DD.                         
068100     MOVE HOUR                   TO WRK-EPOCH-HH.                         
068200     MOVE MINUTE                 TO WRK-EPOCH-MI.                         
068300     ADD  1                      TO WRK-EPOCH-TIE.                        
068400     IF WRK-EPOCH-TIE            GREATER THAN 9                           
068500        MOVE ZERO                TO WRK-EPOCH-TIE                         
068600     END-IF.                                                              
068700                                                                          
068800     MOVE WRK-EPOCH-YY           TO WRK-DL-YY.                            
068900     MOVE WRK-EPOCH-MM           TO WRK-DL-MM.                            
069000     MOVE WRK-EPOCH-DD           TO WRK-DL-DD.                            
069100     MOVE WRK-EPOCH-HH           TO WRK-DL-HH.                            
069200     MOVE WRK-EPOCH-MI           TO WRK-DL-MI.                            
069300     MOVE WRK-EPOCH-TIE          TO WRK-DL-TIE.                           
069400                                                                          
069500     ADD  1                      TO WRK-DL-DD.                            
069600     SET  WRK-DIM-IX             TO WRK-DL-MM.                            
069700     IF WRK-DL-DD                                                         
069800              GREATER THAN WRK-DIM-ENTRY (WRK-DIM-IX)                     
069900        MOVE 1                   TO WRK-DL-DD                             
070000        ADD  1                   TO WRK-DL-MM                             
070100        IF WRK-DL-MM             GREATER THAN 12                          
070200           MOVE 1                TO WRK-DL-MM                             
070300           ADD  1                TO WRK-DL-YY                             
070400        END-IF                                                            
070500     END-IF.                                                              
070600*----------------------------------------------------------------*        
070700 9000-99-EXIT.                   EXIT.                                    
070800*----------------------------------------------------------------*        
070900*----------------------------------------------------------------*        
071000 9999-CALL-ABEND-PGM             SECTION.                                 
071100*----------------------------------------------------------------*        
071200     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
071300     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
071400     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
071500*----------------------------------------------------------------*        
071600 9999-99-EXIT.                   EXIT.                                    
071700*----------------------------------------------------------------*        
