000100*================================================================*        
000200*    BOOK........: TKMTABQ0                                      *        
000300*    TITLE.......: ASSIGN-BY-REFERENCE REQUEST RECORD            *        
000400*----------------------------------------------------------------*        
000500*    ONE TRANSACTION PER REFERENCE TO BE RECONCILED.  READ BY    *        
000600*    TKMT0003, WHICH APPLIES THE STATIC REFERENCE-TASK-TYPE MAP  *        
000700*    (BOOK TKMTMAP0) AGAINST EVERY TASK ON FILE FOR THIS         *        
000800*    REFERENCE-ID / REFERENCE-TYPE PAIR.                         *        
000900*----------------------------------------------------------------*        
001000*    CHANGE LOG                                                  *        
001100*    ----------                                                  *        
001200*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001300*================================================================*        
001400 01  TKMT07-ASSIGN-REQUEST.                                               
001500     05  TKMT07-REFERENCE-ID         PIC 9(09).                           
001600     05  TKMT07-REFERENCE-TYPE       PIC X(06).                           
001700     05  TKMT07-ASSIGNEE-ID          PIC 9(09).                           
001800     05  FILLER                      PIC X(11).                           
