000100*================================================================*        
000200*    I D E N T I F I C A T I O N      D I V I S I O N            *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     TKMTABND.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   MMS PROCESSAMENTO DE DADOS.                              
000800 DATE-WRITTEN.   14/06/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       NONE.                                                    
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*    RENAN MUNIZ MERLO COBOL DEVELOPER                           *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: TKMTABND.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 14/06/1987                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: WORK TASK MANAGEMENT BATCH CORE - TKMT        *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: ABNORMAL END PROGRAM - LOGS THE CALLING       *        
002300*                  PROGRAM'S ERROR MESSAGE/CODE AND STOPS        *        
002400*                  THE RUN.  CALLED BY EVERY TKMT PROGRAM        *        
002500*                  WHEN A FILE-STATUS OR OUT-OF-SEQUENCE         *        
002600*                  CONDITION IS TOO SEVERE TO KEEP GOING.        *        
002700*----------------------------------------------------------------*        
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
002900*----------------------------------------------------------------*        
003000*    TABLE DB2...:  NONE.                                        *        
003100*----------------------------------------------------------------*        
003200*    CHANGE LOG                                                  *        
003300*    ----------                                                  *        
003400*    1987-06-14 JCS  ORIGINAL ABEND/ERROR-LOGGER FOR THE         *        
003500*                LEGACY BATCH SUITE                REQ-011       *        
003600*    1991-09-03 JCS  ADDED WRK-ERROR-TIME TO THE PANEL SO        *        
003700*                OPERATORS COULD TELL SHIFTS APART     REQ-088   *        
003800*    1999-01-11 CAF  Y2K - WRK-ERROR-DATE IS BUILT BY THE        *        
003900*                CALLER FROM A 4-DIGIT YEAR; NOTHING TO          *        
004000*                CHANGE HERE                    TKT-Y2K-011      *        
004100*    2021-02-11 RMM  ADAPTED FOR THE TASK MGMT REWRITE           *        
004200*                                                  TKT-4401      *        
004300*    2021-07-19 RMM  ADDED PROGRAM/SECTION NAME TO THE PANEL     *        
004400*                SO OPERATORS SEE WHERE IT BLEW UP AT A          *        
004500*                GLANCE                           TKT-4501       *        
004600*================================================================*        
004700*================================================================*        
004800*    E N V I R O N M E N T      D I V I S I O N                  *        
004900*================================================================*        
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     CLASS TKMT-ALPHABETIC-CLS  IS 'A' THRU 'Z'.                          
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700*================================================================*        
005800*    D A T A      D I V I S I O N                                *        
005900*================================================================*        
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200*-----------------------------------------------------------*             
006300*                  WORKING-STORAGE SECTION                   *            
006400*-----------------------------------------------------------*             
006500 WORKING-STORAGE SECTION.                                                 
006600                                                                          
006700 77  WRK-ABEND-COUNT                 PIC 9(04) COMP VALUE ZEROS.          
006800*-----------------------------------------------------------*             
006900*                      LINKAGE SECTION                       *            
007000*-----------------------------------------------------------*             
007100 LINKAGE SECTION.                                                         
007200 01 WRK-ERROR-LOG.                                                        
007300    03 WRK-PROGRAM                         PIC X(08).                     
007400    03 WRK-SECTION-NAME                    PIC X(20).                     
007500    03 WRK-ERROR-MSG                       PIC X(30).                     
007600    03 WRK-ERROR-CODE                      PIC X(30).                     
007700    03 WRK-ERROR-DATE                      PIC X(10).                     
007800    03 WRK-ERROR-TIME                      PIC X(08).                     
007900    03 FILLER                              PIC X(04).                     
008000*-----------------------------------------------------------*             
008100* FLAT VIEW OF THE WHOLE PANEL - USED WHEN THE PANEL NEEDS  *             
008200* TO BE MOVED AS ONE BLOCK RATHER THAN FIELD BY FIELD.      *             
008300*-----------------------------------------------------------*             
008400 01 WRK-ERROR-LOG-FLAT REDEFINES WRK-ERROR-LOG PIC X(110).                
008500*-----------------------------------------------------------*             
008600* CALLER-ID VIEW - PROGRAM AND SECTION NAME TOGETHER, FOR   *             
008700* THE ONE-LINE OPERATOR MESSAGE ON THE CONSOLE LOG.         *             
008800*-----------------------------------------------------------*             
008900 01 WRK-ERROR-CALLER-VIEW REDEFINES WRK-ERROR-LOG.                        
009000    03 WRK-CALLER-ID                       PIC X(28).                     
009100    03 FILLER                              PIC X(82).                     
009200*-----------------------------------------------------------*             
009300* TIMESTAMP VIEW - DATE AND TIME TOGETHER, FOR THE OPERATOR *             
009400* PANEL HEADING LINE.                                       *             
009500*-----------------------------------------------------------*             
009600 01 WRK-ERROR-TIMESTAMP-VIEW REDEFINES WRK-ERROR-LOG.                     
009700    03 FILLER                              PIC X(88).                     
009800    03 WRK-ERROR-DATE-TIME                 PIC X(22).                     
009900*================================================================*        
010000 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.           
010100*================================================================*        
010200*----------------------------------------------------------------*        
010300 0000-MAIN-PROCESS               SECTION.                                 
010400*----------------------------------------------------------------*        
010500     ADD 1                       TO WRK-ABEND-COUNT.                      
010600                                                                          
010700     DISPLAY '**********************************'.                        
010800     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.                        
010900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
011000     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.                  
011100     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.                
011200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
011300     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.                   
011400     DISPLAY '*CALLER SECTION.....:'WRK-SECTION-NAME'*'.                  
011500     DISPLAY '*ERROR CODE:                     *'.                        
011600     DISPLAY '* 'WRK-ERROR-CODE' *'.                                      
011700     DISPLAY '*ERROR MESSAGE:                  *'.                        
011800     DISPLAY '* 'WRK-ERROR-MSG' *'.                                       
011900     DISPLAY '**********************************'.                        
012000                                                                          
012100     STOP RUN.                                                            
012200*----------------------------------------------------------------*        
012300 0000-99-EXIT.                   EXIT.                                    
012400*----------------------------------------------------------------*        
