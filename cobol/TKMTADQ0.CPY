000100*================================================================*        
000200*    BOOK........: TKMTADQ0                                      *        
000300*    TITLE.......: ADD-COMMENT REQUEST RECORD                    *        
000400*----------------------------------------------------------------*        
000500*    ONE TRANSACTION PER COMMENT TO BE ADDED TO A TASK.  READ    *        
000600*    BY TKMT0006, KEYED BY TASK-ID.                              *        
000700*----------------------------------------------------------------*        
000800*    CHANGE LOG                                                  *        
000900*    ----------                                                  *        
001000*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001100*================================================================*        
001200 01  TKMT10-COMMENT-REQUEST.                                              
001300     05  TKMT10-TASK-ID              PIC 9(09).                           
001400     05  TKMT10-COMMENT-TEXT         PIC X(200).                          
001500     05  TKMT10-USER-ID              PIC 9(09).                           
001600     05  TKMT10-USER-NAME            PIC X(20).                           
001700     05  FILLER                      PIC X(10).                           
