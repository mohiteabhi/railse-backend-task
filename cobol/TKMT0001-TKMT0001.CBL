000100*================================================================*        
000200*    I D E N T I F I C A T I O N      D I V I S I O N            *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     TKMT0001.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   MMS PROCESSAMENTO DE DADOS.                              
000800 DATE-WRITTEN.   11/02/2021.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       NONE.                                                    
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*    RENAN MUNIZ MERLO COBOL DEVELOPER                           *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: TKMT0001.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 11/02/2021                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: WORK TASK MANAGEMENT BATCH CORE - TKMT        *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: READ CREATE-TASK REQUESTS, BUILD A NEW TASK   *        
002300*                  RECORD PER REQUEST (STATUS ASSIGNED, ONE      *        
002400*                  CREATION ACTIVITY EACH) AND APPEND THEM TO    *        
002500*                  THE TASK MASTER / ACTIVITY LOG CHAIN.         *        
002600*----------------------------------------------------------------*        
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
002800*    TASKIN          00250       TKMTREC0                        *        
002900*    TASKOUT         00250       TKMTREC0                        *        
003000*    ACTIN           00150       TKMTACT0                        *        
003100*    ACTOUT          00150       TKMTACT0                        *        
003200*    CTRIN           00037       TKMTCTR0                        *        
003300*    CTROUT          00037       TKMTCTR0                        *        
003400*    CREQ            00100       TKMTCRQ0                        *        
003500*----------------------------------------------------------------*        
003600*    TABLE DB2...:  NONE.                                        *        
003700*----------------------------------------------------------------*        
003800*    CHANGE LOG                                                  *        
003900*    ----------                                                  *        
004000*    2021-02-11 RMM  NEW PROGRAM - CREATE-TASKS STEP OF THE      *        
004100*                TASK MGMT BATCH REWRITE            TKT-4401     *        
004200*    2021-03-02 RMM  DEFAULT PRIORITY MEDIUM WHEN THE REQUEST    *        
004300*                LEAVES THE FIELD BLANK              TKT-4415    *        
004400*    1999-01-08 CAF  Y2K - WRK-EPOCH-NOW BUILT FROM A 4-DIGIT    *        
004500*                YEAR (SEE 9000); NO FIELD CHANGE REQUIRED       *        
004600*                                                  TKT-Y2K-014   *        
004700*================================================================*        
004800*================================================================*        
004900*    E N V I R O N M E N T      D I V I S I O N                  *        
005000*================================================================*        
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     CLASS TKMT-NUMERIC-CLS   IS '0' THRU '9'.                            
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800                                                                          
005900     SELECT TASK-FILE-IN  ASSIGN TO UT-S-TASKIN                           
006000      ORGANIZATION IS     SEQUENTIAL                                      
006100      ACCESS MODE  IS     SEQUENTIAL                                      
006200      FILE STATUS  IS     WRK-FS-TASKIN.                                  
006300                                                                          
006400     SELECT TASK-FILE-OUT ASSIGN TO UT-S-TASKOUT                          
006500      ORGANIZATION IS     SEQUENTIAL                                      
006600      ACCESS MODE  IS     SEQUENTIAL                                      
006700      FILE STATUS  IS     WRK-FS-TASKOUT.                                 
006800                                                                          
006900     SELECT ACTIVITY-FILE-IN  ASSIGN TO UT-S-ACTIN                        
007000      ORGANIZATION IS     SEQUENTIAL                                      
007100      ACCESS MODE  IS     SEQUENTIAL                                      
007200      FILE STATUS  IS     WRK-FS-ACTIN.                                   
007300                                                                          
007400     SELECT ACTIVITY-FILE-OUT ASSIGN TO UT-S-ACTOUT                       
007500      ORGANIZATION IS     SEQUENTIAL                                      
007600      ACCESS MODE  IS     SEQUENTIAL                                      
007700      FILE STATUS  IS     WRK-FS-ACTOUT.                                  
007800                                                                          
007900     SELECT COUNTER-FILE-IN  ASSIGN TO UT-S-CTRIN                         
008000      ORGANIZATION IS     SEQUENTIAL                                      
008100      ACCESS MODE  IS     SEQUENTIAL                                      
008200      FILE STATUS  IS     WRK-FS-CTRIN.                                   
008300                                                                          
008400     SELECT COUNTER-FILE-OUT ASSIGN TO UT-S-CTROUT                        
008500      ORGANIZATION IS     SEQUENTIAL                                      
008600      ACCESS MODE  IS     SEQUENTIAL                                      
008700      FILE STATUS  IS     WRK-FS-CTROUT.                                  
008800                                                                          
008900     SELECT CREATE-REQUEST-FILE ASSIGN TO UT-S-CREQ                       
009000      ORGANIZATION IS     SEQUENTIAL                                      
009100      ACCESS MODE  IS     SEQUENTIAL                                      
009200      FILE STATUS  IS     WRK-FS-CREQ.                                    
009300*================================================================*        
009400*    D A T A      D I V I S I O N                                *        
009500*================================================================*        
009600 DATA DIVISION.                                                           
009700 FILE SECTION.                                                            
009800*                                                                         
009900 FD TASK-FILE-IN                                                          
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORD   IS STANDARD                                           
010200     BLOCK CONTAINS 00 RECORDS.                                           
010300 01 FD-TASK-IN-REC            PIC X(250).                                 
010400                                                                          
010500 FD TASK-FILE-OUT                                                         
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORD   IS STANDARD                                           
010800     BLOCK CONTAINS 00 RECORDS.                                           
010900 01 FD-TASK-OUT-REC           PIC X(250).                                 
011000                                                                          
011100 FD ACTIVITY-FILE-IN                                                      
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORD   IS STANDARD                                           
011400     BLOCK CONTAINS 00 RECORDS.                                           
011500 01 FD-ACTIVITY-IN-REC        PIC X(150).                                 
011600                                                                          
011700 FD ACTIVITY-FILE-OUT                                                     
011800     RECORDING MODE IS F                                                  
011900     LABEL RECORD   IS STANDARD                                           
012000     BLOCK CONTAINS 00 RECORDS.                                           
012100 01 FD-ACTIVITY-OUT-REC       PIC X(150).                                 
012200                                                                          
012300 FD COUNTER-FILE-IN                                                       
012400     RECORDING MODE IS F                                                  
012500     LABEL RECORD   IS STANDARD                                           
012600     BLOCK CONTAINS 00 RECORDS.                                           
012700 01 FD-COUNTER-IN-REC         PIC X(037).                                 
012800                                                                          
012900 FD COUNTER-FILE-OUT                                                      
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORD   IS STANDARD                                           
013200     BLOCK CONTAINS 00 RECORDS.                                           
013300 01 FD-COUNTER-OUT-REC        PIC X(037).                                 
013400                                                                          
013500 FD CREATE-REQUEST-FILE                                                   
013600     RECORDING MODE IS F                                                  
013700     LABEL RECORD   IS STANDARD                                           
013800     BLOCK CONTAINS 00 RECORDS.                                           
013900 01 FD-CREATE-REQ-REC         PIC X(100).                                 
014000*-----------------------------------------------------------*             
014100*                  WORKING-STORAGE SECTION                   *            
014200*-----------------------------------------------------------*             
014300 WORKING-STORAGE SECTION.                                                 
014400                                                                          
014500 77 WRK-TASKIN-EOF                   PIC X(03) VALUE SPACES.              
014600 77 WRK-ACTIN-EOF                    PIC X(03) VALUE SPACES.              
014700 77 WRK-CREQ-EOF                     PIC X(03) VALUE SPACES.              
014800                                                                          
014900 77 WRK-TASK-COPY-COUNT              PIC 9(05) COMP VALUE ZEROS.          
015000 77 WRK-ACT-COPY-COUNT               PIC 9(05) COMP VALUE ZEROS.          
015100 77 WRK-CREQ-COUNT                   PIC 9(05) COMP VALUE ZEROS.          
015200 77 WRK-TASK-CREATED-COUNT           PIC 9(05) COMP VALUE ZEROS.          
015300 77 WRK-ACT-CREATED-COUNT            PIC 9(05) COMP VALUE ZEROS.          
015400                                                                          
015500*DATA FOR ERROR LOG:                                                      
015600 01 WRK-ERROR-LOG.                                                        
015700    03 WRK-PROGRAM                         PIC X(08) VALUE                
015800                                                    'TKMT0001'  .         
015900    03 WRK-SECTION-NAME                    PIC X(20) VALUE SPACES.        
016000    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.        
016100    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.        
016200    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.        
016300    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.        
016400    03 FILLER                              PIC X(04) VALUE SPACES.        
016500                                                                          
016600*ABENDING PROGRAM:                                                        
016700 77 WRK-ABEND-PGM                          PIC X(08) VALUE                
016800                                                    'TKMTABND'  .         
016900                                                                          
017000 01 WRK-FILE-STATUS.                                                      
017100    03 WRK-FS-TASKIN                       PIC 9(02) VALUE ZEROS.         
017200    03 WRK-FS-TASKOUT                      PIC 9(02) VALUE ZEROS.         
017300    03 WRK-FS-ACTIN                        PIC 9(02) VALUE ZEROS.         
017400    03 WRK-FS-ACTOUT                       PIC 9(02) VALUE ZEROS.         
017500    03 WRK-FS-CTRIN                        PIC 9(02) VALUE ZEROS.         
017600    03 WRK-FS-CTROUT                       PIC 9(02) VALUE ZEROS.         
017700    03 WRK-FS-CREQ                         PIC 9(02) VALUE ZEROS.         
017800    88 WRK-FS-OK                           VALUE ZEROS.                   
017900    88 WRK-FS-EOF                          VALUE 10.                      
018000                                                                          
018100*WORKING RECORD - THE TASK MASTER RECORD LAYOUT:                          
018200 COPY TKMTREC0.                                                           
018300                                                                          
018400*WORKING RECORD - THE ACTIVITY LOG RECORD LAYOUT:                         
018500 COPY TKMTACT0.                                                           
018600                                                                          
018700*WORKING RECORD - THE NEXT-ID COUNTER RECORD LAYOUT:                      
018800 COPY TKMTCTR0.                                                           
018900                                                                          
019000*WORKING RECORD - ONE CREATE-TASK REQUEST:                                
019100 COPY TKMTCRQ0.                                                           
019200                                                                          
019300*----------------------------------------------------------------*        
019400* IN-MEMORY TASK TABLE - THE OLD MASTER (TASK-FILE-IN) IS READ   *        
019500* ENTIRELY INTO THIS TABLE AT 1000-INITIALIZE.  NEW TASKS ARE    *        
019600* APPENDED TO IT AS THEY ARE BUILT, THEN THE WHOLE TABLE IS      *        
019700* WRITTEN BACK OUT TO TASK-FILE-OUT AT 3000-FINALIZE, IN ORDER,  *        
019800* BECOMING THE NEW MASTER FOR THE NEXT PROGRAM IN THE CHAIN.     *        
019900* (THIS SHOP'S GNUCOBOL BUILD HAS NO ISAM SUPPORT SO A KEYED     *        
020000* TASK-FILE IS SIMULATED WITH SEQUENTIAL I/O PLUS THIS TABLE.)   *        
020100*----------------------------------------------------------------*        
020200 01 WRK-TASK-TABLE-CTL.                                                   
020300    05 WRK-TASK-COUNT               PIC 9(05) COMP VALUE ZEROS.           
020400    05 WRK-TASK-ENTRY OCCURS 300 TIMES                                    
020500             INDEXED BY WRK-TASK-IX.                                      
020600       10 WRK-TASK-ID                      PIC 9(09).                     
020700       10 WRK-TASK-REFERENCE-ID             PIC 9(09).                    
020800       10 WRK-TASK-REFERENCE-TYPE           PIC X(06).                    
020900       10 WRK-TASK-TYPE                     PIC X(30).                    
021000       10 WRK-TASK-DESCRIPTION              PIC X(100).                   
021100       10 WRK-TASK-STATUS                   PIC X(09).                    
021200       10 WRK-TASK-ASSIGNEE-ID              PIC 9(09).                    
021300       10 WRK-TASK-DEADLINE-TIME            PIC 9(11).                    
021400       10 WRK-TASK-PRIORITY                 PIC X(06).                    
021500       10 WRK-TASK-CREATED-AT               PIC 9(11).                    
021600       10 WRK-TASK-STARTED-AT               PIC 9(11).                    
021700       10 WRK-TASK-ACTIVITY-COUNT           PIC 9(03).                    
021800       10 WRK-TASK-COMMENT-COUNT            PIC 9(03).                    
021900       10 WRK-TASK-REC-STATUS-SW            PIC X(01).                    
022000       10 FILLER                            PIC X(32).                    
022100*----------------------------------------------------------------*        
022200* ALTERNATE VIEW OF ONE TABLE ROW - THE FIXED-KEY BLOCK ONLY,    *        
022300* USED WHEN 2500-COPY-OLD-TASK-MASTER SHUFFLES A FRESHLY READ    *        
022400* RECORD OFF THE FD BUFFER WITHOUT TOUCHING THE TRAILING FILLER. *        
022500*----------------------------------------------------------------*        
022600 01 WRK-TASK-KEY-ONLY REDEFINES WRK-TASK-TABLE-CTL.                       
022700    05 FILLER                              PIC X(05) COMP.                
022800    05 WRK-KEY-FIRST-ENTRY-ID               PIC 9(09).                    
022900    05 FILLER                              PIC X(241).                    
023000*----------------------------------------------------------------*        
023100* ALTERNATE VIEW OF THE WHOLE TABLE - COUNT FIELD ONLY - USED    *        
023200* BY 1500-VALIDATE-REQUEST-BATCH TO SIZE-CHECK BEFORE ROW WORK.  *        
023300*----------------------------------------------------------------*        
023400 01 WRK-TASK-HEADER-VIEW REDEFINES WRK-TASK-TABLE-CTL.                    
023500    05 WRK-HEADER-COUNT-X                  PIC X(05).                     
023600    05 FILLER                              PIC X(245).                    
023700                                                                          
023800*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
023900 01 WRK-SYSTEM-DATE.                                                      
024000    03 YY                                  PIC 9(02) VALUE ZEROS .        
024100    03 MM                                  PIC 9(02) VALUE ZEROS .        
024200    03 DD                                  PIC 9(02) VALUE ZEROS .        
024300*                                                                         
024400 01 WRK-DATE-FORMATTED.                                                   
024500    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .        
024600    03 FILLER                              PIC X(01) VALUE '-'   .        
024700    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .        
024800    03 FILLER                              PIC X(01) VALUE '-'   .        
024900    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .        
025000*                                                                         
025100 01 WRK-SYSTEM-TIME.                                                      
025200    03 HOUR                                PIC 9(02) VALUE ZEROS .        
025300    03 MINUTE                              PIC 9(02) VALUE ZEROS .        
025400    03 SECOND                              PIC 9(02) VALUE ZEROS .        
025500    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .        
025600*                                                                         
025700 01 WRK-TIME-FORMATTED.                                                   
025800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .        
025900    03 FILLER                              PIC X(01) VALUE ':'.           
026000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .        
026100    03 FILLER                              PIC X(01) VALUE ':'.           
026200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .        
026300*----------------------------------------------------------------*        
026400* SYNTHETIC TIMESTAMP - THIS SHOP'S BUILD HAS NO EPOCH-CLOCK     *        
026500* INTRINSIC, SO 'CURRENT TIMESTAMP' IS APPROXIMATED AS A         *        
026600* YYMMDDHHMI VALUE WITH A ONE-DIGIT TIE-BREAKER, GOOD ENOUGH TO  *        
026700* ORDER/COMPARE TASKS WITHIN AND ACROSS A RUN.  NOT A LITERAL    *        
026800* MILLISECOND CLOCK - SEE THE PROJECT PHASE-2 NOTES.             *        
026900*----------------------------------------------------------------*        
027000 01 WRK-TIMESTAMP-BUILD.                                                  
027100    03 WRK-EPOCH-YY                        PIC 9(02) VALUE ZEROS.         
027200    03 WRK-EPOCH-MM                        PIC 9(02) VALUE ZEROS.         
027300    03 WRK-EPOCH-DD                        PIC 9(02) VALUE ZEROS.         
027400    03 WRK-EPOCH-HH                        PIC 9(02) VALUE ZEROS.         
027500    03 WRK-EPOCH-MI                        PIC 9(02) VALUE ZEROS.         
027600    03 WRK-EPOCH-TIE                       PIC 9(01) VALUE ZEROS.         
027700 01 WRK-EPOCH-NOW REDEFINES WRK-TIMESTAMP-BUILD PIC 9(11).                
027800                                                                          
027900 77 WRK-DEADLINE-PLUS-1-DAY                 PIC 9(11) COMP.               
028000*================================================================*        
028100 PROCEDURE                       DIVISION.                                
028200*================================================================*        
028300*----------------------------------------------------------------*        
028400 0000-MAIN-PROCESS               SECTION.                                 
028500*----------------------------------------------------------------*        
028600     PERFORM 1000-INITIALIZE.                                             
028700                                                                          
028800     PERFORM 2000-PROCESS-ONE-REQUEST                                     
028900                                 UNTIL WRK-CREQ-EOF EQUAL 'END'.          
029000                                                                          
029100     PERFORM 3000-FINALIZE.                                               
029200*----------------------------------------------------------------*        
029300 0000-99-EXIT.                   EXIT.                                    
029400*----------------------------------------------------------------*        
029500*----------------------------------------------------------------*        
029600 1000-INITIALIZE                 SECTION.                                 
029700*----------------------------------------------------------------*        
029800     PERFORM 9000-GET-DATE-TIME.                                          
029900                                                                          
030000     INITIALIZE WRK-TASK-TABLE-CTL.                                       
030100                                                                          
030200     OPEN INPUT  TASK-FILE-IN  COUNTER-FILE-IN  ACTIVITY-FILE-IN          
030300                 CREATE-REQUEST-FILE                                      
030400          OUTPUT TASK-FILE-OUT COUNTER-FILE-OUT ACTIVITY-FILE-OUT.        
030500                                                                          
030600     MOVE 'OPEN FILES'          TO WRK-ERROR-MSG.                         
030700     MOVE '1000-INITIALIZE'     TO WRK-SECTION-NAME.                      
030800     PERFORM 8100-TEST-FS-NORMAL.                                         
030900                                                                          
031000     READ COUNTER-FILE-IN INTO TKMT04-COUNTER-RECORD.                     
031100     PERFORM 8100-TEST-FS-NORMAL.                                         
031200                                                                          
031300     PERFORM 2500-COPY-OLD-TASK-MASTER                                    
031400                                 UNTIL WRK-TASKIN-EOF EQUAL 'END'.        
031500                                                                          
031600     PERFORM 2600-COPY-OLD-ACTIVITY-LOG                                   
031700                                 UNTIL WRK-ACTIN-EOF EQUAL 'END'.         
031800                                                                          
031900     PERFORM 2900-READ-CREATE-REQUEST.                                    
032000*----------------------------------------------------------------*        
032100 1000-99-EXIT.                   EXIT.                                    
032200*----------------------------------------------------------------*        
032300*----------------------------------------------------------------*        
032400 2000-PROCESS-ONE-REQUEST        SECTION.                                 
032500*----------------------------------------------------------------*        
032600     ADD 1                       TO WRK-CREQ-COUNT.                       
032700                                                                          
032800     PERFORM 9000-GET-DATE-TIME.                                          
032900                                                                          
033000     PERFORM 2100-BUILD-NEW-TASK.                                         
033100                                                                          
033200     PERFORM 2150-WRITE-NEW-TASK.                                         
033300                                                                          
033400     PERFORM 2200-WRITE-CREATION-ACTIVITY.                                
033500                                                                          
033600     PERFORM 2900-READ-CREATE-REQUEST.                                    
033700*----------------------------------------------------------------*        
033800 2000-99-EXIT.                   EXIT.                                    
033900*----------------------------------------------------------------*        
034000*----------------------------------------------------------------*        
034100 2100-BUILD-NEW-TASK             SECTION.                                 
034200*----------------------------------------------------------------*        
034300     ADD 1                       TO TKMT04-NEXT-TASK-ID.                  
034400     ADD 1                       TO WRK-TASK-COUNT.                       
034500     SET  WRK-TASK-IX            TO WRK-TASK-COUNT.                       
034600                                                                          
034700     MOVE TKMT04-NEXT-TASK-ID    TO WRK-TASK-ID (WRK-TASK-IX).            
034800     MOVE TKMT05-REFERENCE-ID    TO                                       
034900                       WRK-TASK-REFERENCE-ID (WRK-TASK-IX).               
035000     MOVE TKMT05-REFERENCE-TYPE  TO                                       
035100                       WRK-TASK-REFERENCE-TYPE (WRK-TASK-IX).             
035200     MOVE TKMT05-TASK-TYPE       TO                                       
035300                       WRK-TASK-TYPE (WRK-TASK-IX).                       
035400     MOVE TKMT05-ASSIGNEE-ID     TO                                       
035500                       WRK-TASK-ASSIGNEE-ID (WRK-TASK-IX).                
035600     MOVE 'New task created.'    TO                                       
035700                       WRK-TASK-DESCRIPTION (WRK-TASK-IX).                
035800     MOVE 'ASSIGNED '            TO                                       
035900                       WRK-TASK-STATUS (WRK-TASK-IX).                     
036000                                                                          
036100     IF TKMT05-PRIORITY          EQUAL SPACES                             
036200        MOVE 'MEDIUM'         TO WRK-TASK-PRIORITY (WRK-TASK-IX)          
036300     ELSE                                                                 
036400        MOVE TKMT05-PRIORITY  TO WRK-TASK-PRIORITY (WRK-TASK-IX)          
036500     END-IF.                                                              
036600                                                                          
036700     MOVE TKMT05-DEADLINE-TIME   TO                                       
036800                       WRK-TASK-DEADLINE-TIME (WRK-TASK-IX).              
036900     MOVE WRK-EPOCH-NOW          TO                                       
037000                       WRK-TASK-CREATED-AT (WRK-TASK-IX).                 
037100     MOVE ZEROS                  TO                                       
037200                       WRK-TASK-STARTED-AT (WRK-TASK-IX).                 
037300     MOVE 1                      TO                                       
037400                       WRK-TASK-ACTIVITY-COUNT (WRK-TASK-IX).             
037500     MOVE ZEROS                  TO                                       
037600                       WRK-TASK-COMMENT-COUNT (WRK-TASK-IX).              
037700     MOVE 'A'                    TO                                       
037800                       WRK-TASK-REC-STATUS-SW (WRK-TASK-IX).              
037900                                                                          
038000     ADD 1                       TO WRK-TASK-CREATED-COUNT.               
038100*----------------------------------------------------------------*        
038200 2100-99-EXIT.                   EXIT.                                    
038300*----------------------------------------------------------------*        
038400*----------------------------------------------------------------*        
038500 2150-WRITE-NEW-TASK             SECTION.                                 
038600*----------------------------------------------------------------*        
038700     MOVE WRK-TASK-ENTRY (WRK-TASK-IX) TO FD-TASK-OUT-REC.                
038800                                                                          
038900     WRITE FD-TASK-OUT-REC.                                               
039000                                                                          
039100     MOVE 'WRITE TASK-FILE-OUT'  TO WRK-ERROR-MSG.                        
039200     MOVE '2150-WRITE-NEW-TASK'  TO WRK-SECTION-NAME.                     
039300     PERFORM 8100-TEST-FS-NORMAL.                                         
039400*----------------------------------------------------------------*        
039500 2150-99-EXIT.                   EXIT.                                    
039600*----------------------------------------------------------------*        
039700*----------------------------------------------------------------*        
039800 2200-WRITE-CREATION-ACTIVITY    SECTION.                                 
039900*----------------------------------------------------------------*        
040000     ADD 1                       TO TKMT04-NEXT-ACTIVITY-ID.              
040100                                                                          
040200     MOVE TKMT04-NEXT-ACTIVITY-ID TO TKMT02-ACTIVITY-ID.                  
040300     MOVE TKMT04-NEXT-TASK-ID    TO TKMT02-TASK-ID.                       
040400     MOVE 'Task created'         TO TKMT02-ACTIVITY-TEXT.                 
040500     MOVE 1                      TO TKMT02-USER-ID.                       
040600     MOVE 'System'               TO TKMT02-USER-NAME.                     
040700     MOVE WRK-EPOCH-NOW          TO TKMT02-ACTY-TIMESTAMP.                
040800                                                                          
040900     MOVE TKMT02-ACTIVITY-RECORD TO FD-ACTIVITY-OUT-REC.                  
041000                                                                          
041100     WRITE FD-ACTIVITY-OUT-REC.                                           
041200                                                                          
041300     MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG.                     
041400     MOVE '2200-WRITE-CREATN-ACTY' TO WRK-SECTION-NAME.                   
041500     PERFORM 8100-TEST-FS-NORMAL.                                         
041600                                                                          
041700     ADD 1                       TO WRK-ACT-CREATED-COUNT.                
041800*----------------------------------------------------------------*        
041900 2200-99-EXIT.                   EXIT.                                    
042000*----------------------------------------------------------------*        
042100*----------------------------------------------------------------*        
042200 2500-COPY-OLD-TASK-MASTER       SECTION.                                 
042300*----------------------------------------------------------------*        
042400     READ TASK-FILE-IN.                                                   
042500                                                                          
042600     MOVE 'READING TASK-FILE-IN'  TO WRK-ERROR-MSG.                       
042700     MOVE '2500-COPY-OLD-TASKS'   TO WRK-SECTION-NAME.                    
042800     PERFORM 8200-TEST-FS-READ.                                           
042900                                                                          
043000     IF WRK-FS-EOF                                                        
043100        MOVE 'END'               TO WRK-TASKIN-EOF                        
043200     ELSE                                                                 
043300        ADD 1                    TO WRK-TASK-COUNT                        
043400        ADD 1                    TO WRK-TASK-COPY-COUNT                   
043500        SET WRK-TASK-IX          TO WRK-TASK-COUNT                        
043600        MOVE FD-TASK-IN-REC      TO WRK-TASK-ENTRY (WRK-TASK-IX)          
043700        MOVE FD-TASK-IN-REC      TO FD-TASK-OUT-REC                       
043800        WRITE FD-TASK-OUT-REC                                             
043900        MOVE 'WRITE TASK-FILE-OUT' TO WRK-ERROR-MSG                       
044000        PERFORM 8100-TEST-FS-NORMAL                                       
044100     END-IF.                                                              
044200*----------------------------------------------------------------*        
044300 2500-99-EXIT.                   EXIT.                                    
044400*----------------------------------------------------------------*        
044500*----------------------------------------------------------------*        
044600 2600-COPY-OLD-ACTIVITY-LOG      SECTION.                                 
044700*----------------------------------------------------------------*        
044800     READ ACTIVITY-FILE-IN.                                               
044900                                                                          
045000     MOVE 'READING ACTIVITY-FILE-IN' TO WRK-ERROR-MSG.                    
045100     MOVE '2600-COPY-OLD-ACTLOG'  TO WRK-SECTION-NAME.                    
045200     PERFORM 8300-TEST-FS-ACT-READ.                                       
045300                                                                          
045400     IF WRK-FS-EOF                                                        
045500        MOVE 'END'               TO WRK-ACTIN-EOF                         
045600     ELSE                                                                 
045700        ADD 1                    TO WRK-ACT-COPY-COUNT                    
045800        MOVE FD-ACTIVITY-IN-REC  TO FD-ACTIVITY-OUT-REC                   
045900        WRITE FD-ACTIVITY-OUT-REC                                         
046000        MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG                   
046100        PERFORM 8100-TEST-FS-NORMAL                                       
046200     END-IF.                                                              
046300*----------------------------------------------------------------*        
046400 2600-99-EXIT.                   EXIT.                                    
046500*----------------------------------------------------------------*        
046600*----------------------------------------------------------------*        
046700 2900-READ-CREATE-REQUEST        SECTION.                                 
046800*----------------------------------------------------------------*        
046900     READ CREATE-REQUEST-FILE    INTO TKMT05-CREATE-REQUEST.              
047000                                                                          
047100     MOVE 'READING CREATE-REQUEST-FILE' TO WRK-ERROR-MSG.                 
047200     MOVE '2900-READ-CREATE-REQ'  TO WRK-SECTION-NAME.                    
047300     PERFORM 8400-TEST-FS-CREQ-READ.                                      
047400                                                                          
047500     IF WRK-FS-EOF                                                        
047600        MOVE 'END'               TO WRK-CREQ-EOF                          
047700     END-IF.                                                              
047800*----------------------------------------------------------------*        
047900 2900-99-EXIT.                   EXIT.                                    
048000*----------------------------------------------------------------*        
048100*----------------------------------------------------------------*        
048200 3000-FINALIZE                   SECTION.                                 
048300*----------------------------------------------------------------*        
048400     MOVE TKMT04-COUNTER-RECORD  TO FD-COUNTER-OUT-REC.                   
048500                                                                          
048600     WRITE FD-COUNTER-OUT-REC.                                            
048700                                                                          
048800     MOVE 'WRITE COUNTER-FILE-OUT' TO WRK-ERROR-MSG.                      
048900     MOVE '3000-FINALIZE'        TO WRK-SECTION-NAME.                     
049000     PERFORM 8100-TEST-FS-NORMAL.                                         
049100                                                                          
049200     CLOSE TASK-FILE-IN  TASK-FILE-OUT  ACTIVITY-FILE-IN                  
049300           ACTIVITY-FILE-OUT COUNTER-FILE-IN COUNTER-FILE-OUT             
049400           CREATE-REQUEST-FILE.                                           
049500                                                                          
049600     DISPLAY '***************************'.                               
049700     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
049800     DISPLAY '***************************'.                               
049900     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
050000     DISPLAY '*-------------------------*'.                               
050100     DISPLAY '*REQUESTS READ.......:' WRK-CREQ-COUNT '*'.                 
050200     DISPLAY '*TASKS CREATED.......:' WRK-TASK-CREATED-COUNT '*'.         
050300     DISPLAY '*TASKS CARRIED OVER..:' WRK-TASK-COPY-COUNT '*'.            
050400     DISPLAY '*ACTIVITY CARRIED OVER:' WRK-ACT-COPY-COUNT '*'.            
050500     DISPLAY '*-------------------------*'.                               
050600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
050700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
050800     DISPLAY '***************************'.                               
050900                                                                          
051000     STOP RUN.                                                            
051100*----------------------------------------------------------------*        
051200 3000-99-EXIT.                   EXIT.                                    
051300*----------------------------------------------------------------*        
051400*----------------------------------------------------------------*        
051500 8100-TEST-FS-NORMAL             SECTION.                                 
051600*----------------------------------------------------------------*        
051700     IF WRK-FS-TASKIN  NOT EQUAL ZEROS                                    
051800        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
051900        PERFORM 9999-CALL-ABEND-PGM                                       
052000     END-IF.                                                              
052100     IF WRK-FS-TASKOUT NOT EQUAL ZEROS                                    
052200        MOVE WRK-FS-TASKOUT      TO WRK-ERROR-CODE                        
052300        PERFORM 9999-CALL-ABEND-PGM                                       
052400     END-IF.                                                              
052500     IF WRK-FS-ACTOUT  NOT EQUAL ZEROS                                    
052600        MOVE WRK-FS-ACTOUT       TO WRK-ERROR-CODE                        
052700        PERFORM 9999-CALL-ABEND-PGM                                       
052800     END-IF.                                                              
052900     IF WRK-FS-CTRIN   NOT EQUAL ZEROS                                    
053000        MOVE WRK-FS-CTRIN        TO WRK-ERROR-CODE                        
053100        PERFORM 9999-CALL-ABEND-PGM                                       
053200     END-IF.                                                              
053300     IF WRK-FS-CTROUT  NOT EQUAL ZEROS                                    
053400        MOVE WRK-FS-CTROUT       TO WRK-ERROR-CODE                        
053500        PERFORM 9999-CALL-ABEND-PGM                                       
053600     END-IF.                                                              
053700*----------------------------------------------------------------*        
053800 8100-99-EXIT.                   EXIT.                                    
053900*----------------------------------------------------------------*        
054000*----------------------------------------------------------------*        
054100 8200-TEST-FS-READ               SECTION.                                 
054200*----------------------------------------------------------------*        
054300     IF WRK-FS-TASKIN            NOT EQUAL ZEROS AND 10                   
054400        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
054500        PERFORM 9999-CALL-ABEND-PGM                                       
054600     END-IF.                                                              
054700*----------------------------------------------------------------*        
054800 8200-99-EXIT.                   EXIT.                                    
054900*----------------------------------------------------------------*        
055000*----------------------------------------------------------------*        
055100 8300-TEST-FS-ACT-READ           SECTION.                                 
055200*----------------------------------------------------------------*        
055300     IF WRK-FS-ACTIN             NOT EQUAL ZEROS AND 10                   
055400        MOVE WRK-FS-ACTIN        TO WRK-ERROR-CODE                        
055500        PERFORM 9999-CALL-ABEND-PGM                                       
055600     END-IF.                                                              
055700*----------------------------------------------------------------*        
055800 8300-99-EXIT.                   EXIT.                                    
055900*----------------------------------------------------------------*        
056000*----------------------------------------------------------------*        
056100 8400-TEST-FS-CREQ-READ          SECTION.                                 
056200*----------------------------------------------------------------*        
056300     IF WRK-FS-CREQ              NOT EQUAL ZEROS AND 10                   
056400        MOVE WRK-FS-CREQ         TO WRK-ERROR-CODE                        
056500        PERFORM 9999-CALL-ABEND-PGM                                       
056600     END-IF.                                                              
056700*----------------------------------------------------------------*        
056800 8400-99-EXIT.                   EXIT.                                    
056900*----------------------------------------------------------------*        
057000*----------------------------------------------------------------*        
057100 9000-GET-DATE-TIME              SECTION.                                 
057200*----------------------------------------------------------------*        
057300     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
057400     MOVE YY                     TO YYYY-FORMATTED.                       
057500     MOVE MM                     TO MM-FORMATTED.                         
057600     MOVE DD                     TO DD-FORMATTED.                         
057700     ADD  2000                   TO YYYY-FORMATTED.                       
057800                                                                          
057900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
058000     MOVE HOUR                   TO HOUR-FORMATTED.                       
058100     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
058200     MOVE SECOND                 TO SECOND-FORMATTED.                     
058300                                                                          
058400     MOVE YY                     TO WRK-EPOCH-YY.                         
058500     MOVE MM                     TO WRK-EPOCH-MM.                         
058600     MOVE DD                     TO WRK-EPOCH-DD.                         
058700     MOVE HOUR                   TO WRK-EPOCH-HH.                         
058800     MOVE MINUTE                 TO WRK-EPOCH-MI.                         
058900     ADD  1                      TO WRK-EPOCH-TIE.                        
059000     IF WRK-EPOCH-TIE            GREATER THAN 9                           
059100        MOVE ZERO                TO WRK-EPOCH-TIE                         
059200     END-IF.                                                              
059300                                                                          
059400     COMPUTE WRK-DEADLINE-PLUS-1-DAY =                                    
059500             WRK-EPOCH-NOW + 0000000001.                                  
059600*----------------------------------------------------------------*        
059700 9000-99-EXIT.                   EXIT.                                    
059800*----------------------------------------------------------------*        
059900*----------------------------------------------------------------*        
060000 9999-CALL-ABEND-PGM             SECTION.                                 
060100*----------------------------------------------------------------*        
060200     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
060300     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
060400     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
060500*----------------------------------------------------------------*        
060600 9999-99-EXIT.                   EXIT.                                    
060700*----------------------------------------------------------------*        
