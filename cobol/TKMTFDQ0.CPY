000100*================================================================*        
000200*    BOOK........: TKMTFDQ0                                      *        
000300*    TITLE.......: FETCH-TASKS-BY-DATE REQUEST RECORD            *        
000400*----------------------------------------------------------------*        
000500*    ONE RECORD PER RUN OF TKMT0004.  SWITCH TKMT-SW1 OFF READS  *        
000600*    THE ASSIGNEE LIST AND DATE WINDOW FOR THE 'SMART DAILY      *        
000700*    VIEW'; TKMT-SW1 ON READS THE SAME RECORD BUT ONLY USES      *        
000800*    FILTER-PRIORITY, THE FIND-TASKS-BY-PRIORITY QUERY.          *        
000900*----------------------------------------------------------------*        
001000*    CHANGE LOG                                                  *        
001100*    ----------                                                  *        
001200*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001300*    2021-08-09 RMM  ADDED FILTER-PRIORITY SO TKMT0004 CAN       *        
001400*                SHARE ONE CONTROL RECORD BETWEEN ITS TWO        *        
001500*                MODES INSTEAD OF A SECOND BOOK          TKT-4488*        
001600*================================================================*        
001700 01  TKMT08-FETCH-REQUEST.                                                
001800     05  TKMT08-ASSIGNEE-COUNT       PIC 9(03).                           
001900     05  TKMT08-ASSIGNEE-ID-TBL OCCURS 050 TIMES                          
002000             INDEXED BY TKMT08-ASSIGNEE-IX.                               
002100         10  TKMT08-ASSIGNEE-ID      PIC 9(09).                           
002200     05  TKMT08-START-DATE           PIC 9(11).                           
002300     05  TKMT08-END-DATE             PIC 9(11).                           
002400     05  TKMT08-FILTER-PRIORITY      PIC X(06).                           
002500     05  FILLER                      PIC X(04).                           
