000100*================================================================*        
000200*    BOOK........: TKMTCOM0                                      *        
000300*    TITLE.......: TASK COMMENT LOG RECORD                       *        
000400*----------------------------------------------------------------*        
000500*    ONE FREE-TEXT COMMENT PER TASK - APPEND ONLY.  WRITTEN TO   *        
000600*    COMMENT-FILE BY TKMT0006 (ADD COMMENT); EVERY COMMENT ALSO  *        
000700*    GETS A COMPANION ACTIVITY RECORD - SEE TKMTACT0.            *        
000800*----------------------------------------------------------------*        
000900*    CHANGE LOG                                                  *        
001000*    ----------                                                  *        
001100*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001200*================================================================*        
001300 01  TKMT03-COMMENT-RECORD.                                               
001400     05  TKMT03-COMMENT-ID           PIC 9(09).                           
001500     05  TKMT03-TASK-ID              PIC 9(09).                           
001600     05  TKMT03-COMMENT-TEXT         PIC X(200).                          
001700     05  TKMT03-USER-ID              PIC 9(09).                           
001800     05  TKMT03-USER-NAME            PIC X(20).                           
001900     05  TKMT03-COMM-TIMESTAMP       PIC 9(11).                           
002000     05  FILLER                      PIC X(01).                           
