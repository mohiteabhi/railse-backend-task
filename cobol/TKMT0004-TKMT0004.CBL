000100*================================================================*        
000200*    I D E N T I F I C A T I O N      D I V I S I O N            *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     TKMT0004.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   MMS PROCESSAMENTO DE DADOS.                              
000800 DATE-WRITTEN.   11/02/2021.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       NONE.                                                    
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*    RENAN MUNIZ MERLO COBOL DEVELOPER                           *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: TKMT0004.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 11/02/2021                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: WORK TASK MANAGEMENT BATCH CORE - TKMT        *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: PRODUCE THE TASK LISTING REPORT.  SWITCH      *        
002300*                  TKMT-SW1 OFF READS THE FETCH-REQUEST RECORD   *        
002400*                  AS AN ASSIGNEE LIST + DATE WINDOW AND APPLIES *        
002500*                  THE SMART-DAILY-VIEW FILTER; TKMT-SW1 ON      *        
002600*                  READS THE SAME RECORD FOR ITS FILTER-PRIORITY *        
002700*                  FIELD AND LISTS ALL TASKS OF THAT PRIORITY.   *        
002800*                  READ-ONLY - NO TASK-RECORD IS CHANGED, BUT THE*        
002900*                  MASTER AND COUNTER GENERATIONS STILL PASS     *        
003000*                  THROUGH UNCHANGED TO KEEP THE CHAIN INTACT.   *        
003100*----------------------------------------------------------------*        
003200*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003300*    TASKIN          00250       TKMTREC0                        *        
003400*    TASKOUT         00250       TKMTREC0                        *        
003500*    ACTIN           00150       TKMTACT0                        *        
003600*    ACTOUT          00150       TKMTACT0                        *        
003700*    CTRIN           00037       TKMTCTR0                        *        
003800*    CTROUT          00037       TKMTCTR0                        *        
003900*    FDATQ           00485       TKMTFDQ0                        *        
004000*    RPTOUT          00132       (NONE - PRINT LINE)             *        
004100*----------------------------------------------------------------*        
004200*    TABLE DB2...:  NONE.                                        *        
004300*----------------------------------------------------------------*        
004400*    CHANGE LOG                                                  *        
004500*    ----------                                                  *        
004600*    2021-02-18 RMM  NEW PROGRAM - THE TASK LISTING REPORT       *        
004700*                (NO ON-LINE SERVICE STEP FOR THIS) HAS NO       *        
004800*                SOURCE COUNTERPART OTHER THAN THE TWO           *        
004900*                READ-ONLY QUERY METHODS               TKT-4404  *        
005000*    2021-08-09 RMM  ADDED TKMT-SW1 SO ONE PROGRAM COVERS BOTH   *        
005100*                THE DATE-WINDOW VIEW AND THE PRIORITY-FILTER    *        
005200*                QUERY INSTEAD OF TWO NEAR-IDENTICAL ONES        *        
005300*                                                      TKT-4488  *        
005400*    1999-01-08 CAF  Y2K - ALL DATE COMPARISONS ARE RAW 4-DIGIT- *        
005500*                YEAR EPOCH-MS INTEGERS; NOTHING TO CHANGE HERE  *        
005600*                                                  TKT-Y2K-017   *        
005700*================================================================*        
005800*================================================================*        
005900*    E N V I R O N M E N T      D I V I S I O N                  *        
006000*================================================================*        
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     CLASS TKMT-ALPHA-CLS     IS 'A' THRU 'Z'                             
006500     UPSI-0                   IS TKMT-SW1                                 
006600              ON  STATUS      IS TKMT-SW1-ON                              
006700              OFF STATUS      IS TKMT-SW1-OFF.                            
006800                                                                          
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100                                                                          
007200     SELECT TASK-FILE-IN  ASSIGN TO UT-S-TASKIN                           
007300      ORGANIZATION IS     SEQUENTIAL                                      
007400      ACCESS MODE  IS     SEQUENTIAL                                      
007500      FILE STATUS  IS     WRK-FS-TASKIN.                                  
007600                                                                          
007700     SELECT TASK-FILE-OUT ASSIGN TO UT-S-TASKOUT                          
007800      ORGANIZATION IS     SEQUENTIAL                                      
007900      ACCESS MODE  IS     SEQUENTIAL                                      
008000      FILE STATUS  IS     WRK-FS-TASKOUT.                                 
008100                                                                          
008200     SELECT ACTIVITY-FILE-IN  ASSIGN TO UT-S-ACTIN                        
008300      ORGANIZATION IS     SEQUENTIAL                                      
008400      ACCESS MODE  IS     SEQUENTIAL                                      
008500      FILE STATUS  IS     WRK-FS-ACTIN.                                   
008600                                                                          
008700     SELECT ACTIVITY-FILE-OUT ASSIGN TO UT-S-ACTOUT                       
008800      ORGANIZATION IS     SEQUENTIAL                                      
008900      ACCESS MODE  IS     SEQUENTIAL                                      
009000      FILE STATUS  IS     WRK-FS-ACTOUT.                                  
009100                                                                          
009200     SELECT COUNTER-FILE-IN  ASSIGN TO UT-S-CTRIN                         
009300      ORGANIZATION IS     SEQUENTIAL                                      
009400      ACCESS MODE  IS     SEQUENTIAL                                      
009500      FILE STATUS  IS     WRK-FS-CTRIN.                                   
009600                                                                          
009700     SELECT COUNTER-FILE-OUT ASSIGN TO UT-S-CTROUT                        
009800      ORGANIZATION IS     SEQUENTIAL                                      
009900      ACCESS MODE  IS     SEQUENTIAL                                      
010000      FILE STATUS  IS     WRK-FS-CTROUT.                                  
010100                                                                          
010200     SELECT FETCH-REQUEST-FILE ASSIGN TO UT-S-FDATQ                       
010300      ORGANIZATION IS     SEQUENTIAL                                      
010400      ACCESS MODE  IS     SEQUENTIAL                                      
010500      FILE STATUS  IS     WRK-FS-FDATQ.                                   
010600                                                                          
010700     SELECT OUTPUT-REPORT-FILE ASSIGN TO UT-S-RPTOUT                      
010800      ORGANIZATION IS     LINE SEQUENTIAL                                 
010900      ACCESS MODE  IS     SEQUENTIAL                                      
011000      FILE STATUS  IS     WRK-FS-RPTOUT.                                  
011100*================================================================*        
011200*    D A T A      D I V I S I O N                                *        
011300*================================================================*        
011400 DATA DIVISION.                                                           
011500 FILE SECTION.                                                            
011600*                                                                         
011700 FD TASK-FILE-IN                                                          
011800     RECORDING MODE IS F                                                  
011900     LABEL RECORD   IS STANDARD                                           
012000     BLOCK CONTAINS 00 RECORDS.                                           
012100 01 FD-TASK-IN-REC            PIC X(250).                                 
012200                                                                          
012300 FD TASK-FILE-OUT                                                         
012400     RECORDING MODE IS F                                                  
012500     LABEL RECORD   IS STANDARD                                           
012600     BLOCK CONTAINS 00 RECORDS.                                           
012700 01 FD-TASK-OUT-REC           PIC X(250).                                 
012800                                                                          
012900 FD ACTIVITY-FILE-IN                                                      
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORD   IS STANDARD                                           
013200     BLOCK CONTAINS 00 RECORDS.                                           
013300 01 FD-ACTIVITY-IN-REC        PIC X(150).                                 
013400                                                                          
013500 FD ACTIVITY-FILE-OUT                                                     
013600     RECORDING MODE IS F                                                  
013700     LABEL RECORD   IS STANDARD                                           
013800     BLOCK CONTAINS 00 RECORDS.                                           
013900 01 FD-ACTIVITY-OUT-REC       PIC X(150).                                 
014000                                                                          
014100 FD COUNTER-FILE-IN                                                       
014200     RECORDING MODE IS F                                                  
014300     LABEL RECORD   IS STANDARD                                           
014400     BLOCK CONTAINS 00 RECORDS.                                           
014500 01 FD-COUNTER-IN-REC         PIC X(037).                                 
014600                                                                          
014700 FD COUNTER-FILE-OUT                                                      
014800     RECORDING MODE IS F                                                  
014900     LABEL RECORD   IS STANDARD                                           
015000     BLOCK CONTAINS 00 RECORDS.                                           
015100 01 FD-COUNTER-OUT-REC        PIC X(037).                                 
015200                                                                          
015300 FD FETCH-REQUEST-FILE                                                    
015400     RECORDING MODE IS F                                                  
015500     LABEL RECORD   IS STANDARD                                           
015600     BLOCK CONTAINS 00 RECORDS.                                           
015700 01 FD-FETCH-REQ-REC          PIC X(485).                                 
015800                                                                          
015900 FD OUTPUT-REPORT-FILE                                                    
016000     RECORDING MODE IS F                                                  
016100     LABEL RECORD   IS STANDARD.                                          
016200 01 FD-REPORT-REC             PIC X(132).                                 
016300*-----------------------------------------------------------*             
016400*                  WORKING-STORAGE SECTION                   *            
016500*-----------------------------------------------------------*             
016600 WORKING-STORAGE SECTION.                                                 
016700                                                                          
016800 77 WRK-TASKIN-EOF                   PIC X(03) VALUE SPACES.              
016900 77 WRK-ACTIN-EOF                    PIC X(03) VALUE SPACES.              
017000                                                                          
017100 77 WRK-LISTED-COUNT                 PIC 9(05) COMP VALUE ZEROS.          
017200 77 WRK-ACT-COPY-COUNT               PIC 9(05) COMP VALUE ZEROS.          
017300                                                                          
017400 77 WRK-ASSIGNEE-MATCH-SW            PIC X(01) VALUE 'N'.                 
017500    88 WRK-ASSIGNEE-MATCH            VALUE 'Y'.                           
017600                                                                          
017700 77 WRK-INCLUDE-SW                   PIC X(01) VALUE 'N'.                 
017800    88 WRK-INCLUDE-THIS-TASK         VALUE 'Y'.                           
017900                                                                          
018000*DATA FOR ERROR LOG:                                                      
018100 01 WRK-ERROR-LOG.                                                        
018200    03 WRK-PROGRAM                         PIC X(08) VALUE                
018300                                                    'TKMT0004'  .         
018400    03 WRK-SECTION-NAME                    PIC X(20) VALUE SPACES.        
018500    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.        
018600    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.        
018700    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.        
018800    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.        
018900    03 FILLER                              PIC X(04) VALUE SPACES.        
019000                                                                          
019100*ABENDING PROGRAM:                                                        
019200 77 WRK-ABEND-PGM                          PIC X(08) VALUE                
019300                                                    'TKMTABND'  .         
019400                                                                          
019500 01 WRK-FILE-STATUS.                                                      
019600    03 WRK-FS-TASKIN                       PIC 9(02) VALUE ZEROS.         
019700    03 WRK-FS-TASKOUT                      PIC 9(02) VALUE ZEROS.         
019800    03 WRK-FS-ACTIN                        PIC 9(02) VALUE ZEROS.         
019900    03 WRK-FS-ACTOUT                       PIC 9(02) VALUE ZEROS.         
020000    03 WRK-FS-CTRIN                        PIC 9(02) VALUE ZEROS.         
020100    03 WRK-FS-CTROUT                       PIC 9(02) VALUE ZEROS.         
020200    03 WRK-FS-FDATQ                        PIC 9(02) VALUE ZEROS.         
020300    03 WRK-FS-RPTOUT                       PIC 9(02) VALUE ZEROS.         
020400    88 WRK-FS-OK                           VALUE ZEROS.                   
020500    88 WRK-FS-EOF                          VALUE 10.                      
020600                                                                          
020700*WORKING RECORD - THE ACTIVITY LOG RECORD LAYOUT:                         
020800 COPY TKMTACT0.                                                           
020900                                                                          
021000*WORKING RECORD - THE NEXT-ID COUNTER RECORD LAYOUT:                      
021100 COPY TKMTCTR0.                                                           
021200                                                                          
021300*WORKING RECORD - THE FETCH/PRIORITY-FILTER CONTROL RECORD:               
021400 COPY TKMTFDQ0.                                                           
021500                                                                          
021600*----------------------------------------------------------------*        
021700* IN-MEMORY TASK TABLE - LOADED WHOLE FROM TASK-FILE-IN AT       *        
021800* 1000-INITIALIZE.  READ-ONLY HERE; WRITTEN BACK UNCHANGED AT    *        
021900* 3000 SO THE NEXT PROGRAM IN THE CHAIN STILL SEES EVERY TASK.  *         
022000*----------------------------------------------------------------*        
022100 01 WRK-TASK-TABLE-CTL.                                                   
022200    05 WRK-TASK-COUNT               PIC 9(05) COMP VALUE ZEROS.           
022300    05 WRK-TASK-ENTRY OCCURS 300 TIMES                                    
022400             INDEXED BY WRK-TASK-IX.                                      
022500       10 WRK-TASK-ID                      PIC 9(09).                     
022600       10 WRK-TASK-REFERENCE-ID             PIC 9(09).                    
022700       10 WRK-TASK-REFERENCE-TYPE           PIC X(06).                    
022800       10 WRK-TASK-TYPE                     PIC X(30).                    
022900       10 WRK-TASK-DESCRIPTION              PIC X(100).                   
023000       10 WRK-TASK-STATUS                   PIC X(09).                    
023100       10 WRK-TASK-ASSIGNEE-ID              PIC 9(09).                    
023200       10 WRK-TASK-DEADLINE-TIME            PIC 9(11).                    
023300       10 WRK-TASK-PRIORITY                 PIC X(06).                    
023400       10 WRK-TASK-CREATED-AT               PIC 9(11).                    
023500       10 WRK-TASK-STARTED-AT               PIC 9(11).                    
023600       10 WRK-TASK-ACTIVITY-COUNT           PIC 9(03).                    
023700       10 WRK-TASK-COMMENT-COUNT            PIC 9(03).                    
023800       10 WRK-TASK-REC-STATUS-SW            PIC X(01).                    
023900       10 FILLER                            PIC X(32).                    
024000*----------------------------------------------------------------*        
024100* ALTERNATE VIEW OF THE TABLE HEADER - INDEX-ONLY, USED BY THE   *        
024200* 3000-FINALIZE TRACE DISPLAY WHEN WRK-TASK-COUNT IS ZERO.       *        
024300*----------------------------------------------------------------*        
024400 01 WRK-TASK-HEADER-VIEW REDEFINES WRK-TASK-TABLE-CTL.                    
024500    05 WRK-HEADER-COUNT-X            PIC X(05).                           
024600    05 FILLER                        PIC X(245).                          
024700*----------------------------------------------------------------*        
024800* THE PRINT LINE - FIELDED FOR A DETAIL LINE, RE-VIEWED AS A     *        
024900* FLAT TEXT AREA WHEN 2100/2500 BUILD THE HEADING/TRAILER.       *        
025000*----------------------------------------------------------------*        
025100 01 WRK-REPORT-LINE.                                                      
025200    05 WRK-RL-TASK-ID                      PIC 9(09).                     
025300    05 FILLER                              PIC X(02) VALUE SPACES.        
025400    05 WRK-RL-REFERENCE-ID                 PIC 9(09).                     
025500    05 FILLER                              PIC X(02) VALUE SPACES.        
025600    05 WRK-RL-REFERENCE-TYPE               PIC X(06).                     
025700    05 FILLER                              PIC X(02) VALUE SPACES.        
025800    05 WRK-RL-TASK-TYPE                    PIC X(30).                     
025900    05 FILLER                              PIC X(02) VALUE SPACES.        
026000    05 WRK-RL-STATUS                       PIC X(09).                     
026100    05 FILLER                              PIC X(02) VALUE SPACES.        
026200    05 WRK-RL-PRIORITY                     PIC X(06).                     
026300    05 FILLER                              PIC X(02) VALUE SPACES.        
026400    05 WRK-RL-ASSIGNEE-ID                  PIC 9(09).                     
026500    05 FILLER                              PIC X(02) VALUE SPACES.        
026600    05 WRK-RL-CREATED-AT                   PIC 9(11).                     
026700    05 FILLER                              PIC X(02) VALUE SPACES.        
026800    05 WRK-RL-STARTED-AT                   PIC 9(11).                     
026900    05 FILLER                              PIC X(16) VALUE SPACES.        
027000 01 WRK-REPORT-HEADING REDEFINES WRK-REPORT-LINE.                         
027100    05 WRK-RH-TEXT                         PIC X(132).                    
027200 01 WRK-REPORT-TRAILER REDEFINES WRK-REPORT-LINE.                         
027300    05 WRK-RT-TEXT                         PIC X(132).                    
027400                                                                          
027500*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
027600 01 WRK-SYSTEM-DATE.                                                      
027700    03 YY                                  PIC 9(02) VALUE ZEROS .        
027800    03 MM                                  PIC 9(02) VALUE ZEROS .        
027900    03 DD                                  PIC 9(02) VALUE ZEROS .        
028000*                                                                         
028100 01 WRK-DATE-FORMATTED.                                                   
028200    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .        
028300    03 FILLER                              PIC X(01) VALUE '-'   .        
028400    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .        
028500    03 FILLER                              PIC X(01) VALUE '-'   .        
028600    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .        
028700*                                                                         
028800 01 WRK-SYSTEM-TIME.                                                      
028900    03 HOUR                                PIC 9(02) VALUE ZEROS .        
029000    03 MINUTE                              PIC 9(02) VALUE ZEROS .        
029100    03 SECOND                              PIC 9(02) VALUE ZEROS .        
029200    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .        
029300*                                                                         
029400 01 WRK-TIME-FORMATTED.                                                   
029500    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .        
029600    03 FILLER                              PIC X(01) VALUE ':'.           
029700    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .        
029800    03 FILLER                              PIC X(01) VALUE ':'.           
029900    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .        
030000*================================================================*        
030100 PROCEDURE                       DIVISION.                                
030200*================================================================*        
030300*----------------------------------------------------------------*        
030400 0000-MAIN-PROCESS               SECTION.                                 
030500*----------------------------------------------------------------*        
030600     PERFORM 1000-INITIALIZE.                                             
030700                                                                          
030800     PERFORM 2000-PROCESS-REQUEST.                                        
030900                                                                          
031000     PERFORM 3000-FINALIZE.                                               
031100*----------------------------------------------------------------*        
031200 0000-99-EXIT.                   EXIT.                                    
031300*----------------------------------------------------------------*        
031400*----------------------------------------------------------------*        
031500 1000-INITIALIZE                 SECTION.                                 
031600*----------------------------------------------------------------*        
031700     PERFORM 9000-GET-DATE-TIME.                                          
031800                                                                          
031900     INITIALIZE WRK-TASK-TABLE-CTL.                                       
032000                                                                          
032100     OPEN INPUT  TASK-FILE-IN  COUNTER-FILE-IN  ACTIVITY-FILE-IN          
032200                 FETCH-REQUEST-FILE                                       
032300          OUTPUT TASK-FILE-OUT COUNTER-FILE-OUT ACTIVITY-FILE-OUT         
032400                 OUTPUT-REPORT-FILE.                                      
032500                                                                          
032600     MOVE 'OPEN FILES'          TO WRK-ERROR-MSG.                         
032700     MOVE '1000-INITIALIZE'     TO WRK-SECTION-NAME.                      
032800     PERFORM 8100-TEST-FS-NORMAL.                                         
032900                                                                          
033000     READ COUNTER-FILE-IN INTO TKMT04-COUNTER-RECORD.                     
033100     PERFORM 8100-TEST-FS-NORMAL.                                         
033200                                                                          
033300     PERFORM 2500-LOAD-TASK-TABLE                                         
033400                                 UNTIL WRK-TASKIN-EOF EQUAL 'END'.        
033500                                                                          
033600     PERFORM 2600-COPY-OLD-ACTIVITY-LOG                                   
033700                                 UNTIL WRK-ACTIN-EOF EQUAL 'END'.         
033800                                                                          
033900     READ FETCH-REQUEST-FILE INTO TKMT08-FETCH-REQUEST.                   
034000                                                                          
034100     MOVE 'READING FETCH-REQUEST-FILE' TO WRK-ERROR-MSG.                  
034200     MOVE '1000-INITIALIZE'      TO WRK-SECTION-NAME.                     
034300     PERFORM 8100-TEST-FS-NORMAL.                                         
034400*----------------------------------------------------------------*        
034500 1000-99-EXIT.                   EXIT.                                    
034600*----------------------------------------------------------------*        
034700*----------------------------------------------------------------*        
034800 2000-PROCESS-REQUEST            SECTION.                                 
034900*----------------------------------------------------------------*        
035000     PERFORM 2100-WRITE-REPORT-HEADING.                                   
035100                                                                          
035200     IF TKMT-SW1-OFF                                                      
035300        PERFORM 2150-PROCESS-DATE-MODE                                    
035400                VARYING WRK-TASK-IX FROM 1 BY 1                           
035500                UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT             
035600     ELSE                                                                 
035700        PERFORM 2160-PROCESS-PRIORITY-MODE                                
035800                VARYING WRK-TASK-IX FROM 1 BY 1                           
035900                UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT             
036000     END-IF.                                                              
036100                                                                          
036200     PERFORM 2700-WRITE-REPORT-TRAILER.                                   
036300*----------------------------------------------------------------*        
036400 2000-99-EXIT.                   EXIT.                                    
036500*----------------------------------------------------------------*        
036600*----------------------------------------------------------------*        
036700 2100-WRITE-REPORT-HEADING       SECTION.                                 
036800*----------------------------------------------------------------*        
036900     MOVE SPACES                 TO WRK-REPORT-LINE.                      
037000     MOVE 'TASK LISTING - WORK TASK MANAGEMENT BATCH CORE' TO             
037100                                 WRK-RH-TEXT.                             
037200                                                                          
037300     MOVE WRK-REPORT-HEADING     TO FD-REPORT-REC.                        
037400     WRITE FD-REPORT-REC.                                                 
037500                                                                          
037600     MOVE SPACES                 TO WRK-REPORT-LINE.                      
037700     STRING 'RUN DATE ' WRK-DATE-FORMATTED                                
037800            '   RUN TIME ' WRK-TIME-FORMATTED                             
037900            DELIMITED BY SIZE INTO WRK-RH-TEXT.                           
038000                                                                          
038100     MOVE WRK-REPORT-HEADING     TO FD-REPORT-REC.                        
038200     WRITE FD-REPORT-REC.                                                 
038300                                                                          
038400     MOVE 'WRITE OUTPUT-REPORT-FILE' TO WRK-ERROR-MSG.                    
038500     MOVE '2100-WRITE-HEADING'   TO WRK-SECTION-NAME.                     
038600     PERFORM 8100-TEST-FS-NORMAL.                                         
038700*----------------------------------------------------------------*        
038800 2100-99-EXIT.                   EXIT.                                    
038900*----------------------------------------------------------------*        
039000*----------------------------------------------------------------*        
039100 2150-PROCESS-DATE-MODE          SECTION.                                 
039200*----------------------------------------------------------------*        
039300     MOVE 'N'                    TO WRK-ASSIGNEE-MATCH-SW.                
039400                                                                          
039500     PERFORM 2155-CHECK-ASSIGNEE-MEMBER                                   
039600             VARYING TKMT08-ASSIGNEE-IX FROM 1 BY 1                       
039700             UNTIL TKMT08-ASSIGNEE-IX GREATER THAN                        
039800                                    TKMT08-ASSIGNEE-COUNT                 
039900                OR WRK-ASSIGNEE-MATCH.                                    
040000                                                                          
040100     IF WRK-ASSIGNEE-MATCH                                                
040200        PERFORM 2157-APPLY-DATE-RULE                                      
040300        IF WRK-INCLUDE-THIS-TASK                                          
040400           PERFORM 2400-WRITE-REPORT-LINE                                 
040500        END-IF                                                            
040600     END-IF.                                                              
040700*----------------------------------------------------------------*        
040800 2150-99-EXIT.                   EXIT.                                    
040900*----------------------------------------------------------------*        
041000*----------------------------------------------------------------*        
041100 2155-CHECK-ASSIGNEE-MEMBER      SECTION.                                 
041200*----------------------------------------------------------------*        
041300     IF TKMT08-ASSIGNEE-ID (TKMT08-ASSIGNEE-IX)                           
041400               EQUAL WRK-TASK-ASSIGNEE-ID (WRK-TASK-IX)                   
041500        MOVE 'Y'                 TO WRK-ASSIGNEE-MATCH-SW                 
041600     END-IF.                                                              
041700*----------------------------------------------------------------*        
041800 2155-99-EXIT.                   EXIT.                                    
041900*----------------------------------------------------------------*        
042000*----------------------------------------------------------------*        
042100 2157-APPLY-DATE-RULE            SECTION.                                 
042200*----------------------------------------------------------------*        
042300     MOVE 'N'                    TO WRK-INCLUDE-SW.                       
042400                                                                          
042500     IF WRK-TASK-STATUS (WRK-TASK-IX) NOT EQUAL 'CANCELLED'               
042600        IF WRK-TASK-CREATED-AT (WRK-TASK-IX) GREATER THAN OR              
042700           EQUAL TKMT08-START-DATE                                        
042800           AND WRK-TASK-CREATED-AT (WRK-TASK-IX) LESS THAN OR             
042900           EQUAL TKMT08-END-DATE                                          
043000           MOVE 'Y'              TO WRK-INCLUDE-SW                        
043100        ELSE                                                              
043200           IF WRK-TASK-STARTED-AT (WRK-TASK-IX) NOT EQUAL ZEROS           
043300              AND WRK-TASK-STARTED-AT (WRK-TASK-IX) GREATER THAN          
043400              OR EQUAL TKMT08-START-DATE                                  
043500              AND WRK-TASK-STARTED-AT (WRK-TASK-IX) LESS THAN             
043600              OR EQUAL TKMT08-END-DATE                                    
043700              MOVE 'Y'           TO WRK-INCLUDE-SW                        
043800           ELSE                                                           
043900              IF WRK-TASK-CREATED-AT (WRK-TASK-IX) LESS THAN              
044000                 TKMT08-START-DATE                                        
044100                 AND (WRK-TASK-STATUS (WRK-TASK-IX) EQUAL                 
044200                 'ASSIGNED ' OR WRK-TASK-STATUS (WRK-TASK-IX)             
044300                 EQUAL 'STARTED  ')                                       
044400                 MOVE 'Y'        TO WRK-INCLUDE-SW                        
044500              END-IF                                                      
044600           END-IF                                                         
044700        END-IF                                                            
044800     END-IF.                                                              
044900*----------------------------------------------------------------*        
045000 2157-99-EXIT.                   EXIT.                                    
045100*----------------------------------------------------------------*        
045200*----------------------------------------------------------------*        
045300 2160-PROCESS-PRIORITY-MODE      SECTION.                                 
045400*----------------------------------------------------------------*        
045500     IF WRK-TASK-PRIORITY (WRK-TASK-IX)                                   
045600                           EQUAL TKMT08-FILTER-PRIORITY                   
045700        PERFORM 2400-WRITE-REPORT-LINE                                    
045800     END-IF.                                                              
045900*----------------------------------------------------------------*        
046000 2160-99-EXIT.                   EXIT.                                    
046100*----------------------------------------------------------------*        
046200*----------------------------------------------------------------*        
046300 2400-WRITE-REPORT-LINE          SECTION.                                 
046400*----------------------------------------------------------------*        
046500     MOVE SPACES                 TO WRK-REPORT-LINE.                      
046600                                                                          
046700     MOVE WRK-TASK-ID (WRK-TASK-IX)          TO WRK-RL-TASK-ID.           
046800     MOVE WRK-TASK-REFERENCE-ID (WRK-TASK-IX) TO                          
046900                                 WRK-RL-REFERENCE-ID.                     
047000     MOVE WRK-TASK-REFERENCE-TYPE (WRK-TASK-IX) TO                        
047100                                 WRK-RL-REFERENCE-TYPE.                   
047200     MOVE WRK-TASK-TYPE (WRK-TASK-IX)        TO WRK-RL-TASK-TYPE.         
047300     MOVE WRK-TASK-STATUS (WRK-TASK-IX)      TO WRK-RL-STATUS.            
047400     MOVE WRK-TASK-PRIORITY (WRK-TASK-IX)    TO WRK-RL-PRIORITY.          
047500     MOVE WRK-TASK-ASSIGNEE-ID (WRK-TASK-IX) TO                           
047600                                 WRK-RL-ASSIGNEE-ID.                      
047700     MOVE WRK-TASK-CREATED-AT (WRK-TASK-IX)  TO                           
047800                                 WRK-RL-CREATED-AT.                       
047900     MOVE WRK-TASK-STARTED-AT (WRK-TASK-IX)  TO                           
048000                                 WRK-RL-STARTED-AT.                       
048100                                                                          
048200     MOVE WRK-REPORT-LINE        TO FD-REPORT-REC.                        
048300     WRITE FD-REPORT-REC.                                                 
048400                                                                          
048500     MOVE 'WRITE OUTPUT-REPORT-FILE' TO WRK-ERROR-MSG.                    
048600     MOVE '2400-WRITE-REPT-LINE' TO WRK-SECTION-NAME.                     
048700     PERFORM 8100-TEST-FS-NORMAL.                                         
048800                                                                          
048900     ADD 1                       TO WRK-LISTED-COUNT.                     
049000*----------------------------------------------------------------*        
049100 2400-99-EXIT.                   EXIT.                                    
049200*----------------------------------------------------------------*        
049300*----------------------------------------------------------------*        
049400 2500-LOAD-TASK-TABLE            SECTION.                                 
049500*----------------------------------------------------------------*        
049600     READ TASK-FILE-IN.                                                   
049700                                                                          
049800     MOVE 'READING TASK-FILE-IN'  TO WRK-ERROR-MSG.                       
049900     MOVE '2500-LOAD-TASK-TABLE'  TO WRK-SECTION-NAME.                    
050000     PERFORM 8200-TEST-FS-READ.                                           
050100                                                                          
050200     IF WRK-FS-EOF                                                        
050300        MOVE 'END'               TO WRK-TASKIN-EOF                        
050400     ELSE                                                                 
050500        ADD 1                    TO WRK-TASK-COUNT                        
050600        MOVE FD-TASK-IN-REC      TO WRK-TASK-ENTRY (WRK-TASK-IX)          
050700     END-IF.                                                              
050800*----------------------------------------------------------------*        
050900 2500-99-EXIT.                   EXIT.                                    
051000*----------------------------------------------------------------*        
051100*----------------------------------------------------------------*        
051200 2600-COPY-OLD-ACTIVITY-LOG      SECTION.                                 
051300*----------------------------------------------------------------*        
051400     READ ACTIVITY-FILE-IN.                                               
051500                                                                          
051600     MOVE 'READING ACTIVITY-FILE-IN' TO WRK-ERROR-MSG.                    
051700     MOVE '2600-COPY-OLD-ACTLOG'  TO WRK-SECTION-NAME.                    
051800     PERFORM 8300-TEST-FS-ACT-READ.                                       
051900                                                                          
052000     IF WRK-FS-EOF                                                        
052100        MOVE 'END'               TO WRK-ACTIN-EOF                         
052200     ELSE                                                                 
052300        ADD 1                    TO WRK-ACT-COPY-COUNT                    
052400        MOVE FD-ACTIVITY-IN-REC  TO FD-ACTIVITY-OUT-REC                   
052500        WRITE FD-ACTIVITY-OUT-REC                                         
052600        MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG                   
052700        PERFORM 8100-TEST-FS-NORMAL                                       
052800     END-IF.                                                              
052900*----------------------------------------------------------------*        
053000 2600-99-EXIT.                   EXIT.                                    
053100*----------------------------------------------------------------*        
053200*----------------------------------------------------------------*        
053300 2700-WRITE-REPORT-TRAILER       SECTION.                                 
053400*----------------------------------------------------------------*        
053500     MOVE SPACES                 TO WRK-REPORT-LINE.                      
053600     STRING 'COUNT-OF-TASKS-LISTED: ' WRK-LISTED-COUNT                    
053700            DELIMITED BY SIZE INTO WRK-RT-TEXT.                           
053800                                                                          
053900     MOVE WRK-REPORT-TRAILER     TO FD-REPORT-REC.                        
054000     WRITE FD-REPORT-REC.                                                 
054100                                                                          
054200     MOVE 'WRITE OUTPUT-REPORT-FILE' TO WRK-ERROR-MSG.                    
054300     MOVE '2700-WRITE-TRAILER'   TO WRK-SECTION-NAME.                     
054400     PERFORM 8100-TEST-FS-NORMAL.                                         
054500*----------------------------------------------------------------*        
054600 2700-99-EXIT.                   EXIT.                                    
054700*----------------------------------------------------------------*        
054800*----------------------------------------------------------------*        
054900 3000-FINALIZE                   SECTION.                                 
055000*----------------------------------------------------------------*        
055100     PERFORM 3050-WRITE-ONE-TASK                                          
055200             VARYING WRK-TASK-IX FROM 1 BY 1                              
055300             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT.               
055400                                                                          
055500     MOVE TKMT04-COUNTER-RECORD  TO FD-COUNTER-OUT-REC.                   
055600                                                                          
055700     WRITE FD-COUNTER-OUT-REC.                                            
055800                                                                          
055900     MOVE 'WRITE COUNTER-FILE-OUT' TO WRK-ERROR-MSG.                      
056000     MOVE '3000-FINALIZE'        TO WRK-SECTION-NAME.                     
056100     PERFORM 8100-TEST-FS-NORMAL.                                         
056200                                                                          
056300     CLOSE TASK-FILE-IN  TASK-FILE-OUT  ACTIVITY-FILE-IN                  
056400           ACTIVITY-FILE-OUT COUNTER-FILE-IN COUNTER-FILE-OUT             
056500           FETCH-REQUEST-FILE OUTPUT-REPORT-FILE.                         
056600                                                                          
056700     DISPLAY '***************************'.                               
056800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
056900     DISPLAY '***************************'.                               
057000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
057100     DISPLAY '*-------------------------*'.                               
057200     DISPLAY '*TASKS ON FILE.......:' WRK-TASK-COUNT '*'.                 
057300     DISPLAY '*TASKS LISTED........:' WRK-LISTED-COUNT '*'.               
057400     DISPLAY '*-------------------------*'.                               
057500     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
057600     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
057700     DISPLAY '***************************'.                               
057800                                                                          
057900     STOP RUN.                                                            
058000*----------------------------------------------------------------*        
058100 3000-99-EXIT.                   EXIT.                                    
058200*----------------------------------------------------------------*        
058300*----------------------------------------------------------------*        
058400 3050-WRITE-ONE-TASK             SECTION.                                 
058500*----------------------------------------------------------------*        
058600     MOVE WRK-TASK-ENTRY (WRK-TASK-IX) TO FD-TASK-OUT-REC.                
058700                                                                          
058800     WRITE FD-TASK-OUT-REC.                                               
058900                                                                          
059000     MOVE 'WRITE TASK-FILE-OUT'  TO WRK-ERROR-MSG.                        
059100     MOVE '3050-WRITE-ONE-TASK'  TO WRK-SECTION-NAME.                     
059200     PERFORM 8100-TEST-FS-NORMAL.                                         
059300*----------------------------------------------------------------*        
059400 3050-99-EXIT.                   EXIT.                                    
059500*----------------------------------------------------------------*        
059600*----------------------------------------------------------------*        
059700 8100-TEST-FS-NORMAL             SECTION.                                 
059800*----------------------------------------------------------------*        
059900     IF WRK-FS-TASKIN  NOT EQUAL ZEROS                                    
060000        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
060100        PERFORM 9999-CALL-ABEND-PGM                                       
060200     END-IF.                                                              
060300     IF WRK-FS-TASKOUT NOT EQUAL ZEROS                                    
060400        MOVE WRK-FS-TASKOUT      TO WRK-ERROR-CODE                        
060500        PERFORM 9999-CALL-ABEND-PGM                                       
060600     END-IF.                                                              
060700     IF WRK-FS-ACTOUT  NOT EQUAL ZEROS                                    
060800        MOVE WRK-FS-ACTOUT       TO WRK-ERROR-CODE                        
060900        PERFORM 9999-CALL-ABEND-PGM                                       
061000     END-IF.                                                              
061100     IF WRK-FS-CTRIN   NOT EQUAL ZEROS                                    
061200        MOVE WRK-FS-CTRIN        TO WRK-ERROR-CODE                        
061300        PERFORM 9999-CALL-ABEND-PGM                                       
061400     END-IF.                                                              
061500     IF WRK-FS-CTROUT  NOT EQUAL ZEROS                                    
061600        MOVE WRK-FS-CTROUT       TO WRK-ERROR-CODE                        
061700        PERFORM 9999-CALL-ABEND-PGM                                       
061800     END-IF.                                                              
061900     IF WRK-FS-RPTOUT  NOT EQUAL ZEROS                                    
062000        MOVE WRK-FS-RPTOUT       TO WRK-ERROR-CODE                        
062100        PERFORM 9999-CALL-ABEND-PGM                                       
062200     END-IF.                                                              
062300*----------------------------------------------------------------*        
062400 8100-99-EXIT.                   EXIT.                                    
062500*----------------------------------------------------------------*        
062600*----------------------------------------------------------------*        
062700 8200-TEST-FS-READ               SECTION.                                 
062800*----------------------------------------------------------------*        
062900     IF WRK-FS-TASKIN            NOT EQUAL ZEROS AND 10                   
063000        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
063100        PERFORM 9999-CALL-ABEND-PGM                                       
063200     END-IF.                                                              
063300*----------------------------------------------------------------*        
063400 8200-99-EXIT.                   EXIT.                                    
063500*----------------------------------------------------------------*        
063600*----------------------------------------------------------------*        
063700 8300-TEST-FS-ACT-READ           SECTION.                                 
063800*----------------------------------------------------------------*        
063900     IF WRK-FS-ACTIN             NOT EQUAL ZEROS AND 10                   
064000        MOVE WRK-FS-ACTIN        TO WRK-ERROR-CODE                        
064100        PERFORM 9999-CALL-ABEND-PGM                                       
064200     END-IF.                                                              
064300*----------------------------------------------------------------*        
064400 8300-99-EXIT.                   EXIT.                                    
064500*----------------------------------------------------------------*        
064600*----------------------------------------------------------------*        
064700 9000-GET-DATE-TIME              SECTION.                                 
064800*----------------------------------------------------------------*        
064900     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
065000     MOVE YY                     TO YYYY-FORMATTED.                       
065100     MOVE MM                     TO MM-FORMATTED.                         
065200     MOVE DD                     TO DD-FORMATTED.                         
065300     ADD  2000                   TO YYYY-FORMATTED.                       
065400                                                                          
065500     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
065600     MOVE HOUR                   TO HOUR-FORMATTED.                       
065700     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
065800     MOVE SECOND                 TO SECOND-FORMATTED.                     
065900*----------------------------------------------------------------*        
066000 9000-99-EXIT.                   EXIT.                                    
066100*----------------------------------------------------------------*        
066200*----------------------------------------------------------------*        
066300 9999-CALL-ABEND-PGM             SECTION.                                 
066400*----------------------------------------------------------------*        
066500     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
066600     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
066700     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
066800*----------------------------------------------------------------*        
066900 9999-99-EXIT.                   EXIT.                                    
067000*----------------------------------------------------------------*        
