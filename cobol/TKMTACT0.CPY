000100*================================================================*        
000200*    BOOK........: TKMTACT0                                      *        
000300*    TITLE.......: TASK ACTIVITY LOG RECORD                      *        
000400*----------------------------------------------------------------*        
000500*    ONE ENTRY PER LOGGED EVENT AGAINST A TASK - APPEND ONLY.    *        
000600*    WRITTEN TO ACTIVITY-FILE BY EVERY TKMT PROGRAM THAT CREATES *        
000700*    OR CHANGES A TASK; NEVER UPDATED OR DELETED ONCE WRITTEN.   *        
000800*----------------------------------------------------------------*        
000900*    CHANGE LOG                                                  *        
001000*    ----------                                                  *        
001100*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001200*================================================================*        
001300 01  TKMT02-ACTIVITY-RECORD.                                              
001400     05  TKMT02-ACTIVITY-ID          PIC 9(09).                           
001500     05  TKMT02-TASK-ID              PIC 9(09).                           
001600     05  TKMT02-ACTIVITY-TEXT        PIC X(80).                           
001700     05  TKMT02-USER-ID              PIC 9(09).                           
001800     05  TKMT02-USER-NAME            PIC X(20).                           
001900     05  TKMT02-ACTY-TIMESTAMP       PIC 9(11).                           
002000     05  FILLER                      PIC X(12).                           
002100*----------------------------------------------------------------*        
002200*    ALTERNATE VIEW - ACTOR BLOCK ONLY, USED WHEN THE 3000-      *        
002300*    FINALIZE SUMMARY COUNTS ACTIVITY BY ACTOR NAME.             *        
002400*----------------------------------------------------------------*        
002500 01  TKMT02-ACTOR-VIEW REDEFINES TKMT02-ACTIVITY-RECORD.                  
002600     05  FILLER                      PIC X(18).                           
002700     05  TKMT02-ACTOR-USER-ID        PIC 9(09).                           
002800     05  TKMT02-ACTOR-USER-NAME      PIC X(20).                           
002900     05  FILLER                      PIC X(103).                          
