000100*================================================================*        
000200*    I D E N T I F I C A T I O N      D I V I S I O N            *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     TKMT0006.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   MMS PROCESSAMENTO DE DADOS.                              
000800 DATE-WRITTEN.   11/02/2021.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       NONE.                                                    
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*    RENAN MUNIZ MERLO COBOL DEVELOPER                           *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: TKMT0006.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 11/02/2021                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: WORK TASK MANAGEMENT BATCH CORE - TKMT        *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: READ ADD-COMMENT REQUESTS, KEYED BY TASK-ID.  *        
002300*                  APPEND A NEW COMMENT-RECORD TO THE COMMENT LOG*        
002400*                  AND A COMPANION ACTIVITY-RECORD, ATTRIBUTED TO*        
002500*                  THE COMMENTING USER CARRIED ON THE REQUEST -  *        
002600*                  NOT TO A FIXED SYSTEM/MANAGER ACTOR LIKE THE  *        
002700*                  OTHER STEPS.  A TASK-ID NOT ON FILE IS        *        
002800*                  REJECTED AND LOGGED, NOT AN ABEND.            *        
002900*----------------------------------------------------------------*        
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003100*    TASKIN          00250       TKMTREC0                        *        
003200*    TASKOUT         00250       TKMTREC0                        *        
003300*    ACTIN           00150       TKMTACT0                        *        
003400*    ACTOUT          00150       TKMTACT0                        *        
003500*    COMIN           00259       TKMTCOM0                        *        
003600*    COMOUT          00259       TKMTCOM0                        *        
003700*    CTRIN           00037       TKMTCTR0                        *        
003800*    CTROUT          00037       TKMTCTR0                        *        
003900*    ADDQ            00248       TKMTADQ0                        *        
004000*----------------------------------------------------------------*        
004100*    TABLE DB2...:  NONE.                                        *        
004200*----------------------------------------------------------------*        
004300*    CHANGE LOG                                                  *        
004400*    ----------                                                  *        
004500*    2021-02-23 RMM  NEW PROGRAM - ADD-COMMENT STEP OF THE TASK  *        
004600*                MGMT BATCH REWRITE                  TKT-4406    *        
004700*    2021-06-02 RMM  TKMT01-COMMENT-COUNT ON THE TASK MASTER IS  *        
004800*                NOW BUMPED HERE SO TKMT0004'S LISTING SHOWS AN  *        
004900*                ACCURATE COUNT WITHOUT RE-READING COMMENT-FILE  *        
005000*                                                      TKT-4471  *        
005100*    1999-01-08 CAF  Y2K - WRK-EPOCH-NOW BUILT FROM A 4-DIGIT    *        
005200*                YEAR (SEE 9000); NO FIELD CHANGE REQUIRED       *        
005300*                                                  TKT-Y2K-019   *        
005400*================================================================*        
005500*================================================================*        
005600*    E N V I R O N M E N T      D I V I S I O N                  *        
005700*================================================================*        
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     CLASS TKMT-ALPHA-CLS     IS 'A' THRU 'Z'.                            
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500                                                                          
006600     SELECT TASK-FILE-IN  ASSIGN TO UT-S-TASKIN                           
006700      ORGANIZATION IS     SEQUENTIAL                                      
006800      ACCESS MODE  IS     SEQUENTIAL                                      
006900      FILE STATUS  IS     WRK-FS-TASKIN.                                  
007000                                                                          
007100     SELECT TASK-FILE-OUT ASSIGN TO UT-S-TASKOUT                          
007200      ORGANIZATION IS     SEQUENTIAL                                      
007300      ACCESS MODE  IS     SEQUENTIAL                                      
007400      FILE STATUS  IS     WRK-FS-TASKOUT.                                 
007500                                                                          
007600     SELECT ACTIVITY-FILE-IN  ASSIGN TO UT-S-ACTIN                        
007700      ORGANIZATION IS     SEQUENTIAL                                      
007800      ACCESS MODE  IS     SEQUENTIAL                                      
007900      FILE STATUS  IS     WRK-FS-ACTIN.                                   
008000                                                                          
008100     SELECT ACTIVITY-FILE-OUT ASSIGN TO UT-S-ACTOUT                       
008200      ORGANIZATION IS     SEQUENTIAL                                      
008300      ACCESS MODE  IS     SEQUENTIAL                                      
008400      FILE STATUS  IS     WRK-FS-ACTOUT.                                  
008500                                                                          
008600     SELECT COMMENT-FILE-IN  ASSIGN TO UT-S-COMIN                         
008700      ORGANIZATION IS     SEQUENTIAL                                      
008800      ACCESS MODE  IS     SEQUENTIAL                                      
008900      FILE STATUS  IS     WRK-FS-COMIN.                                   
009000                                                                          
009100     SELECT COMMENT-FILE-OUT ASSIGN TO UT-S-COMOUT                        
009200      ORGANIZATION IS     SEQUENTIAL                                      
009300      ACCESS MODE  IS     SEQUENTIAL                                      
009400      FILE STATUS  IS     WRK-FS-COMOUT.                                  
009500                                                                          
009600     SELECT COUNTER-FILE-IN  ASSIGN TO UT-S-CTRIN                         
009700      ORGANIZATION IS     SEQUENTIAL                                      
009800      ACCESS MODE  IS     SEQUENTIAL                                      
009900      FILE STATUS  IS     WRK-FS-CTRIN.                                   
010000                                                                          
010100     SELECT COUNTER-FILE-OUT ASSIGN TO UT-S-CTROUT                        
010200      ORGANIZATION IS     SEQUENTIAL                                      
010300      ACCESS MODE  IS     SEQUENTIAL                                      
010400      FILE STATUS  IS     WRK-FS-CTROUT.                                  
010500                                                                          
010600     SELECT COMMENT-REQUEST-FILE ASSIGN TO UT-S-ADDQ                      
010700      ORGANIZATION IS     SEQUENTIAL                                      
010800      ACCESS MODE  IS     SEQUENTIAL                                      
010900      FILE STATUS  IS     WRK-FS-ADDQ.                                    
011000*================================================================*        
011100*    D A T A      D I V I S I O N                                *        
011200*================================================================*        
011300 DATA DIVISION.                                                           
011400 FILE SECTION.                                                            
011500*                                                                         
011600 FD TASK-FILE-IN                                                          
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORD   IS STANDARD                                           
011900     BLOCK CONTAINS 00 RECORDS.                                           
012000 01 FD-TASK-IN-REC            PIC X(250).                                 
012100                                                                          
012200 FD TASK-FILE-OUT                                                         
012300     RECORDING MODE IS F                                                  
012400     LABEL RECORD   IS STANDARD                                           
012500     BLOCK CONTAINS 00 RECORDS.                                           
012600 01 FD-TASK-OUT-REC           PIC X(250).                                 
012700                                                                          
012800 FD ACTIVITY-FILE-IN                                                      
012900     RECORDING MODE IS F                                                  
013000     LABEL RECORD   IS STANDARD                                           
013100     BLOCK CONTAINS 00 RECORDS.                                           
013200 01 FD-ACTIVITY-IN-REC        PIC X(150).                                 
013300                                                                          
013400 FD ACTIVITY-FILE-OUT                                                     
013500     RECORDING MODE IS F                                                  
013600     LABEL RECORD   IS STANDARD                                           
013700     BLOCK CONTAINS 00 RECORDS.                                           
013800 01 FD-ACTIVITY-OUT-REC       PIC X(150).                                 
013900                                                                          
014000 FD COMMENT-FILE-IN                                                       
014100     RECORDING MODE IS F                                                  
014200     LABEL RECORD   IS STANDARD                                           
014300     BLOCK CONTAINS 00 RECORDS.                                           
014400 01 FD-COMMENT-IN-REC         PIC X(259).                                 
014500                                                                          
014600 FD COMMENT-FILE-OUT                                                      
014700     RECORDING MODE IS F                                                  
014800     LABEL RECORD   IS STANDARD                                           
014900     BLOCK CONTAINS 00 RECORDS.                                           
015000 01 FD-COMMENT-OUT-REC        PIC X(259).                                 
015100                                                                          
015200 FD COUNTER-FILE-IN                                                       
015300     RECORDING MODE IS F                                                  
015400     LABEL RECORD   IS STANDARD                                           
015500     BLOCK CONTAINS 00 RECORDS.                                           
015600 01 FD-COUNTER-IN-REC         PIC X(037).                                 
015700                                                                          
015800 FD COUNTER-FILE-OUT                                                      
015900     RECORDING MODE IS F                                                  
016000     LABEL RECORD   IS STANDARD                                           
016100     BLOCK CONTAINS 00 RECORDS.                                           
016200 01 FD-COUNTER-OUT-REC        PIC X(037).                                 
016300                                                                          
016400 FD COMMENT-REQUEST-FILE                                                  
016500     RECORDING MODE IS F                                                  
016600     LABEL RECORD   IS STANDARD                                           
016700     BLOCK CONTAINS 00 RECORDS.                                           
016800 01 FD-COMMENT-REQ-REC        PIC X(248).                                 
016900*-----------------------------------------------------------*             
017000*                  WORKING-STORAGE SECTION                   *            
017100*-----------------------------------------------------------*             
017200 WORKING-STORAGE SECTION.                                                 
017300                                                                          
017400 77 WRK-TASKIN-EOF                   PIC X(03) VALUE SPACES.              
017500 77 WRK-ACTIN-EOF                    PIC X(03) VALUE SPACES.              
017600 77 WRK-COMIN-EOF                    PIC X(03) VALUE SPACES.              
017700 77 WRK-ADDQ-EOF                     PIC X(03) VALUE SPACES.              
017800                                                                          
017900 77 WRK-ADDQ-COUNT                   PIC 9(05) COMP VALUE ZEROS.          
018000 77 WRK-APPLIED-COUNT                PIC 9(05) COMP VALUE ZEROS.          
018100 77 WRK-REJECT-COUNT                 PIC 9(05) COMP VALUE ZEROS.          
018200 77 WRK-ACT-COPY-COUNT               PIC 9(05) COMP VALUE ZEROS.          
018300 77 WRK-ACT-CREATED-COUNT            PIC 9(05) COMP VALUE ZEROS.          
018400 77 WRK-COM-COPY-COUNT               PIC 9(05) COMP VALUE ZEROS.          
018500 77 WRK-COM-CREATED-COUNT            PIC 9(05) COMP VALUE ZEROS.          
018600                                                                          
018700 77 WRK-TASK-FOUND-SW                PIC X(01) VALUE 'N'.                 
018800    88 WRK-TASK-FOUND                VALUE 'Y'.                           
018900                                                                          
019000*DATA FOR ERROR LOG:                                                      
019100 01 WRK-ERROR-LOG.                                                        
019200    03 WRK-PROGRAM                         PIC X(08) VALUE                
019300                                                    'TKMT0006'  .         
019400    03 WRK-SECTION-NAME                    PIC X(20) VALUE SPACES.        
019500    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.        
019600    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.        
019700    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.        
019800    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.        
019900    03 FILLER                              PIC X(04) VALUE SPACES.        
020000                                                                          
020100*ABENDING PROGRAM:                                                        
020200 77 WRK-ABEND-PGM                          PIC X(08) VALUE                
020300                                                    'TKMTABND'  .         
020400                                                                          
020500 01 WRK-FILE-STATUS.                                                      
020600    03 WRK-FS-TASKIN                       PIC 9(02) VALUE ZEROS.         
020700    03 WRK-FS-TASKOUT                      PIC 9(02) VALUE ZEROS.         
020800    03 WRK-FS-ACTIN                        PIC 9(02) VALUE ZEROS.         
020900    03 WRK-FS-ACTOUT                       PIC 9(02) VALUE ZEROS.         
021000    03 WRK-FS-COMIN                        PIC 9(02) VALUE ZEROS.         
021100    03 WRK-FS-COMOUT                       PIC 9(02) VALUE ZEROS.         
021200    03 WRK-FS-CTRIN                        PIC 9(02) VALUE ZEROS.         
021300    03 WRK-FS-CTROUT                       PIC 9(02) VALUE ZEROS.         
021400    03 WRK-FS-ADDQ                         PIC 9(02) VALUE ZEROS.         
021500    88 WRK-FS-OK                           VALUE ZEROS.                   
021600    88 WRK-FS-EOF                          VALUE 10.                      
021700                                                                          
021800*WORKING RECORD - THE ADD-COMMENT REQUEST LAYOUT:                         
021900 COPY TKMTADQ0.                                                           
022000                                                                          
022100*WORKING RECORD - THE TASK COMMENT LOG LAYOUT:                            
022200 COPY TKMTCOM0.                                                           
022300                                                                          
022400*WORKING RECORD - THE ACTIVITY LOG RECORD LAYOUT:                         
022500 COPY TKMTACT0.                                                           
022600                                                                          
022700*WORKING RECORD - THE NEXT-ID COUNTER RECORD LAYOUT:                      
022800 COPY TKMTCTR0.                                                           
022900                                                                          
023000*----------------------------------------------------------------*        
023100* IN-MEMORY TASK TABLE - LOADED WHOLE FROM TASK-FILE-IN AT       *        
023200* 1000-INITIALIZE, REWRITTEN WHOLE FROM 3000-FINALIZE.          *         
023300*----------------------------------------------------------------*        
023400 01 WRK-TASK-TABLE-CTL.                                                   
023500    05 WRK-TASK-COUNT               PIC 9(05) COMP VALUE ZEROS.           
023600    05 WRK-TASK-ENTRY OCCURS 300 TIMES                                    
023700             INDEXED BY WRK-TASK-IX.                                      
023800       10 WRK-TASK-ID                      PIC 9(09).                     
023900       10 WRK-TASK-REFERENCE-ID             PIC 9(09).                    
024000       10 WRK-TASK-REFERENCE-TYPE           PIC X(06).                    
024100       10 WRK-TASK-TYPE                     PIC X(30).                    
024200       10 WRK-TASK-DESCRIPTION              PIC X(100).                   
024300       10 WRK-TASK-STATUS                   PIC X(09).                    
024400       10 WRK-TASK-ASSIGNEE-ID              PIC 9(09).                    
024500       10 WRK-TASK-DEADLINE-TIME            PIC 9(11).                    
024600       10 WRK-TASK-PRIORITY                 PIC X(06).                    
024700       10 WRK-TASK-CREATED-AT               PIC 9(11).                    
024800       10 WRK-TASK-STARTED-AT               PIC 9(11).                    
024900       10 WRK-TASK-ACTIVITY-COUNT           PIC 9(03).                    
025000       10 WRK-TASK-COMMENT-COUNT            PIC 9(03).                    
025100       10 WRK-TASK-REC-STATUS-SW            PIC X(01).                    
025200       10 FILLER                            PIC X(32).                    
025300*----------------------------------------------------------------*        
025400* ALTERNATE VIEW OF THE TABLE HEADER - INDEX-ONLY, USED WHEN     *        
025500* 2400 REPORTS A NOT-FOUND TASK-ID TO THE ERROR LOG.             *        
025600*----------------------------------------------------------------*        
025700 01 WRK-TASK-HEADER-VIEW REDEFINES WRK-TASK-TABLE-CTL.                    
025800    05 WRK-HEADER-COUNT-X            PIC X(05).                           
025900    05 FILLER                        PIC X(245).                          
026000*----------------------------------------------------------------*        
026100* KEY-ONLY VIEW OF THE WHOLE TABLE - HOUSEKEEPING TRACE ONLY.    *        
026200*----------------------------------------------------------------*        
026300 01 WRK-TASK-KEY-ONLY REDEFINES WRK-TASK-TABLE-CTL.                       
026400    05 WRK-KEY-COUNT-X               PIC X(05).                           
026500    05 WRK-KEY-FIRST-TASK-ID         PIC 9(09).                           
026600    05 FILLER                        PIC X(236).                          
026700                                                                          
026800*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
026900 01 WRK-SYSTEM-DATE.                                                      
027000    03 YY                                  PIC 9(02) VALUE ZEROS .        
027100    03 MM                                  PIC 9(02) VALUE ZEROS .        
027200    03 DD                                  PIC 9(02) VALUE ZEROS .        
027300*                                                                         
027400 01 WRK-DATE-FORMATTED.                                                   
027500    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .        
027600    03 FILLER                              PIC X(01) VALUE '-'   .        
027700    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .        
027800    03 FILLER                              PIC X(01) VALUE '-'   .        
027900    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .        
028000*                                                                         
028100 01 WRK-SYSTEM-TIME.                                                      
028200    03 HOUR                                PIC 9(02) VALUE ZEROS .        
028300    03 MINUTE                              PIC 9(02) VALUE ZEROS .        
028400    03 SECOND                              PIC 9(02) VALUE ZEROS .        
028500    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .        
028600*                                                                         
028700 01 WRK-TIME-FORMATTED.                                                   
028800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .        
028900    03 FILLER                              PIC X(01) VALUE ':'.           
029000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .        
029100    03 FILLER                              PIC X(01) VALUE ':'.           
029200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .        
029300*                                                                         
029400 01 WRK-TIMESTAMP-BUILD.                                                  
029500    03 WRK-TS-YY                           PIC 9(02) VALUE ZEROS.         
029600    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.         
029700    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.         
029800    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.         
029900    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.         
030000    03 WRK-TS-TIE                          PIC 9(01) VALUE ZEROS.         
030100 01 WRK-EPOCH-NOW REDEFINES WRK-TIMESTAMP-BUILD PIC 9(11).                
030200*================================================================*        
030300 PROCEDURE                       DIVISION.                                
030400*================================================================*        
030500*----------------------------------------------------------------*        
030600 0000-MAIN-PROCESS               SECTION.                                 
030700*----------------------------------------------------------------*        
030800     PERFORM 1000-INITIALIZE.                                             
030900                                                                          
031000     PERFORM 2900-READ-COMMENT-REQUEST                                    
031100                                 UNTIL WRK-ADDQ-EOF EQUAL 'END'.          
031200                                                                          
031300     PERFORM 3000-FINALIZE.                                               
031400*----------------------------------------------------------------*        
031500 0000-99-EXIT.                   EXIT.                                    
031600*----------------------------------------------------------------*        
031700*----------------------------------------------------------------*        
031800 1000-INITIALIZE                 SECTION.                                 
031900*----------------------------------------------------------------*        
032000     PERFORM 9000-GET-DATE-TIME.                                          
032100                                                                          
032200     INITIALIZE WRK-TASK-TABLE-CTL.                                       
032300                                                                          
032400     OPEN INPUT  TASK-FILE-IN  COUNTER-FILE-IN  ACTIVITY-FILE-IN          
032500                 COMMENT-FILE-IN COMMENT-REQUEST-FILE                     
032600          OUTPUT TASK-FILE-OUT COUNTER-FILE-OUT ACTIVITY-FILE-OUT         
032700                 COMMENT-FILE-OUT.                                        
032800                                                                          
032900     MOVE 'OPEN FILES'          TO WRK-ERROR-MSG.                         
033000     MOVE '1000-INITIALIZE'     TO WRK-SECTION-NAME.                      
033100     PERFORM 8100-TEST-FS-NORMAL.                                         
033200                                                                          
033300     READ COUNTER-FILE-IN INTO TKMT04-COUNTER-RECORD.                     
033400     PERFORM 8100-TEST-FS-NORMAL.                                         
033500                                                                          
033600     PERFORM 2500-LOAD-TASK-TABLE                                         
033700                                 UNTIL WRK-TASKIN-EOF EQUAL 'END'.        
033800                                                                          
033900     PERFORM 2600-COPY-OLD-ACTIVITY-LOG                                   
034000                                 UNTIL WRK-ACTIN-EOF EQUAL 'END'.         
034100                                                                          
034200     PERFORM 2700-COPY-OLD-COMMENT-LOG                                    
034300                                 UNTIL WRK-COMIN-EOF EQUAL 'END'.         
034400                                                                          
034500     PERFORM 2900-READ-COMMENT-REQUEST.                                   
034600*----------------------------------------------------------------*        
034700 1000-99-EXIT.                   EXIT.                                    
034800*----------------------------------------------------------------*        
034900*----------------------------------------------------------------*        
035000 2000-PROCESS-ONE-REQUEST        SECTION.                                 
035100*----------------------------------------------------------------*        
035200     SET WRK-TASK-FOUND-SW       TO 'N'.                                  
035300                                                                          
035400     PERFORM 2050-FIND-TASK-BY-ID                                         
035500             VARYING WRK-TASK-IX FROM 1 BY 1                              
035600             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT                
035700                OR WRK-TASK-FOUND.                                        
035800                                                                          
035900     IF WRK-TASK-FOUND                                                    
036000        SET WRK-TASK-IX          DOWN BY 1                                
036100        PERFORM 2100-ADD-COMMENT-RECORD                                   
036200        PERFORM 2200-WRITE-COMPANION-ACTIVITY                             
036300        ADD 1                    TO WRK-APPLIED-COUNT                     
036400     ELSE                                                                 
036500        PERFORM 2400-LOG-TASK-NOT-FOUND                                   
036600     END-IF.                                                              
036700*----------------------------------------------------------------*        
036800 2000-99-EXIT.                   EXIT.                                    
036900*----------------------------------------------------------------*        
037000*----------------------------------------------------------------*        
037100 2050-FIND-TASK-BY-ID            SECTION.                                 
037200*----------------------------------------------------------------*        
037300     IF WRK-TASK-ID (WRK-TASK-IX) EQUAL TKMT10-TASK-ID                    
037400        SET WRK-TASK-FOUND-SW    TO 'Y'                                   
037500     END-IF.                                                              
037600*----------------------------------------------------------------*        
037700 2050-99-EXIT.                   EXIT.                                    
037800*----------------------------------------------------------------*        
037900*----------------------------------------------------------------*        
038000 2100-ADD-COMMENT-RECORD         SECTION.                                 
038100*----------------------------------------------------------------*        
038200     ADD 1                       TO TKMT04-NEXT-COMMENT-ID.               
038300     MOVE TKMT04-NEXT-COMMENT-ID TO TKMT03-COMMENT-ID.                    
038400     MOVE WRK-TASK-ID (WRK-TASK-IX) TO TKMT03-TASK-ID.                    
038500     MOVE TKMT10-COMMENT-TEXT    TO TKMT03-COMMENT-TEXT.                  
038600     MOVE TKMT10-USER-ID         TO TKMT03-USER-ID.                       
038700     MOVE TKMT10-USER-NAME       TO TKMT03-USER-NAME.                     
038800     MOVE WRK-EPOCH-NOW          TO TKMT03-COMM-TIMESTAMP.                
038900                                                                          
039000     MOVE TKMT03-COMMENT-RECORD  TO FD-COMMENT-OUT-REC.                   
039100     WRITE FD-COMMENT-OUT-REC.                                            
039200                                                                          
039300     MOVE 'WRITE COMMENT-FILE-OUT' TO WRK-ERROR-MSG.                      
039400     MOVE '2100-ADD-COMMENT'    TO WRK-SECTION-NAME.                      
039500     PERFORM 8100-TEST-FS-NORMAL.                                         
039600                                                                          
039700     ADD 1                       TO WRK-COM-CREATED-COUNT.                
039800     ADD 1                       TO WRK-TASK-COMMENT-COUNT                
039900                                    (WRK-TASK-IX).                        
040000*----------------------------------------------------------------*        
040100 2100-99-EXIT.                   EXIT.                                    
040200*----------------------------------------------------------------*        
040300*----------------------------------------------------------------*        
040400 2200-WRITE-COMPANION-ACTIVITY   SECTION.                                 
040500*----------------------------------------------------------------*        
040600     ADD 1                       TO TKMT04-NEXT-ACTIVITY-ID.              
040700     MOVE TKMT04-NEXT-ACTIVITY-ID TO TKMT02-ACTIVITY-ID.                  
040800     MOVE WRK-TASK-ID (WRK-TASK-IX) TO TKMT02-TASK-ID.                    
040900                                                                          
041000     STRING 'Comment added by ' TKMT10-USER-NAME                          
041100            DELIMITED BY SIZE INTO TKMT02-ACTIVITY-TEXT.                  
041200                                                                          
041300     MOVE TKMT10-USER-ID         TO TKMT02-USER-ID.                       
041400     MOVE TKMT10-USER-NAME       TO TKMT02-USER-NAME.                     
041500     MOVE WRK-EPOCH-NOW          TO TKMT02-ACTY-TIMESTAMP.                
041600                                                                          
041700     MOVE TKMT02-ACTIVITY-RECORD TO FD-ACTIVITY-OUT-REC.                  
041800     WRITE FD-ACTIVITY-OUT-REC.                                           
041900                                                                          
042000     MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG.                     
042100     MOVE '2200-WRITE-ACTIVITY'  TO WRK-SECTION-NAME.                     
042200     PERFORM 8100-TEST-FS-NORMAL.                                         
042300                                                                          
042400     ADD 1                       TO WRK-ACT-CREATED-COUNT.                
042500     ADD 1                       TO WRK-TASK-ACTIVITY-COUNT               
042600                                    (WRK-TASK-IX).                        
042700*----------------------------------------------------------------*        
042800 2200-99-EXIT.                   EXIT.                                    
042900*----------------------------------------------------------------*        
043000*----------------------------------------------------------------*        
043100 2400-LOG-TASK-NOT-FOUND         SECTION.                                 
043200*----------------------------------------------------------------*        
043300     ADD 1                       TO WRK-REJECT-COUNT.                     
043400                                                                          
043500     DISPLAY '*** COMMENT REQUEST REJECTED - TASK-ID NOT '                
043600             'ON FILE: ' TKMT10-TASK-ID.                                  
043700*----------------------------------------------------------------*        
043800 2400-99-EXIT.                   EXIT.                                    
043900*----------------------------------------------------------------*        
044000*----------------------------------------------------------------*        
044100 2500-LOAD-TASK-TABLE            SECTION.                                 
044200*----------------------------------------------------------------*        
044300     READ TASK-FILE-IN.                                                   
044400                                                                          
044500     MOVE 'READING TASK-FILE-IN'  TO WRK-ERROR-MSG.                       
044600     MOVE '2500-LOAD-TASK-TABLE'  TO WRK-SECTION-NAME.                    
044700     PERFORM 8200-TEST-FS-READ.                                           
044800                                                                          
044900     IF WRK-FS-EOF                                                        
045000        MOVE 'END'               TO WRK-TASKIN-EOF                        
045100     ELSE                                                                 
045200        ADD 1                    TO WRK-TASK-COUNT                        
045300        MOVE FD-TASK-IN-REC      TO WRK-TASK-ENTRY (WRK-TASK-IX)          
045400     END-IF.                                                              
045500*----------------------------------------------------------------*        
045600 2500-99-EXIT.                   EXIT.                                    
045700*----------------------------------------------------------------*        
045800*----------------------------------------------------------------*        
045900 2600-COPY-OLD-ACTIVITY-LOG      SECTION.                                 
046000*----------------------------------------------------------------*        
046100     READ ACTIVITY-FILE-IN.                                               
046200                                                                          
046300     MOVE 'READING ACTIVITY-FILE-IN' TO WRK-ERROR-MSG.                    
046400     MOVE '2600-COPY-OLD-ACTLOG'  TO WRK-SECTION-NAME.                    
046500     PERFORM 8300-TEST-FS-ACT-READ.                                       
046600                                                                          
046700     IF WRK-FS-EOF                                                        
046800        MOVE 'END'               TO WRK-ACTIN-EOF                         
046900     ELSE                                                                 
047000        ADD 1                    TO WRK-ACT-COPY-COUNT                    
047100        MOVE FD-ACTIVITY-IN-REC  TO FD-ACTIVITY-OUT-REC                   
047200        WRITE FD-ACTIVITY-OUT-REC                                         
047300        MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG                   
047400        PERFORM 8100-TEST-FS-NORMAL                                       
047500     END-IF.                                                              
047600*----------------------------------------------------------------*        
047700 2600-99-EXIT.                   EXIT.                                    
047800*----------------------------------------------------------------*        
047900*----------------------------------------------------------------*        
048000 2700-COPY-OLD-COMMENT-LOG       SECTION.                                 
048100*----------------------------------------------------------------*        
048200     READ COMMENT-FILE-IN.                                                
048300                                                                          
048400     MOVE 'READING COMMENT-FILE-IN' TO WRK-ERROR-MSG.                     
048500     MOVE '2700-COPY-OLD-COMLOG'  TO WRK-SECTION-NAME.                    
048600     PERFORM 8400-TEST-FS-COM-READ.                                       
048700                                                                          
048800     IF WRK-FS-EOF                                                        
048900        MOVE 'END'               TO WRK-COMIN-EOF                         
049000     ELSE                                                                 
049100        ADD 1                    TO WRK-COM-COPY-COUNT                    
049200        MOVE FD-COMMENT-IN-REC   TO FD-COMMENT-OUT-REC                    
049300        WRITE FD-COMMENT-OUT-REC                                          
049400        MOVE 'WRITE COMMENT-FILE-OUT' TO WRK-ERROR-MSG                    
049500        PERFORM 8100-TEST-FS-NORMAL                                       
049600     END-IF.                                                              
049700*----------------------------------------------------------------*        
049800 2700-99-EXIT.                   EXIT.                                    
049900*----------------------------------------------------------------*        
050000*----------------------------------------------------------------*        
050100 2900-READ-COMMENT-REQUEST       SECTION.                                 
050200*----------------------------------------------------------------*        
050300     READ COMMENT-REQUEST-FILE INTO TKMT10-COMMENT-REQUEST.               
050400                                                                          
050500     MOVE 'READING COMMENT-REQUEST-FILE' TO WRK-ERROR-MSG.                
050600     MOVE '2900-READ-COMMENT-REQ' TO WRK-SECTION-NAME.                    
050700     PERFORM 8500-TEST-FS-ADDQ-READ.                                      
050800                                                                          
050900     IF WRK-FS-EOF                                                        
051000        MOVE 'END'               TO WRK-ADDQ-EOF                          
051100     ELSE                                                                 
051200        ADD 1                    TO WRK-ADDQ-COUNT                        
051300        PERFORM 2000-PROCESS-ONE-REQUEST                                  
051400     END-IF.                                                              
051500*----------------------------------------------------------------*        
051600 2900-99-EXIT.                   EXIT.                                    
051700*----------------------------------------------------------------*        
051800*----------------------------------------------------------------*        
051900 3000-FINALIZE                   SECTION.                                 
052000*----------------------------------------------------------------*        
052100     PERFORM 3050-WRITE-ONE-TASK                                          
052200             VARYING WRK-TASK-IX FROM 1 BY 1                              
052300             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT.               
052400                                                                          
052500     MOVE TKMT04-COUNTER-RECORD  TO FD-COUNTER-OUT-REC.                   
052600                                                                          
052700     WRITE FD-COUNTER-OUT-REC.                                            
052800                                                                          
052900     MOVE 'WRITE COUNTER-FILE-OUT' TO WRK-ERROR-MSG.                      
053000     MOVE '3000-FINALIZE'        TO WRK-SECTION-NAME.                     
053100     PERFORM 8100-TEST-FS-NORMAL.                                         
053200                                                                          
053300     CLOSE TASK-FILE-IN  TASK-FILE-OUT  ACTIVITY-FILE-IN                  
053400           ACTIVITY-FILE-OUT COMMENT-FILE-IN COMMENT-FILE-OUT             
053500           COUNTER-FILE-IN COUNTER-FILE-OUT COMMENT-REQUEST-FILE.         
053600                                                                          
053700     DISPLAY '***************************'.                               
053800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
053900     DISPLAY '***************************'.                               
054000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
054100     DISPLAY '*-------------------------*'.                               
054200     DISPLAY '*REQUESTS READ.......:' WRK-ADDQ-COUNT '*'.                 
054300     DISPLAY '*APPLIED.............:' WRK-APPLIED-COUNT '*'.              
054400     DISPLAY '*REJECTED............:' WRK-REJECT-COUNT '*'.               
054500     DISPLAY '*-------------------------*'.                               
054600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
054700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
054800     DISPLAY '***************************'.                               
054900                                                                          
055000     STOP RUN.                                                            
055100*----------------------------------------------------------------*        
055200 3000-99-EXIT.                   EXIT.                                    
055300*----------------------------------------------------------------*        
055400*----------------------------------------------------------------*        
055500 3050-WRITE-ONE-TASK             SECTION.                                 
055600*----------------------------------------------------------------*        
055700     MOVE WRK-TASK-ENTRY (WRK-TASK-IX) TO FD-TASK-OUT-REC.                
055800                                                                          
055900     WRITE FD-TASK-OUT-REC.                                               
056000                                                                          
056100     MOVE 'WRITE TASK-FILE-OUT'  TO WRK-ERROR-MSG.                        
056200     MOVE '3050-WRITE-ONE-TASK'  TO WRK-SECTION-NAME.                     
056300     PERFORM 8100-TEST-FS-NORMAL.                                         
056400*----------------------------------------------------------------*        
056500 3050-99-EXIT.                   EXIT.                                    
056600*----------------------------------------------------------------*        
056700*----------------------------------------------------------------*        
056800 8100-TEST-FS-NORMAL             SECTION.                                 
056900*----------------------------------------------------------------*        
057000     IF WRK-FS-TASKIN  NOT EQUAL ZEROS                                    
057100        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
057200        PERFORM 9999-CALL-ABEND-PGM                                       
057300     END-IF.                                                              
057400     IF WRK-FS-TASKOUT NOT EQUAL ZEROS                                    
057500        MOVE WRK-FS-TASKOUT      TO WRK-ERROR-CODE                        
057600        PERFORM 9999-CALL-ABEND-PGM                                       
057700     END-IF.                                                              
057800     IF WRK-FS-ACTOUT  NOT EQUAL ZEROS                                    
057900        MOVE WRK-FS-ACTOUT       TO WRK-ERROR-CODE                        
058000        PERFORM 9999-CALL-ABEND-PGM                                       
058100     END-IF.                                                              
058200     IF WRK-FS-COMOUT  NOT EQUAL ZEROS                                    
058300        MOVE WRK-FS-COMOUT       TO WRK-ERROR-CODE                        
058400        PERFORM 9999-CALL-ABEND-PGM                                       
058500     END-IF.                                                              
058600     IF WRK-FS-CTRIN   NOT EQUAL ZEROS                                    
058700        MOVE WRK-FS-CTRIN        TO WRK-ERROR-CODE                        
058800        PERFORM 9999-CALL-ABEND-PGM                                       
058900     END-IF.                                                              
059000     IF WRK-FS-CTROUT  NOT EQUAL ZEROS                                    
059100        MOVE WRK-FS-CTROUT       TO WRK-ERROR-CODE                        
059200        PERFORM 9999-CALL-ABEND-PGM                                       
059300     END-IF.                                                              
059400*----------------------------------------------------------------*        
059500 8100-99-EXIT.                   EXIT.                                    
059600*----------------------------------------------------------------*        
059700*----------------------------------------------------------------*        
059800 8200-TEST-FS-READ               SECTION.                                 
059900*----------------------------------------------------------------*        
060000     IF WRK-FS-TASKIN            NOT EQUAL ZEROS AND 10                   
060100        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
060200        PERFORM 9999-CALL-ABEND-PGM                                       
060300     END-IF.                                                              
060400*----------------------------------------------------------------*        
060500 8200-99-EXIT.                   EXIT.                                    
060600*----------------------------------------------------------------*        
060700*----------------------------------------------------------------*        
060800 8300-TEST-FS-ACT-READ           SECTION.                                 
060900*----------------------------------------------------------------*        
061000     IF WRK-FS-ACTIN             NOT EQUAL ZEROS AND 10                   
061100        MOVE WRK-FS-ACTIN        TO WRK-ERROR-CODE                        
061200        PERFORM 9999-CALL-ABEND-PGM                                       
061300     END-IF.                                                              
061400*----------------------------------------------------------------*        
061500 8300-99-EXIT.                   EXIT.                                    
061600*----------------------------------------------------------------*        
061700*----------------------------------------------------------------*        
061800 8400-TEST-FS-COM-READ           SECTION.                                 
061900*----------------------------------------------------------------*        
062000     IF WRK-FS-COMIN             NOT EQUAL ZEROS AND 10                   
062100        MOVE WRK-FS-COMIN        TO WRK-ERROR-CODE                        
062200        PERFORM 9999-CALL-ABEND-PGM                                       
062300     END-IF.                                                              
062400*----------------------------------------------------------------*        
062500 8400-99-EXIT.                   EXIT.                                    
062600*----------------------------------------------------------------*        
062700*----------------------------------------------------------------*        
062800 8500-TEST-FS-ADDQ-READ          SECTION.                                 
062900*----------------------------------------------------------------*        
063000     IF WRK-FS-ADDQ              NOT EQUAL ZEROS AND 10                   
063100        MOVE WRK-FS-ADDQ         TO WRK-ERROR-CODE                        
063200        PERFORM 9999-CALL-ABEND-PGM                                       
063300     END-IF.                                                              
063400*----------------------------------------------------------------*        
063500 8500-99-EXIT.                   EXIT.                                    
063600*----------------------------------------------------------------*        
063700*----------------------------------------------------------------*        
063800 9000-GET-DATE-TIME              SECTION.                                 
063900*----------------------------------------------------------------*        
064000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
064100     MOVE YY                     TO YYYY-FORMATTED.                       
064200     MOVE MM                     TO MM-FORMATTED.                         
064300     MOVE DD                     TO DD-FORMATTED.                         
064400     ADD  2000                   TO YYYY-FORMATTED.                       
064500                                                                          
064600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
064700     MOVE HOUR                   TO HOUR-FORMATTED.                       
064800     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
064900     MOVE SECOND                 TO SECOND-FORMATTED.                     
065000                                                                          
065100     MOVE YY                     TO WRK-TS-YY.                            
065200     MOVE MM                     TO WRK-TS-MM.                            
065300     MOVE DD                     TO WRK-TS-DD.                            
065400     MOVE HOUR                   TO WRK-TS-HH.                            
065500     MOVE MINUTE                 TO WRK-TS-MI.                            
065600     MOVE ZEROS                  TO WRK-TS-TIE.                           
065700*----------------------------------------------------------------*        
065800 9000-99-EXIT.                   EXIT.                                    
065900*----------------------------------------------------------------*        
066000*----------------------------------------------------------------*        
066100 9999-CALL-ABEND-PGM             SECTION.                                 
066200*----------------------------------------------------------------*        
066300     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
066400     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
066500     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
066600*----------------------------------------------------------------*        
066700 9999-99-EXIT.                   EXIT.                                    
066800*----------------------------------------------------------------*        
