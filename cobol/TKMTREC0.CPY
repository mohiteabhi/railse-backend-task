000100*================================================================*        
000200*    BOOK........: TKMTREC0                                      *        
000300*    TITLE.......: WORK TASK MASTER RECORD                       *        
000400*----------------------------------------------------------------*        
000500*    HOLDS ONE WORK TASK GENERATED AGAINST A BUSINESS REFERENCE  *        
000600*    (ORDER/ENTITY) AND ASSIGNED TO A PERSON.  ONE TASK-FILE     *        
000700*    RECORD PER TASK; THE ACTIVITY LOG AND COMMENT LOG FOR THE   *        
000800*    TASK LIVE IN THE SEPARATE ACTIVITY-FILE / COMMENT-FILE,     *        
000900*    KEYED BACK TO TKMT01-TASK-ID BELOW.                         *        
001000*----------------------------------------------------------------*        
001100*    CHANGE LOG                                                  *        
001200*    ----------                                                  *        
001300*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001400*    2021-06-30 RMM  ADDED COMMENT-COUNT FIELD          TKT-4477 *        
001500*    1999-01-08 CAF  Y2K - CONFIRMED 4-DIGIT YEAR SAFE AT        *        
001600*                9(11) EPOCH-MS, NO FIELD CHANGE REQUIRED        *        
001700*                                                  TKT-Y2K-009   *        
001800*================================================================*        
001900 01  TKMT01-TASK-RECORD.                                                  
002000     05  TKMT01-TASK-ID              PIC 9(09).                           
002100     05  TKMT01-REFERENCE-ID         PIC 9(09).                           
002200     05  TKMT01-REFERENCE-TYPE       PIC X(06).                           
002300         88  TKMT01-REF-TYPE-ORDER       VALUE 'ORDER '.                  
002400         88  TKMT01-REF-TYPE-ENTITY      VALUE 'ENTITY'.                  
002500     05  TKMT01-TASK-TYPE            PIC X(30).                           
002600     05  TKMT01-DESCRIPTION          PIC X(100).                          
002700     05  TKMT01-STATUS               PIC X(09).                           
002800         88  TKMT01-STATUS-ASSIGNED      VALUE 'ASSIGNED '.               
002900         88  TKMT01-STATUS-STARTED       VALUE 'STARTED  '.               
003000         88  TKMT01-STATUS-COMPLETED     VALUE 'COMPLETED'.               
003100         88  TKMT01-STATUS-CANCELLED     VALUE 'CANCELLED'.               
003200     05  TKMT01-ASSIGNEE-ID          PIC 9(09).                           
003300     05  TKMT01-DEADLINE-TIME        PIC 9(11).                           
003400     05  TKMT01-PRIORITY             PIC X(06).                           
003500         88  TKMT01-PRIORITY-HIGH        VALUE 'HIGH  '.                  
003600         88  TKMT01-PRIORITY-MEDIUM      VALUE 'MEDIUM'.                  
003700         88  TKMT01-PRIORITY-LOW         VALUE 'LOW   '.                  
003800     05  TKMT01-CREATED-AT           PIC 9(11).                           
003900     05  TKMT01-STARTED-AT           PIC 9(11).                           
004000     05  TKMT01-ACTIVITY-COUNT       PIC 9(03).                           
004100     05  TKMT01-COMMENT-COUNT        PIC 9(03).                           
004200     05  TKMT01-REC-STATUS-SW        PIC X(01) VALUE 'A'.                 
004300         88  TKMT01-REC-ACTIVE           VALUE 'A'.                       
004400         88  TKMT01-REC-VOIDED           VALUE 'V'.                       
004500     05  FILLER                      PIC X(32).                           
004600*----------------------------------------------------------------*        
004700*    ALTERNATE VIEW - QUICK ACCESS TO THE REFERENCE/TYPE KEY     *        
004800*    USED WHEN SCANNING THE IN-MEMORY TABLE FOR RECONCILIATION.  *        
004900*----------------------------------------------------------------*        
005000 01  TKMT01-TASK-KEY-VIEW REDEFINES TKMT01-TASK-RECORD.                   
005100     05  TKMT01-KEY-TASK-ID          PIC 9(09).                           
005200     05  TKMT01-KEY-REFERENCE-ID     PIC 9(09).                           
005300     05  TKMT01-KEY-REFERENCE-TYPE   PIC X(06).                           
005400     05  TKMT01-KEY-TASK-TYPE        PIC X(30).                           
005500     05  FILLER                      PIC X(196).                          
