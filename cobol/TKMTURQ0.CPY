000100*================================================================*        
000200*    BOOK........: TKMTURQ0                                      *        
000300*    TITLE.......: UPDATE-TASK REQUEST RECORD                    *        
000400*----------------------------------------------------------------*        
000500*    ONE TRANSACTION PER TASK TO BE UPDATED.  BLANK NEW-STATUS   *        
000600*    OR NEW-DESCRIPTION MEANS 'LEAVE UNCHANGED' - SEE TKMT0002   *        
000700*    2200/2300 SECTIONS.  READ BY TKMT0002, KEYED BY TASK-ID.    *        
000800*----------------------------------------------------------------*        
000900*    CHANGE LOG                                                  *        
001000*    ----------                                                  *        
001100*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001200*================================================================*        
001300 01  TKMT06-UPDATE-REQUEST.                                               
001400     05  TKMT06-TASK-ID              PIC 9(09).                           
001500     05  TKMT06-NEW-STATUS           PIC X(09).                           
001600     05  TKMT06-NEW-DESCRIPTION      PIC X(100).                          
001700     05  FILLER                      PIC X(15).                           
