000100*================================================================*        
000200*    BOOK........: TKMTMAP0                                      *        
000300*    TITLE.......: REFERENCE / APPLICABLE TASK-TYPE STATIC TABLE *        
000400*----------------------------------------------------------------*        
000500*    FOR EACH REFERENCE-TYPE, THE FIXED ORDERED LIST OF TASK-    *        
000600*    TYPES A RECONCILIATION RUN (TKMT0003) MUST ENSURE EXIST.    *        
000700*    LOADED BY VALUE CLAUSE BELOW, THEN RE-VIEWED AS A TABLE -   *        
000800*    THE SHOP'S USUAL WAY OF BUILDING A SMALL CONSTANT TABLE     *        
000900*    WITHOUT A SEPARATE LOAD-TIME READ.                          *        
001000*----------------------------------------------------------------*        
001100*    ANALYST NOTE: ORDER REFERENCES CARRY THREE TASK-TYPES       *        
001200*    (INVOICE, PICKUP, PAYMENT); ENTITY REFERENCES CARRY ONE     *        
001300*    (SALES-REP ASSIGNMENT).  TASK-TYPE NAME SHORTENED TO        *        
001400*    ASSIGN_CUST_TO_SALESREP TO FIT PIC X(30) - THE FULL NAME    *        
001500*    ASSIGN_CUSTOMER_TO_SALES_PERSON RUNS ONE BYTE OVER.         *        
001600*----------------------------------------------------------------*        
001700*    CHANGE LOG                                                  *        
001800*    ----------                                                  *        
001900*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
002000*================================================================*        
002100 01  TKMT11-MAP-VALUES.                                                   
002200     05  FILLER                      PIC X(36) VALUE                      
002300         'ORDER CREATE_INVOICE                '.                          
002400     05  FILLER                      PIC X(36) VALUE                      
002500         'ORDER ARRANGE_PICKUP                '.                          
002600     05  FILLER                      PIC X(36) VALUE                      
002700         'ORDER COLLECT_PAYMENT               '.                          
002800     05  FILLER                      PIC X(36) VALUE                      
002900         'ENTITYASSIGN_CUST_TO_SALESREP       '.                          
003000 01  TKMT11-MAP-TABLE REDEFINES TKMT11-MAP-VALUES.                        
003100     05  TKMT11-MAP-ENTRY OCCURS 4 TIMES                                  
003200             INDEXED BY TKMT11-MAP-IX.                                    
003300         10  TKMT11-MAP-REF-TYPE     PIC X(06).                           
003400         10  TKMT11-MAP-TASK-TYPE    PIC X(30).                           
