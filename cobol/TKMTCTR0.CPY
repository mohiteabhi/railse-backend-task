000100*================================================================*        
000200*    BOOK........: TKMTCTR0                                      *        
000300*    TITLE.......: TASK MGMT NEXT-ID COUNTER RECORD              *        
000400*----------------------------------------------------------------*        
000500*    ONE-RECORD FILE CARRYING THE NEXT TASK-ID / ACTIVITY-ID /   *        
000600*    COMMENT-ID TO BE HANDED OUT.  EACH TKMT PROGRAM THAT CAN    *        
000700*    CREATE A TASK, ACTIVITY OR COMMENT READS THIS RECORD AT     *        
000800*    1000-INITIALIZE, ADVANCES THE COUNTERS IT USES, AND         *        
000900*    REWRITES IT AT 3000-FINALIZE SO THE NEXT PROGRAM IN THE     *        
001000*    BATCH CHAIN PICKS UP WHERE THIS RUN LEFT OFF.               *        
001100*----------------------------------------------------------------*        
001200*    CHANGE LOG                                                  *        
001300*    ----------                                                  *        
001400*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001500*================================================================*        
001600 01  TKMT04-COUNTER-RECORD.                                               
001700     05  TKMT04-NEXT-TASK-ID         PIC 9(09) COMP.                      
001800     05  TKMT04-NEXT-ACTIVITY-ID     PIC 9(09) COMP.                      
001900     05  TKMT04-NEXT-COMMENT-ID      PIC 9(09) COMP.                      
002000     05  FILLER                      PIC X(10).                           
