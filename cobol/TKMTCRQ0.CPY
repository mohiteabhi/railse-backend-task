000100*================================================================*        
000200*    BOOK........: TKMTCRQ0                                      *        
000300*    TITLE.......: CREATE-TASK REQUEST RECORD                    *        
000400*----------------------------------------------------------------*        
000500*    ONE TRANSACTION PER TASK TO BE CREATED.  READ BY TKMT0001   *        
000600*    FROM CREATE-REQUEST-FILE, IN INPUT ORDER, ONE OUTPUT TASK   *        
000700*    PER INPUT REQUEST.                                          *        
000800*----------------------------------------------------------------*        
000900*    CHANGE LOG                                                  *        
001000*    ----------                                                  *        
001100*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001200*================================================================*        
001300 01  TKMT05-CREATE-REQUEST.                                               
001400     05  TKMT05-REFERENCE-ID         PIC 9(09).                           
001500     05  TKMT05-REFERENCE-TYPE       PIC X(06).                           
001600     05  TKMT05-TASK-TYPE            PIC X(30).                           
001700     05  TKMT05-ASSIGNEE-ID          PIC 9(09).                           
001800     05  TKMT05-PRIORITY             PIC X(06).                           
001900     05  TKMT05-DEADLINE-TIME        PIC 9(11).                           
002000     05  FILLER                      PIC X(29).                           
