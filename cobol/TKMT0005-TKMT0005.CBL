000100*================================================================*        
000200*    I D E N T I F I C A T I O N      D I V I S I O N            *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     TKMT0005.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   MMS PROCESSAMENTO DE DADOS.                              
000800 DATE-WRITTEN.   11/02/2021.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       NONE.                                                    
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*    RENAN MUNIZ MERLO COBOL DEVELOPER                           *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: TKMT0005.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 11/02/2021                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: WORK TASK MANAGEMENT BATCH CORE - TKMT        *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: READ UPDATE-TASK-PRIORITY REQUESTS, KEYED BY  *        
002300*                  TASK-ID.  MOVE THE NEW PRIORITY ONTO THE TASK *        
002400*                  MASTER AND LOG THE CHANGE - UNLIKE TKMT0002,  *        
002500*                  THE ACTIVITY RECORD IS WRITTEN EVEN WHEN THE  *        
002600*                  NEW PRIORITY IS THE SAME AS THE OLD ONE.  A   *        
002700*                  TASK-ID NOT ON FILE IS REJECTED, NOT ABENDED. *        
002800*----------------------------------------------------------------*        
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003000*    TASKIN          00250       TKMTREC0                        *        
003100*    TASKOUT         00250       TKMTREC0                        *        
003200*    ACTIN           00150       TKMTACT0                        *        
003300*    ACTOUT          00150       TKMTACT0                        *        
003400*    CTRIN           00037       TKMTCTR0                        *        
003500*    CTROUT          00037       TKMTCTR0                        *        
003600*    PRIQ            00030       TKMTUPQ0                        *        
003700*----------------------------------------------------------------*        
003800*    TABLE DB2...:  NONE.                                        *        
003900*----------------------------------------------------------------*        
004000*    CHANGE LOG                                                  *        
004100*    ----------                                                  *        
004200*    2021-02-20 RMM  NEW PROGRAM - UPDATE-TASK-PRIORITY STEP OF  *        
004300*                THE TASK MGMT BATCH REWRITE          TKT-4405   *        
004400*    2021-05-11 RMM  ACTIVITY NOW LOGGED EVEN WHEN OLD AND NEW   *        
004500*                PRIORITY MATCH, TO MIRROR THE ON-LINE SERVICE   *        
004600*                WHICH LOGS UNCONDITIONALLY             TKT-4465 *        
004700*    1999-01-08 CAF  Y2K - WRK-EPOCH-NOW BUILT FROM A 4-DIGIT    *        
004800*                YEAR (SEE 9000); NO FIELD CHANGE REQUIRED       *        
004900*                                                  TKT-Y2K-018   *        
005000*================================================================*        
005100*================================================================*        
005200*    E N V I R O N M E N T      D I V I S I O N                  *        
005300*================================================================*        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     CLASS TKMT-ALPHA-CLS     IS 'A' THRU 'Z'.                            
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100                                                                          
006200     SELECT TASK-FILE-IN  ASSIGN TO UT-S-TASKIN                           
006300      ORGANIZATION IS     SEQUENTIAL                                      
006400      ACCESS MODE  IS     SEQUENTIAL                                      
006500      FILE STATUS  IS     WRK-FS-TASKIN.                                  
006600                                                                          
006700     SELECT TASK-FILE-OUT ASSIGN TO UT-S-TASKOUT                          
006800      ORGANIZATION IS     SEQUENTIAL                                      
006900      ACCESS MODE  IS     SEQUENTIAL                                      
007000      FILE STATUS  IS     WRK-FS-TASKOUT.                                 
007100                                                                          
007200     SELECT ACTIVITY-FILE-IN  ASSIGN TO UT-S-ACTIN                        
007300      ORGANIZATION IS     SEQUENTIAL                                      
007400      ACCESS MODE  IS     SEQUENTIAL                                      
007500      FILE STATUS  IS     WRK-FS-ACTIN.                                   
007600                                                                          
007700     SELECT ACTIVITY-FILE-OUT ASSIGN TO UT-S-ACTOUT                       
007800      ORGANIZATION IS     SEQUENTIAL                                      
007900      ACCESS MODE  IS     SEQUENTIAL                                      
008000      FILE STATUS  IS     WRK-FS-ACTOUT.                                  
008100                                                                          
008200     SELECT COUNTER-FILE-IN  ASSIGN TO UT-S-CTRIN                         
008300      ORGANIZATION IS     SEQUENTIAL                                      
008400      ACCESS MODE  IS     SEQUENTIAL                                      
008500      FILE STATUS  IS     WRK-FS-CTRIN.                                   
008600                                                                          
008700     SELECT COUNTER-FILE-OUT ASSIGN TO UT-S-CTROUT                        
008800      ORGANIZATION IS     SEQUENTIAL                                      
008900      ACCESS MODE  IS     SEQUENTIAL                                      
009000      FILE STATUS  IS     WRK-FS-CTROUT.                                  
009100                                                                          
009200     SELECT PRIORITY-REQUEST-FILE ASSIGN TO UT-S-PRIQ                     
009300      ORGANIZATION IS     SEQUENTIAL                                      
009400      ACCESS MODE  IS     SEQUENTIAL                                      
009500      FILE STATUS  IS     WRK-FS-PRIQ.                                    
009600*================================================================*        
009700*    D A T A      D I V I S I O N                                *        
009800*================================================================*        
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*                                                                         
010200 FD TASK-FILE-IN                                                          
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORD   IS STANDARD                                           
010500     BLOCK CONTAINS 00 RECORDS.                                           
010600 01 FD-TASK-IN-REC            PIC X(250).                                 
010700                                                                          
010800 FD TASK-FILE-OUT                                                         
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORD   IS STANDARD                                           
011100     BLOCK CONTAINS 00 RECORDS.                                           
011200 01 FD-TASK-OUT-REC           PIC X(250).                                 
011300                                                                          
011400 FD ACTIVITY-FILE-IN                                                      
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORD   IS STANDARD                                           
011700     BLOCK CONTAINS 00 RECORDS.                                           
011800 01 FD-ACTIVITY-IN-REC        PIC X(150).                                 
011900                                                                          
012000 FD ACTIVITY-FILE-OUT                                                     
012100     RECORDING MODE IS F                                                  
012200     LABEL RECORD   IS STANDARD                                           
012300     BLOCK CONTAINS 00 RECORDS.                                           
012400 01 FD-ACTIVITY-OUT-REC       PIC X(150).                                 
012500                                                                          
012600 FD COUNTER-FILE-IN                                                       
012700     RECORDING MODE IS F                                                  
012800     LABEL RECORD   IS STANDARD                                           
012900     BLOCK CONTAINS 00 RECORDS.                                           
013000 01 FD-COUNTER-IN-REC         PIC X(037).                                 
013100                                                                          
013200 FD COUNTER-FILE-OUT                                                      
013300     RECORDING MODE IS F                                                  
013400     LABEL RECORD   IS STANDARD                                           
013500     BLOCK CONTAINS 00 RECORDS.                                           
013600 01 FD-COUNTER-OUT-REC        PIC X(037).                                 
013700                                                                          
013800 FD PRIORITY-REQUEST-FILE                                                 
013900     RECORDING MODE IS F                                                  
014000     LABEL RECORD   IS STANDARD                                           
014100     BLOCK CONTAINS 00 RECORDS.                                           
014200 01 FD-PRIORITY-REQ-REC       PIC X(030).                                 
014300*-----------------------------------------------------------*             
014400*                  WORKING-STORAGE SECTION                   *            
014500*-----------------------------------------------------------*             
014600 WORKING-STORAGE SECTION.                                                 
014700                                                                          
014800 77 WRK-TASKIN-EOF                   PIC X(03) VALUE SPACES.              
014900 77 WRK-ACTIN-EOF                    PIC X(03) VALUE SPACES.              
015000 77 WRK-PRIQ-EOF                     PIC X(03) VALUE SPACES.              
015100                                                                          
015200 77 WRK-PRIQ-COUNT                   PIC 9(05) COMP VALUE ZEROS.          
015300 77 WRK-APPLIED-COUNT                PIC 9(05) COMP VALUE ZEROS.          
015400 77 WRK-REJECT-COUNT                 PIC 9(05) COMP VALUE ZEROS.          
015500 77 WRK-ACT-COPY-COUNT               PIC 9(05) COMP VALUE ZEROS.          
015600 77 WRK-ACT-CREATED-COUNT            PIC 9(05) COMP VALUE ZEROS.          
015700                                                                          
015800 77 WRK-TASK-FOUND-SW                PIC X(01) VALUE 'N'.                 
015900    88 WRK-TASK-FOUND                VALUE 'Y'.                           
016000                                                                          
016100 77 WRK-OLD-PRIORITY                 PIC X(06) VALUE SPACES.              
016200                                                                          
016300*DATA FOR ERROR LOG:                                                      
016400 01 WRK-ERROR-LOG.                                                        
016500    03 WRK-PROGRAM                         PIC X(08) VALUE                
016600                                                    'TKMT0005'  .         
016700    03 WRK-SECTION-NAME                    PIC X(20) VALUE SPACES.        
016800    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.        
016900    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.        
017000    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.        
017100    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.        
017200    03 FILLER                              PIC X(04) VALUE SPACES.        
017300                                                                          
017400*ABENDING PROGRAM:                                                        
017500 77 WRK-ABEND-PGM                          PIC X(08) VALUE                
017600                                                    'TKMTABND'  .         
017700                                                                          
017800 01 WRK-FILE-STATUS.                                                      
017900    03 WRK-FS-TASKIN                       PIC 9(02) VALUE ZEROS.         
018000    03 WRK-FS-TASKOUT                      PIC 9(02) VALUE ZEROS.         
018100    03 WRK-FS-ACTIN                        PIC 9(02) VALUE ZEROS.         
018200    03 WRK-FS-ACTOUT                       PIC 9(02) VALUE ZEROS.         
018300    03 WRK-FS-CTRIN                        PIC 9(02) VALUE ZEROS.         
018400    03 WRK-FS-CTROUT                       PIC 9(02) VALUE ZEROS.         
018500    03 WRK-FS-PRIQ                         PIC 9(02) VALUE ZEROS.         
018600    88 WRK-FS-OK                           VALUE ZEROS.                   
018700    88 WRK-FS-EOF                          VALUE 10.                      
018800                                                                          
018900*WORKING RECORD - THE PRIORITY-CHANGE REQUEST LAYOUT:                     
019000 COPY TKMTUPQ0.                                                           
019100                                                                          
019200*WORKING RECORD - THE ACTIVITY LOG RECORD LAYOUT:                         
019300 COPY TKMTACT0.                                                           
019400                                                                          
019500*WORKING RECORD - THE NEXT-ID COUNTER RECORD LAYOUT:                      
019600 COPY TKMTCTR0.                                                           
019700                                                                          
019800*----------------------------------------------------------------*        
019900* IN-MEMORY TASK TABLE - LOADED WHOLE FROM TASK-FILE-IN AT       *        
020000* 1000-INITIALIZE, REWRITTEN WHOLE FROM 3000-FINALIZE.          *         
020100*----------------------------------------------------------------*        
020200 01 WRK-TASK-TABLE-CTL.                                                   
020300    05 WRK-TASK-COUNT               PIC 9(05) COMP VALUE ZEROS.           
020400    05 WRK-TASK-ENTRY OCCURS 300 TIMES                                    
020500             INDEXED BY WRK-TASK-IX.                                      
020600       10 WRK-TASK-ID                      PIC 9(09).                     
020700       10 WRK-TASK-REFERENCE-ID             PIC 9(09).                    
020800       10 WRK-TASK-REFERENCE-TYPE           PIC X(06).                    
020900       10 WRK-TASK-TYPE                     PIC X(30).                    
021000       10 WRK-TASK-DESCRIPTION              PIC X(100).                   
021100       10 WRK-TASK-STATUS                   PIC X(09).                    
021200       10 WRK-TASK-ASSIGNEE-ID              PIC 9(09).                    
021300       10 WRK-TASK-DEADLINE-TIME            PIC 9(11).                    
021400       10 WRK-TASK-PRIORITY                 PIC X(06).                    
021500       10 WRK-TASK-CREATED-AT               PIC 9(11).                    
021600       10 WRK-TASK-STARTED-AT               PIC 9(11).                    
021700       10 WRK-TASK-ACTIVITY-COUNT           PIC 9(03).                    
021800       10 WRK-TASK-COMMENT-COUNT            PIC 9(03).                    
021900       10 WRK-TASK-REC-STATUS-SW            PIC X(01).                    
022000       10 FILLER                            PIC X(32).                    
022100*----------------------------------------------------------------*        
022200* ALTERNATE VIEW OF THE TABLE HEADER - KEY-ONLY, USED WHEN       *        
022300* 2050 REPORTS A NOT-FOUND TASK-ID TO THE ERROR LOG.             *        
022400*----------------------------------------------------------------*        
022500 01 WRK-TASK-HEADER-VIEW REDEFINES WRK-TASK-TABLE-CTL.                    
022600    05 WRK-HEADER-COUNT-X            PIC X(05).                           
022700    05 FILLER                        PIC X(245).                          
022800*----------------------------------------------------------------*        
022900* KEY-ONLY VIEW OF THE WHOLE TABLE - LETS 2050 DISPLAY THE       *        
023000* FIRST TASK-ID ON FILE WHEN A REQUEST BATCH IS ALL REJECTS.     *        
023100*----------------------------------------------------------------*        
023200 01 WRK-TASK-KEY-ONLY REDEFINES WRK-TASK-TABLE-CTL.                       
023300    05 WRK-KEY-COUNT-X               PIC X(05).                           
023400    05 WRK-KEY-FIRST-TASK-ID         PIC 9(09).                           
023500    05 FILLER                        PIC X(236).                          
023600                                                                          
023700*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
023800 01 WRK-SYSTEM-DATE.                                                      
023900    03 YY                                  PIC 9(02) VALUE ZEROS .        
024000    03 MM                                  PIC 9(02) VALUE ZEROS .        
024100    03 DD                                  PIC 9(02) VALUE ZEROS .        
024200*                                                                         
024300 01 WRK-DATE-FORMATTED.                                                   
024400    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .        
024500    03 FILLER                              PIC X(01) VALUE '-'   .        
024600    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .        
024700    03 FILLER                              PIC X(01) VALUE '-'   .        
024800    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .        
024900*                                                                         
025000 01 WRK-SYSTEM-TIME.                                                      
025100    03 HOUR                                PIC 9(02) VALUE ZEROS .        
025200    03 MINUTE                              PIC 9(02) VALUE ZEROS .        
025300    03 SECOND                              PIC 9(02) VALUE ZEROS .        
025400    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .        
025500*                                                                         
025600 01 WRK-TIME-FORMATTED.                                                   
025700    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .        
025800    03 FILLER                              PIC X(01) VALUE ':'.           
025900    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .        
026000    03 FILLER                              PIC X(01) VALUE ':'.           
026100    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .        
026200*                                                                         
026300 01 WRK-TIMESTAMP-BUILD.                                                  
026400    03 WRK-TS-YY                           PIC 9(02) VALUE ZEROS.         
026500    03 WRK-TS-MM                           PIC 9(02) VALUE ZEROS.         
026600    03 WRK-TS-DD                           PIC 9(02) VALUE ZEROS.         
026700    03 WRK-TS-HH                           PIC 9(02) VALUE ZEROS.         
026800    03 WRK-TS-MI                           PIC 9(02) VALUE ZEROS.         
026900    03 WRK-TS-TIE                          PIC 9(01) VALUE ZEROS.         
027000 01 WRK-EPOCH-NOW REDEFINES WRK-TIMESTAMP-BUILD PIC 9(11).                
027100*================================================================*        
027200 PROCEDURE                       DIVISION.                                
027300*================================================================*        
027400*----------------------------------------------------------------*        
027500 0000-MAIN-PROCESS               SECTION.                                 
027600*----------------------------------------------------------------*        
027700     PERFORM 1000-INITIALIZE.                                             
027800                                                                          
027900     PERFORM 2900-READ-PRIORITY-REQUEST                                   
028000                                 UNTIL WRK-PRIQ-EOF EQUAL 'END'.          
028100                                                                          
028200     PERFORM 3000-FINALIZE.                                               
028300*----------------------------------------------------------------*        
028400 0000-99-EXIT.                   EXIT.                                    
028500*----------------------------------------------------------------*        
028600*----------------------------------------------------------------*        
028700 1000-INITIALIZE                 SECTION.                                 
028800*----------------------------------------------------------------*        
028900     PERFORM 9000-GET-DATE-TIME.                                          
029000                                                                          
029100     INITIALIZE WRK-TASK-TABLE-CTL.                                       
029200                                                                          
029300     OPEN INPUT  TASK-FILE-IN  COUNTER-FILE-IN  ACTIVITY-FILE-IN          
029400                 PRIORITY-REQUEST-FILE                                    
029500          OUTPUT TASK-FILE-OUT COUNTER-FILE-OUT ACTIVITY-FILE-OUT.        
029600                                                                          
029700     MOVE 'OPEN FILES'          TO WRK-ERROR-MSG.                         
029800     MOVE '1000-INITIALIZE'     TO WRK-SECTION-NAME.                      
029900     PERFORM 8100-TEST-FS-NORMAL.                                         
030000                                                                          
030100     READ COUNTER-FILE-IN INTO TKMT04-COUNTER-RECORD.                     
030200     PERFORM 8100-TEST-FS-NORMAL.                                         
030300                                                                          
030400     PERFORM 2500-LOAD-TASK-TABLE                                         
030500                                 UNTIL WRK-TASKIN-EOF EQUAL 'END'.        
030600                                                                          
030700     PERFORM 2600-COPY-OLD-ACTIVITY-LOG                                   
030800                                 UNTIL WRK-ACTIN-EOF EQUAL 'END'.         
030900                                                                          
031000     PERFORM 2900-READ-PRIORITY-REQUEST.                                  
031100*----------------------------------------------------------------*        
031200 1000-99-EXIT.                   EXIT.                                    
031300*----------------------------------------------------------------*        
031400*----------------------------------------------------------------*        
031500 2000-PROCESS-ONE-REQUEST        SECTION.                                 
031600*----------------------------------------------------------------*        
031700     SET WRK-TASK-FOUND-SW       TO 'N'.                                  
031800                                                                          
031900     PERFORM 2050-FIND-TASK-BY-ID                                         
032000             VARYING WRK-TASK-IX FROM 1 BY 1                              
032100             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT                
032200                OR WRK-TASK-FOUND.                                        
032300                                                                          
032400     IF WRK-TASK-FOUND                                                    
032500        SET WRK-TASK-IX          DOWN BY 1                                
032600        PERFORM 2100-APPLY-PRIORITY-CHANGE                                
032700     ELSE                                                                 
032800        PERFORM 2400-LOG-TASK-NOT-FOUND                                   
032900     END-IF.                                                              
033000*----------------------------------------------------------------*        
033100 2000-99-EXIT.                   EXIT.                                    
033200*----------------------------------------------------------------*        
033300*----------------------------------------------------------------*        
033400 2050-FIND-TASK-BY-ID            SECTION.                                 
033500*----------------------------------------------------------------*        
033600     IF WRK-TASK-ID (WRK-TASK-IX) EQUAL TKMT09-TASK-ID                    
033700        SET WRK-TASK-FOUND-SW    TO 'Y'                                   
033800     END-IF.                                                              
033900*----------------------------------------------------------------*        
034000 2050-99-EXIT.                   EXIT.                                    
034100*----------------------------------------------------------------*        
034200*----------------------------------------------------------------*        
034300 2100-APPLY-PRIORITY-CHANGE      SECTION.                                 
034400*----------------------------------------------------------------*        
034500     MOVE WRK-TASK-PRIORITY (WRK-TASK-IX) TO WRK-OLD-PRIORITY.            
034600                                                                          
034700     MOVE TKMT09-NEW-PRIORITY    TO                                       
034800                                 WRK-TASK-PRIORITY (WRK-TASK-IX).         
034900                                                                          
035000     STRING 'Priority changed from ' WRK-OLD-PRIORITY                     
035100            ' to ' TKMT09-NEW-PRIORITY                                    
035200            DELIMITED BY SIZE INTO TKMT02-ACTIVITY-TEXT.                  
035300                                                                          
035400     PERFORM 2300-WRITE-ACTIVITY-RECORD.                                  
035500*----------------------------------------------------------------*        
035600 2100-99-EXIT.                   EXIT.                                    
035700*----------------------------------------------------------------*        
035800*----------------------------------------------------------------*        
035900 2300-WRITE-ACTIVITY-RECORD      SECTION.                                 
036000*----------------------------------------------------------------*        
036100     ADD 1 TO TKMT04-NEXT-ACTIVITY-ID.                                    
036200     MOVE TKMT04-NEXT-ACTIVITY-ID TO TKMT02-ACTIVITY-ID.                  
036300     MOVE WRK-TASK-ID (WRK-TASK-IX) TO TKMT02-TASK-ID.                    
036400     MOVE 1                      TO TKMT02-USER-ID.                       
036500     MOVE 'Manager'              TO TKMT02-USER-NAME.                     
036600     MOVE WRK-EPOCH-NOW          TO TKMT02-ACTY-TIMESTAMP.                
036700                                                                          
036800     MOVE TKMT02-ACTIVITY-RECORD TO FD-ACTIVITY-OUT-REC.                  
036900     WRITE FD-ACTIVITY-OUT-REC.                                           
037000                                                                          
037100     MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG.                     
037200     MOVE '2300-WRITE-ACTIVITY'  TO WRK-SECTION-NAME.                     
037300     PERFORM 8100-TEST-FS-NORMAL.                                         
037400                                                                          
037500     ADD 1                       TO WRK-ACT-CREATED-COUNT.                
037600     ADD 1                       TO WRK-TASK-ACTIVITY-COUNT               
037700                                    (WRK-TASK-IX).                        
037800*----------------------------------------------------------------*        
037900 2300-99-EXIT.                   EXIT.                                    
038000*----------------------------------------------------------------*        
038100*----------------------------------------------------------------*        
038200 2400-LOG-TASK-NOT-FOUND         SECTION.                                 
038300*----------------------------------------------------------------*        
038400     ADD 1                       TO WRK-REJECT-COUNT.                     
038500                                                                          
038600     DISPLAY '*** PRIORITY REQUEST REJECTED - TASK-ID NOT '               
038700             'ON FILE: ' TKMT09-TASK-ID.                                  
038800*----------------------------------------------------------------*        
038900 2400-99-EXIT.                   EXIT.                                    
039000*----------------------------------------------------------------*        
039100*----------------------------------------------------------------*        
039200 2500-LOAD-TASK-TABLE            SECTION.                                 
039300*----------------------------------------------------------------*        
039400     READ TASK-FILE-IN.                                                   
039500                                                                          
039600     MOVE 'READING TASK-FILE-IN'  TO WRK-ERROR-MSG.                       
039700     MOVE '2500-LOAD-TASK-TABLE'  TO WRK-SECTION-NAME.                    
039800     PERFORM 8200-TEST-FS-READ.                                           
039900                                                                          
040000     IF WRK-FS-EOF                                                        
040100        MOVE 'END'               TO WRK-TASKIN-EOF                        
040200     ELSE                                                                 
040300        ADD 1                    TO WRK-TASK-COUNT                        
040400        MOVE FD-TASK-IN-REC      TO WRK-TASK-ENTRY (WRK-TASK-IX)          
040500     END-IF.                                                              
040600*----------------------------------------------------------------*        
040700 2500-99-EXIT.                   EXIT.                                    
040800*----------------------------------------------------------------*        
040900*----------------------------------------------------------------*        
041000 2600-COPY-OLD-ACTIVITY-LOG      SECTION.                                 
041100*----------------------------------------------------------------*        
041200     READ ACTIVITY-FILE-IN.                                               
041300                                                                          
041400     MOVE 'READING ACTIVITY-FILE-IN' TO WRK-ERROR-MSG.                    
041500     MOVE '2600-COPY-OLD-ACTLOG'  TO WRK-SECTION-NAME.                    
041600     PERFORM 8300-TEST-FS-ACT-READ.                                       
041700                                                                          
041800     IF WRK-FS-EOF                                                        
041900        MOVE 'END'               TO WRK-ACTIN-EOF                         
042000     ELSE                                                                 
042100        ADD 1                    TO WRK-ACT-COPY-COUNT                    
042200        MOVE FD-ACTIVITY-IN-REC  TO FD-ACTIVITY-OUT-REC                   
042300        WRITE FD-ACTIVITY-OUT-REC                                         
042400        MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG                   
042500        PERFORM 8100-TEST-FS-NORMAL                                       
042600     END-IF.                                                              
042700*----------------------------------------------------------------*        
042800 2600-99-EXIT.                   EXIT.                                    
042900*----------------------------------------------------------------*        
043000*----------------------------------------------------------------*        
043100 2900-READ-PRIORITY-REQUEST      SECTION.                                 
043200*----------------------------------------------------------------*        
043300     READ PRIORITY-REQUEST-FILE INTO TKMT09-PRIORITY-REQUEST.             
043400                                                                          
043500     MOVE 'READING PRIORITY-REQUEST-FILE' TO WRK-ERROR-MSG.               
043600     MOVE '2900-READ-PRIORITY-REQ' TO WRK-SECTION-NAME.                   
043700     PERFORM 8400-TEST-FS-PRIQ-READ.                                      
043800                                                                          
043900     IF WRK-FS-EOF                                                        
044000        MOVE 'END'               TO WRK-PRIQ-EOF                          
044100     ELSE                                                                 
044200        ADD 1                    TO WRK-PRIQ-COUNT                        
044300        PERFORM 2000-PROCESS-ONE-REQUEST                                  
044400     END-IF.                                                              
044500*----------------------------------------------------------------*        
044600 2900-99-EXIT.                   EXIT.                                    
044700*----------------------------------------------------------------*        
044800*----------------------------------------------------------------*        
044900 3000-FINALIZE                   SECTION.                                 
045000*----------------------------------------------------------------*        
045100     PERFORM 3050-WRITE-ONE-TASK                                          
045200             VARYING WRK-TASK-IX FROM 1 BY 1                              
045300             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT.               
045400                                                                          
045500     MOVE TKMT04-COUNTER-RECORD  TO FD-COUNTER-OUT-REC.                   
045600                                                                          
045700     WRITE FD-COUNTER-OUT-REC.                                            
045800                                                                          
045900     MOVE 'WRITE COUNTER-FILE-OUT' TO WRK-ERROR-MSG.                      
046000     MOVE '3000-FINALIZE'        TO WRK-SECTION-NAME.                     
046100     PERFORM 8100-TEST-FS-NORMAL.                                         
046200                                                                          
046300     CLOSE TASK-FILE-IN  TASK-FILE-OUT  ACTIVITY-FILE-IN                  
046400           ACTIVITY-FILE-OUT COUNTER-FILE-IN COUNTER-FILE-OUT             
046500           PRIORITY-REQUEST-FILE.                                         
046600                                                                          
046700     DISPLAY '***************************'.                               
046800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
046900     DISPLAY '***************************'.                               
047000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
047100     DISPLAY '*-------------------------*'.                               
047200     DISPLAY '*REQUESTS READ.......:' WRK-PRIQ-COUNT '*'.                 
047300     DISPLAY '*APPLIED.............:' WRK-APPLIED-COUNT '*'.              
047400     DISPLAY '*REJECTED............:' WRK-REJECT-COUNT '*'.               
047500     DISPLAY '*-------------------------*'.                               
047600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
047700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
047800     DISPLAY '***************************'.                               
047900                                                                          
048000     STOP RUN.                                                            
048100*----------------------------------------------------------------*        
048200 3000-99-EXIT.                   EXIT.                                    
048300*----------------------------------------------------------------*        
048400*----------------------------------------------------------------*        
048500 3050-WRITE-ONE-TASK             SECTION.                                 
048600*----------------------------------------------------------------*        
048700     MOVE WRK-TASK-ENTRY (WRK-TASK-IX) TO FD-TASK-OUT-REC.                
048800                                                                          
048900     WRITE FD-TASK-OUT-REC.                                               
049000                                                                          
049100     MOVE 'WRITE TASK-FILE-OUT'  TO WRK-ERROR-MSG.                        
049200     MOVE '3050-WRITE-ONE-TASK'  TO WRK-SECTION-NAME.                     
049300     PERFORM 8100-TEST-FS-NORMAL.                                         
049400*----------------------------------------------------------------*        
049500 3050-99-EXIT.                   EXIT.                                    
049600*----------------------------------------------------------------*        
049700*----------------------------------------------------------------*        
049800 8100-TEST-FS-NORMAL             SECTION.                                 
049900*----------------------------------------------------------------*        
050000     IF WRK-FS-TASKIN  NOT EQUAL ZEROS                                    
050100        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
050200        PERFORM 9999-CALL-ABEND-PGM                                       
050300     END-IF.                                                              
050400     IF WRK-FS-TASKOUT NOT EQUAL ZEROS                                    
050500        MOVE WRK-FS-TASKOUT      TO WRK-ERROR-CODE                        
050600        PERFORM 9999-CALL-ABEND-PGM                                       
050700     END-IF.                                                              
050800     IF WRK-FS-ACTOUT  NOT EQUAL ZEROS                                    
050900        MOVE WRK-FS-ACTOUT       TO WRK-ERROR-CODE                        
051000        PERFORM 9999-CALL-ABEND-PGM                                       
051100     END-IF.                                                              
051200     IF WRK-FS-CTRIN   NOT EQUAL ZEROS                                    
051300        MOVE WRK-FS-CTRIN        TO WRK-ERROR-CODE                        
051400        PERFORM 9999-CALL-ABEND-PGM                                       
051500     END-IF.                                                              
051600     IF WRK-FS-CTROUT  NOT EQUAL ZEROS                                    
051700        MOVE WRK-FS-CTROUT       TO WRK-ERROR-CODE                        
051800        PERFORM 9999-CALL-ABEND-PGM                                       
051900     END-IF.                                                              
052000*----------------------------------------------------------------*        
052100 8100-99-EXIT.                   EXIT.                                    
052200*----------------------------------------------------------------*        
052300*----------------------------------------------------------------*        
052400 8200-TEST-FS-READ               SECTION.                                 
052500*----------------------------------------------------------------*        
052600     IF WRK-FS-TASKIN            NOT EQUAL ZEROS AND 10                   
052700        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
052800        PERFORM 9999-CALL-ABEND-PGM                                       
052900     END-IF.                                                              
053000*----------------------------------------------------------------*        
053100 8200-99-EXIT.                   EXIT.                                    
053200*----------------------------------------------------------------*        
053300*----------------------------------------------------------------*        
053400 8300-TEST-FS-ACT-READ           SECTION.                                 
053500*----------------------------------------------------------------*        
053600     IF WRK-FS-ACTIN             NOT EQUAL ZEROS AND 10                   
053700        MOVE WRK-FS-ACTIN        TO WRK-ERROR-CODE                        
053800        PERFORM 9999-CALL-ABEND-PGM                                       
053900     END-IF.                                                              
054000*----------------------------------------------------------------*        
054100 8300-99-EXIT.                   EXIT.                                    
054200*----------------------------------------------------------------*        
054300*----------------------------------------------------------------*        
054400 8400-TEST-FS-PRIQ-READ          SECTION.                                 
054500*----------------------------------------------------------------*        
054600     IF WRK-FS-PRIQ              NOT EQUAL ZEROS AND 10                   
054700        MOVE WRK-FS-PRIQ         TO WRK-ERROR-CODE                        
054800        PERFORM 9999-CALL-ABEND-PGM                                       
054900     END-IF.                                                              
055000*----------------------------------------------------------------*        
055100 8400-99-EXIT.                   EXIT.                                    
055200*----------------------------------------------------------------*        
055300*----------------------------------------------------------------*        
055400 9000-GET-DATE-TIME              SECTION.                                 
055500*----------------------------------------------------------------*        
055600     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
055700     MOVE YY                     TO YYYY-FORMATTED.                       
055800     MOVE MM                     TO MM-FORMATTED.                         
055900     MOVE DD                     TO DD-FORMATTED.                         
056000     ADD  2000                   TO YYYY-FORMATTED.                       
056100                                                                          
056200     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
056300     MOVE HOUR                   TO HOUR-FORMATTED.                       
056400     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
056500     MOVE SECOND                 TO SECOND-FORMATTED.                     
056600                                                                          
056700     MOVE YY                     TO WRK-TS-YY.                            
056800     MOVE MM                     TO WRK-TS-MM.                            
056900     MOVE DD                     TO WRK-TS-DD.                            
057000     MOVE HOUR                   TO WRK-TS-HH.                            
057100     MOVE MINUTE                 TO WRK-TS-MI.                            
057200     MOVE ZEROS                  TO WRK-TS-TIE.                           
057300*----------------------------------------------------------------*        
057400 9000-99-EXIT.                   EXIT.                                    
057500*----------------------------------------------------------------*        
057600*----------------------------------------------------------------*        
057700 9999-CALL-ABEND-PGM             SECTION.                                 
057800*----------------------------------------------------------------*        
057900     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
058000     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
058100     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
058200*----------------------------------------------------------------*        
058300 9999-99-EXIT.                   EXIT.                                    
058400*----------------------------------------------------------------*        
