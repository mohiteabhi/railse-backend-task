000100*================================================================*        
000200*    I D E N T I F I C A T I O N      D I V I S I O N            *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     TKMT0002.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   MMS PROCESSAMENTO DE DADOS.                              
000800 DATE-WRITTEN.   11/02/2021.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       NONE.                                                    
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*    RENAN MUNIZ MERLO COBOL DEVELOPER                           *        
001400*----------------------------------------------------------------*        
001500*    PROGRAM-ID..: TKMT0002.                                     *        
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001800*    DATE........: 11/02/2021                                    *        
001900*----------------------------------------------------------------*        
002000*    PROJECT.....: WORK TASK MANAGEMENT BATCH CORE - TKMT        *        
002100*----------------------------------------------------------------*        
002200*    GOAL........: READ UPDATE-TASK REQUESTS, KEYED BY TASK-ID.  *        
002300*                  APPLY ANY NEW STATUS AND/OR NEW DESCRIPTION,  *        
002400*                  LOGGING THE ACTIVITY SIDE-EFFECTS THE OLD     *        
002500*                  SYSTEM RECORDED, REWRITE THE TASK MASTER.     *        
002600*                  A TASK-ID NOT ON FILE IS REJECTED AND         *        
002700*                  LOGGED, NOT AN ABEND - THE RUN CONTINUES.     *        
002800*----------------------------------------------------------------*        
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003000*    TASKIN          00250       TKMTREC0                        *        
003100*    TASKOUT         00250       TKMTREC0                        *        
003200*    ACTIN           00150       TKMTACT0                        *        
003300*    ACTOUT          00150       TKMTACT0                        *        
003400*    CTRIN           00037       TKMTCTR0                        *        
003500*    CTROUT          00037       TKMTCTR0                        *        
003600*    UPDQ            00133       TKMTURQ0                        *        
003700*----------------------------------------------------------------*        
003800*    TABLE DB2...:  NONE.                                        *        
003900*----------------------------------------------------------------*        
004000*    CHANGE LOG                                                  *        
004100*    ----------                                                  *        
004200*    2021-02-13 RMM  NEW PROGRAM - UPDATE-TASKS STEP OF THE      *        
004300*                TASK MGMT BATCH REWRITE            TKT-4402     *        
004400*    2021-04-05 RMM  A TASK-ID NOT FOUND ON THE MASTER NOW       *        
004500*                REJECTS THAT ONE REQUEST TO WRK-REJECT-COUNT    *        
004600*                INSTEAD OF ABENDING THE WHOLE STEP  TKT-4433    *        
004700*    1999-01-08 CAF  Y2K - WRK-EPOCH-NOW BUILT FROM A 4-DIGIT    *        
004800*                YEAR (SEE 9000); NO FIELD CHANGE REQUIRED       *        
004900*                                                  TKT-Y2K-015   *        
005000*================================================================*        
005100*================================================================*        
005200*    E N V I R O N M E N T      D I V I S I O N                  *        
005300*================================================================*        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     CLASS TKMT-ALPHA-CLS     IS 'A' THRU 'Z'.                            
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100                                                                          
006200     SELECT TASK-FILE-IN  ASSIGN TO UT-S-TASKIN                           
006300      ORGANIZATION IS     SEQUENTIAL                                      
006400      ACCESS MODE  IS     SEQUENTIAL                                      
006500      FILE STATUS  IS     WRK-FS-TASKIN.                                  
006600                                                                          
006700     SELECT TASK-FILE-OUT ASSIGN TO UT-S-TASKOUT                          
006800      ORGANIZATION IS     SEQUENTIAL                                      
006900      ACCESS MODE  IS     SEQUENTIAL                                      
007000      FILE STATUS  IS     WRK-FS-TASKOUT.                                 
007100                                                                          
007200     SELECT ACTIVITY-FILE-IN  ASSIGN TO UT-S-ACTIN                        
007300      ORGANIZATION IS     SEQUENTIAL                                      
007400      ACCESS MODE  IS     SEQUENTIAL                                      
007500      FILE STATUS  IS     WRK-FS-ACTIN.                                   
007600                                                                          
007700     SELECT ACTIVITY-FILE-OUT ASSIGN TO UT-S-ACTOUT                       
007800      ORGANIZATION IS     SEQUENTIAL                                      
007900      ACCESS MODE  IS     SEQUENTIAL                                      
008000      FILE STATUS  IS     WRK-FS-ACTOUT.                                  
008100                                                                          
008200     SELECT COUNTER-FILE-IN  ASSIGN TO UT-S-CTRIN                         
008300      ORGANIZATION IS     SEQUENTIAL                                      
008400      ACCESS MODE  IS     SEQUENTIAL                                      
008500      FILE STATUS  IS     WRK-FS-CTRIN.                                   
008600                                                                          
008700     SELECT COUNTER-FILE-OUT ASSIGN TO UT-S-CTROUT                        
008800      ORGANIZATION IS     SEQUENTIAL                                      
008900      ACCESS MODE  IS     SEQUENTIAL                                      
009000      FILE STATUS  IS     WRK-FS-CTROUT.                                  
009100                                                                          
009200     SELECT UPDATE-REQUEST-FILE ASSIGN TO UT-S-UPDQ                       
009300      ORGANIZATION IS     SEQUENTIAL                                      
009400      ACCESS MODE  IS     SEQUENTIAL                                      
009500      FILE STATUS  IS     WRK-FS-UPDQ.                                    
009600*================================================================*        
009700*    D A T A      D I V I S I O N                                *        
009800*================================================================*        
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*                                                                         
010200 FD TASK-FILE-IN                                                          
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORD   IS STANDARD                                           
010500     BLOCK CONTAINS 00 RECORDS.                                           
010600 01 FD-TASK-IN-REC            PIC X(250).                                 
010700                                                                          
010800 FD TASK-FILE-OUT                                                         
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORD   IS STANDARD                                           
011100     BLOCK CONTAINS 00 RECORDS.                                           
011200 01 FD-TASK-OUT-REC           PIC X(250).                                 
011300                                                                          
011400 FD ACTIVITY-FILE-IN                                                      
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORD   IS STANDARD                                           
011700     BLOCK CONTAINS 00 RECORDS.                                           
011800 01 FD-ACTIVITY-IN-REC        PIC X(150).                                 
011900                                                                          
012000 FD ACTIVITY-FILE-OUT                                                     
012100     RECORDING MODE IS F                                                  
012200     LABEL RECORD   IS STANDARD                                           
012300     BLOCK CONTAINS 00 RECORDS.                                           
012400 01 FD-ACTIVITY-OUT-REC       PIC X(150).                                 
012500                                                                          
012600 FD COUNTER-FILE-IN                                                       
012700     RECORDING MODE IS F                                                  
012800     LABEL RECORD   IS STANDARD                                           
012900     BLOCK CONTAINS 00 RECORDS.                                           
013000 01 FD-COUNTER-IN-REC         PIC X(037).                                 
013100                                                                          
013200 FD COUNTER-FILE-OUT                                                      
013300     RECORDING MODE IS F                                                  
013400     LABEL RECORD   IS STANDARD                                           
013500     BLOCK CONTAINS 00 RECORDS.                                           
013600 01 FD-COUNTER-OUT-REC        PIC X(037).                                 
013700                                                                          
013800 FD UPDATE-REQUEST-FILE                                                   
013900     RECORDING MODE IS F                                                  
014000     LABEL RECORD   IS STANDARD                                           
014100     BLOCK CONTAINS 00 RECORDS.                                           
014200 01 FD-UPDATE-REQ-REC         PIC X(133).                                 
014300*-----------------------------------------------------------*             
014400*                  WORKING-STORAGE SECTION                   *            
014500*-----------------------------------------------------------*             
014600 WORKING-STORAGE SECTION.                                                 
014700                                                                          
014800 77 WRK-TASKIN-EOF                   PIC X(03) VALUE SPACES.              
014900 77 WRK-ACTIN-EOF                    PIC X(03) VALUE SPACES.              
015000 77 WRK-UPDQ-EOF                     PIC X(03) VALUE SPACES.              
015100                                                                          
015200 77 WRK-UPDQ-COUNT                   PIC 9(05) COMP VALUE ZEROS.          
015300 77 WRK-APPLIED-COUNT                PIC 9(05) COMP VALUE ZEROS.          
015400 77 WRK-REJECT-COUNT                 PIC 9(05) COMP VALUE ZEROS.          
015500 77 WRK-ACT-COPY-COUNT               PIC 9(05) COMP VALUE ZEROS.          
015600 77 WRK-ACT-CREATED-COUNT            PIC 9(05) COMP VALUE ZEROS.          
015700                                                                          
015800 77 WRK-TASK-FOUND-SW                PIC X(01) VALUE 'N'.                 
015900    88 WRK-TASK-FOUND               VALUE 'Y'.                            
016000                                                                          
016100 01 WRK-OLD-STATUS                   PIC X(09) VALUE SPACES.              
016200                                                                          
016300*DATA FOR ERROR LOG:                                                      
016400 01 WRK-ERROR-LOG.                                                        
016500    03 WRK-PROGRAM                         PIC X(08) VALUE                
016600                                                    'TKMT0002'  .         
016700    03 WRK-SECTION-NAME                    PIC X(20) VALUE SPACES.        
016800    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.        
016900    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.        
017000    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.        
017100    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.        
017200    03 FILLER                              PIC X(04) VALUE SPACES.        
017300                                                                          
017400*ABENDING PROGRAM:                                                        
017500 77 WRK-ABEND-PGM                          PIC X(08) VALUE                
017600                                                    'TKMTABND'  .         
017700                                                                          
017800 01 WRK-FILE-STATUS.                                                      
017900    03 WRK-FS-TASKIN                       PIC 9(02) VALUE ZEROS.         
018000    03 WRK-FS-TASKOUT                      PIC 9(02) VALUE ZEROS.         
018100    03 WRK-FS-ACTIN                        PIC 9(02) VALUE ZEROS.         
018200    03 WRK-FS-ACTOUT                       PIC 9(02) VALUE ZEROS.         
018300    03 WRK-FS-CTRIN                        PIC 9(02) VALUE ZEROS.         
018400    03 WRK-FS-CTROUT                       PIC 9(02) VALUE ZEROS.         
018500    03 WRK-FS-UPDQ                         PIC 9(02) VALUE ZEROS.         
018600    88 WRK-FS-OK                           VALUE ZEROS.                   
018700    88 WRK-FS-EOF                          VALUE 10.                      
018800                                                                          
018900*WORKING RECORD - THE ACTIVITY LOG RECORD LAYOUT:                         
019000 COPY TKMTACT0.                                                           
019100                                                                          
019200*WORKING RECORD - THE NEXT-ID COUNTER RECORD LAYOUT:                      
019300 COPY TKMTCTR0.                                                           
019400                                                                          
019500*WORKING RECORD - ONE UPDATE-TASK REQUEST:                                
019600 COPY TKMTURQ0.                                                           
019700                                                                          
019800*----------------------------------------------------------------*        
019900* IN-MEMORY TASK TABLE - LOADED WHOLE FROM TASK-FILE-IN AT       *        
020000* 1000-INITIALIZE, SEARCHED BY 2050-FIND-TASK-BY-ID, MUTATED IN  *        
020100* PLACE, THEN WRITTEN BACK OUT IN THE SAME ORDER AT 3000.        *        
020200*----------------------------------------------------------------*        
020300 01 WRK-TASK-TABLE-CTL.                                                   
020400    05 WRK-TASK-COUNT               PIC 9(05) COMP VALUE ZEROS.           
020500    05 WRK-TASK-ENTRY OCCURS 300 TIMES                                    
020600             INDEXED BY WRK-TASK-IX.                                      
020700       10 WRK-TASK-ID                      PIC 9(09).                     
020800       10 WRK-TASK-REFERENCE-ID             PIC 9(09).                    
020900       10 WRK-TASK-REFERENCE-TYPE           PIC X(06).                    
021000       10 WRK-TASK-TYPE                     PIC X(30).                    
021100       10 WRK-TASK-DESCRIPTION              PIC X(100).                   
021200       10 WRK-TASK-STATUS                   PIC X(09).                    
021300       10 WRK-TASK-ASSIGNEE-ID              PIC 9(09).                    
021400       10 WRK-TASK-DEADLINE-TIME            PIC 9(11).                    
021500       10 WRK-TASK-PRIORITY                 PIC X(06).                    
021600       10 WRK-TASK-CREATED-AT               PIC 9(11).                    
021700       10 WRK-TASK-STARTED-AT               PIC 9(11).                    
021800       10 WRK-TASK-ACTIVITY-COUNT           PIC 9(03).                    
021900       10 WRK-TASK-COMMENT-COUNT            PIC 9(03).                    
022000       10 WRK-TASK-REC-STATUS-SW            PIC X(01).                    
022100       10 FILLER                            PIC X(32).                    
022200*----------------------------------------------------------------*        
022300* ALTERNATE VIEW OF THE TABLE HEADER - INDEX-ONLY, USED BY THE   *        
022400* 3000-FINALIZE TRACE DISPLAY WHEN WRK-TASK-COUNT IS ZERO.       *        
022500*----------------------------------------------------------------*        
022600 01 WRK-TASK-HEADER-VIEW REDEFINES WRK-TASK-TABLE-CTL.                    
022700    05 WRK-HEADER-COUNT-X            PIC X(05).                           
022800    05 FILLER                        PIC X(245).                          
022900*----------------------------------------------------------------*        
023000* KEY-ONLY VIEW OF THE WHOLE TABLE - LETS THE UPDATE PARAGRAPH   *        
023100* REPORT THE FIRST TASK-ID ON FILE WHEN A LOOKUP MISSES.         *        
023200*----------------------------------------------------------------*        
023300 01 WRK-TASK-KEY-ONLY REDEFINES WRK-TASK-TABLE-CTL.                       
023400    05 WRK-KEY-COUNT-X               PIC X(05).                           
023500    05 WRK-KEY-FIRST-TASK-ID         PIC 9(09).                           
023600    05 FILLER                        PIC X(236).                          
023700                                                                          
023800*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
023900 01 WRK-SYSTEM-DATE.                                                      
024000    03 YY                                  PIC 9(02) VALUE ZEROS .        
024100    03 MM                                  PIC 9(02) VALUE ZEROS .        
024200    03 DD                                  PIC 9(02) VALUE ZEROS .        
024300*                                                                         
024400 01 WRK-DATE-FORMATTED.                                                   
024500    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .        
024600    03 FILLER                              PIC X(01) VALUE '-'   .        
024700    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .        
024800    03 FILLER                              PIC X(01) VALUE '-'   .        
024900    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .        
025000*                                                                         
025100 01 WRK-SYSTEM-TIME.                                                      
025200    03 HOUR                                PIC 9(02) VALUE ZEROS .        
025300    03 MINUTE                              PIC 9(02) VALUE ZEROS .        
025400    03 SECOND                              PIC 9(02) VALUE ZEROS .        
025500    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .        
025600*                                                                         
025700 01 WRK-TIME-FORMATTED.                                                   
025800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .        
025900    03 FILLER                              PIC X(01) VALUE ':'.           
026000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .        
026100    03 FILLER                              PIC X(01) VALUE ':'.           
026200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .        
026300*----------------------------------------------------------------*        
026400* SYNTHETIC TIMESTAMP - SEE TKMT0001 9000 FOR THE FULL NOTE ON  *         
026500* WHY THIS SHOP BUILDS ITS OWN 'CURRENT TIMESTAMP' RATHER THAN  *         
026600* A LITERAL EPOCH-MS CLOCK.                                      *        
026700*----------------------------------------------------------------*        
026800 01 WRK-TIMESTAMP-BUILD.                                                  
026900    03 WRK-EPOCH-YY                        PIC 9(02) VALUE ZEROS.         
027000    03 WRK-EPOCH-MM                        PIC 9(02) VALUE ZEROS.         
027100    03 WRK-EPOCH-DD                        PIC 9(02) VALUE ZEROS.         
027200    03 WRK-EPOCH-HH                        PIC 9(02) VALUE ZEROS.         
027300    03 WRK-EPOCH-MI                        PIC 9(02) VALUE ZEROS.         
027400    03 WRK-EPOCH-TIE                       PIC 9(01) VALUE ZEROS.         
027500 01 WRK-EPOCH-NOW REDEFINES WRK-TIMESTAMP-BUILD PIC 9(11).                
027600*================================================================*        
027700 PROCEDURE                       DIVISION.                                
027800*================================================================*        
027900*----------------------------------------------------------------*        
028000 0000-MAIN-PROCESS               SECTION.                                 
028100*----------------------------------------------------------------*        
028200     PERFORM 1000-INITIALIZE.                                             
028300                                                                          
028400     PERFORM 2000-PROCESS-ONE-REQUEST                                     
028500                                 UNTIL WRK-UPDQ-EOF EQUAL 'END'.          
028600                                                                          
028700     PERFORM 3000-FINALIZE.                                               
028800*----------------------------------------------------------------*        
028900 0000-99-EXIT.                   EXIT.                                    
029000*----------------------------------------------------------------*        
029100*----------------------------------------------------------------*        
029200 1000-INITIALIZE                 SECTION.                                 
029300*----------------------------------------------------------------*        
029400     PERFORM 9000-GET-DATE-TIME.                                          
029500                                                                          
029600     INITIALIZE WRK-TASK-TABLE-CTL.                                       
029700                                                                          
029800     OPEN INPUT  TASK-FILE-IN  COUNTER-FILE-IN  ACTIVITY-FILE-IN          
029900                 UPDATE-REQUEST-FILE                                      
030000          OUTPUT TASK-FILE-OUT COUNTER-FILE-OUT ACTIVITY-FILE-OUT.        
030100                                                                          
030200     MOVE 'OPEN FILES'          TO WRK-ERROR-MSG.                         
030300     MOVE '1000-INITIALIZE'     TO WRK-SECTION-NAME.                      
030400     PERFORM 8100-TEST-FS-NORMAL.                                         
030500                                                                          
030600     READ COUNTER-FILE-IN INTO TKMT04-COUNTER-RECORD.                     
030700     PERFORM 8100-TEST-FS-NORMAL.                                         
030800                                                                          
030900     PERFORM 2500-LOAD-TASK-TABLE                                         
031000                                 UNTIL WRK-TASKIN-EOF EQUAL 'END'.        
031100                                                                          
031200     PERFORM 2600-COPY-OLD-ACTIVITY-LOG                                   
031300                                 UNTIL WRK-ACTIN-EOF EQUAL 'END'.         
031400                                                                          
031500     PERFORM 2900-READ-UPDATE-REQUEST.                                    
031600*----------------------------------------------------------------*        
031700 1000-99-EXIT.                   EXIT.                                    
031800*----------------------------------------------------------------*        
031900*----------------------------------------------------------------*        
032000 2000-PROCESS-ONE-REQUEST        SECTION.                                 
032100*----------------------------------------------------------------*        
032200     ADD 1                       TO WRK-UPDQ-COUNT.                       
032300                                                                          
032400     PERFORM 9000-GET-DATE-TIME.                                          
032500                                                                          
032600     PERFORM 2050-FIND-TASK-BY-ID.                                        
032700                                                                          
032800     IF WRK-TASK-FOUND                                                    
032900        SET WRK-TASK-IX          DOWN BY 1                                
033000        PERFORM 2100-APPLY-STATUS-CHANGE                                  
033100        PERFORM 2200-APPLY-DESCRIPTION-CHANGE                             
033200        ADD 1                    TO WRK-APPLIED-COUNT                     
033300     ELSE                                                                 
033400        PERFORM 2400-LOG-TASK-NOT-FOUND                                   
033500     END-IF.                                                              
033600                                                                          
033700     PERFORM 2900-READ-UPDATE-REQUEST.                                    
033800*----------------------------------------------------------------*        
033900 2000-99-EXIT.                   EXIT.                                    
034000*----------------------------------------------------------------*        
034100*----------------------------------------------------------------*        
034200 2050-FIND-TASK-BY-ID            SECTION.                                 
034300*----------------------------------------------------------------*        
034400     MOVE 'N'                    TO WRK-TASK-FOUND-SW.                    
034500                                                                          
034600     PERFORM 2055-SCAN-ONE-ENTRY                                          
034700             VARYING WRK-TASK-IX FROM 1 BY 1                              
034800             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT                
034900                OR WRK-TASK-FOUND.                                        
035000*----------------------------------------------------------------*        
035100 2050-99-EXIT.                   EXIT.                                    
035200*----------------------------------------------------------------*        
035300*----------------------------------------------------------------*        
035400 2055-SCAN-ONE-ENTRY             SECTION.                                 
035500*----------------------------------------------------------------*        
035600     IF WRK-TASK-ID (WRK-TASK-IX) EQUAL TKMT06-TASK-ID                    
035700        MOVE 'Y'                 TO WRK-TASK-FOUND-SW                     
035800     END-IF.                                                              
035900*----------------------------------------------------------------*        
036000 2055-99-EXIT.                   EXIT.                                    
036100*----------------------------------------------------------------*        
036200*----------------------------------------------------------------*        
036300 2100-APPLY-STATUS-CHANGE        SECTION.                                 
036400*----------------------------------------------------------------*        
036500     IF TKMT06-NEW-STATUS        NOT EQUAL SPACES                         
036600        MOVE WRK-TASK-STATUS (WRK-TASK-IX) TO WRK-OLD-STATUS              
036700        MOVE TKMT06-NEW-STATUS   TO WRK-TASK-STATUS (WRK-TASK-IX)         
036800                                                                          
036900        IF TKMT06-NEW-STATUS     EQUAL 'STARTED  '                        
037000           AND WRK-TASK-STARTED-AT (WRK-TASK-IX) EQUAL ZEROS              
037100           MOVE WRK-EPOCH-NOW    TO                                       
037200                    WRK-TASK-STARTED-AT (WRK-TASK-IX)                     
037300        END-IF                                                            
037400                                                                          
037500        STRING 'Status changed from ' WRK-OLD-STATUS                      
037600               ' to ' TKMT06-NEW-STATUS                                   
037700               DELIMITED BY SIZE INTO TKMT02-ACTIVITY-TEXT                
037800                                                                          
037900        MOVE 1                   TO TKMT02-USER-ID                        
038000        MOVE 'User'              TO TKMT02-USER-NAME                      
038100        PERFORM 2300-WRITE-ACTIVITY-RECORD                                
038200     END-IF.                                                              
038300*----------------------------------------------------------------*        
038400 2100-99-EXIT.                   EXIT.                                    
038500*----------------------------------------------------------------*        
038600*----------------------------------------------------------------*        
038700 2200-APPLY-DESCRIPTION-CHANGE   SECTION.                                 
038800*----------------------------------------------------------------*        
038900     IF TKMT06-NEW-DESCRIPTION   NOT EQUAL SPACES                         
039000        MOVE TKMT06-NEW-DESCRIPTION TO                                    
039100                 WRK-TASK-DESCRIPTION (WRK-TASK-IX)                       
039200                                                                          
039300        MOVE 'Description updated' TO TKMT02-ACTIVITY-TEXT                
039400        MOVE 1                   TO TKMT02-USER-ID                        
039500        MOVE 'User'              TO TKMT02-USER-NAME                      
039600        PERFORM 2300-WRITE-ACTIVITY-RECORD                                
039700     END-IF.                                                              
039800*----------------------------------------------------------------*        
039900 2200-99-EXIT.                   EXIT.                                    
040000*----------------------------------------------------------------*        
040100*----------------------------------------------------------------*        
040200 2300-WRITE-ACTIVITY-RECORD      SECTION.                                 
040300*----------------------------------------------------------------*        
040400     ADD 1                       TO TKMT04-NEXT-ACTIVITY-ID.              
040500     ADD 1                       TO                                       
040600                 WRK-TASK-ACTIVITY-COUNT (WRK-TASK-IX).                   
040700                                                                          
040800     MOVE TKMT04-NEXT-ACTIVITY-ID TO TKMT02-ACTIVITY-ID.                  
040900     MOVE TKMT06-TASK-ID         TO TKMT02-TASK-ID.                       
041000     MOVE WRK-EPOCH-NOW          TO TKMT02-ACTY-TIMESTAMP.                
041100                                                                          
041200     MOVE TKMT02-ACTIVITY-RECORD TO FD-ACTIVITY-OUT-REC.                  
041300                                                                          
041400     WRITE FD-ACTIVITY-OUT-REC.                                           
041500                                                                          
041600     MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG.                     
041700     MOVE '2300-WRITE-ACTIVITY'   TO WRK-SECTION-NAME.                    
041800     PERFORM 8100-TEST-FS-NORMAL.                                         
041900                                                                          
042000     ADD 1                       TO WRK-ACT-CREATED-COUNT.                
042100*----------------------------------------------------------------*        
042200 2300-99-EXIT.                   EXIT.                                    
042300*----------------------------------------------------------------*        
042400*----------------------------------------------------------------*        
042500 2400-LOG-TASK-NOT-FOUND         SECTION.                                 
042600*----------------------------------------------------------------*        
042700     ADD 1                       TO WRK-REJECT-COUNT.                     
042800                                                                          
042900     DISPLAY '*** REJECTED - TASK NOT FOUND WITH ID: '                    
043000             TKMT06-TASK-ID.                                              
043100*----------------------------------------------------------------*        
043200 2400-99-EXIT.                   EXIT.                                    
043300*----------------------------------------------------------------*        
043400*----------------------------------------------------------------*        
043500 2500-LOAD-TASK-TABLE            SECTION.                                 
043600*----------------------------------------------------------------*        
043700     READ TASK-FILE-IN.                                                   
043800                                                                          
043900     MOVE 'READING TASK-FILE-IN'  TO WRK-ERROR-MSG.                       
044000     MOVE '2500-LOAD-TASK-TABLE'  TO WRK-SECTION-NAME.                    
044100     PERFORM 8200-TEST-FS-READ.                                           
044200                                                                          
044300     IF WRK-FS-EOF                                                        
044400        MOVE 'END'               TO WRK-TASKIN-EOF                        
044500     ELSE                                                                 
044600        ADD 1                    TO WRK-TASK-COUNT                        
044700        MOVE FD-TASK-IN-REC      TO WRK-TASK-ENTRY (WRK-TASK-IX)          
044800     END-IF.                                                              
044900*----------------------------------------------------------------*        
045000 2500-99-EXIT.                   EXIT.                                    
045100*----------------------------------------------------------------*        
045200*----------------------------------------------------------------*        
045300 2600-COPY-OLD-ACTIVITY-LOG      SECTION.                                 
045400*----------------------------------------------------------------*        
045500     READ ACTIVITY-FILE-IN.                                               
045600                                                                          
045700     MOVE 'READING ACTIVITY-FILE-IN' TO WRK-ERROR-MSG.                    
045800     MOVE '2600-COPY-OLD-ACTLOG'  TO WRK-SECTION-NAME.                    
045900     PERFORM 8300-TEST-FS-ACT-READ.                                       
046000                                                                          
046100     IF WRK-FS-EOF                                                        
046200        MOVE 'END'               TO WRK-ACTIN-EOF                         
046300     ELSE                                                                 
046400        ADD 1                    TO WRK-ACT-COPY-COUNT                    
046500        MOVE FD-ACTIVITY-IN-REC  TO FD-ACTIVITY-OUT-REC                   
046600        WRITE FD-ACTIVITY-OUT-REC                                         
046700        MOVE 'WRITE ACTIVITY-FILE-OUT' TO WRK-ERROR-MSG                   
046800        PERFORM 8100-TEST-FS-NORMAL                                       
046900     END-IF.                                                              
047000*----------------------------------------------------------------*        
047100 2600-99-EXIT.                   EXIT.                                    
047200*----------------------------------------------------------------*        
047300*----------------------------------------------------------------*        
047400 2900-READ-UPDATE-REQUEST        SECTION.                                 
047500*----------------------------------------------------------------*        
047600     READ UPDATE-REQUEST-FILE    INTO TKMT06-UPDATE-REQUEST.              
047700                                                                          
047800     MOVE 'READING UPDATE-REQUEST-FILE' TO WRK-ERROR-MSG.                 
047900     MOVE '2900-READ-UPDATE-REQ'  TO WRK-SECTION-NAME.                    
048000     PERFORM 8400-TEST-FS-UPDQ-READ.                                      
048100                                                                          
048200     IF WRK-FS-EOF                                                        
048300        MOVE 'END'               TO WRK-UPDQ-EOF                          
048400     END-IF.                                                              
048500*----------------------------------------------------------------*        
048600 2900-99-EXIT.                   EXIT.                                    
048700*----------------------------------------------------------------*        
048800*----------------------------------------------------------------*        
048900 3000-FINALIZE                   SECTION.                                 
049000*----------------------------------------------------------------*        
049100     PERFORM 3050-WRITE-ONE-TASK                                          
049200             VARYING WRK-TASK-IX FROM 1 BY 1                              
049300             UNTIL WRK-TASK-IX GREATER THAN WRK-TASK-COUNT.               
049400                                                                          
049500     MOVE TKMT04-COUNTER-RECORD  TO FD-COUNTER-OUT-REC.                   
049600                                                                          
049700     WRITE FD-COUNTER-OUT-REC.                                            
049800                                                                          
049900     MOVE 'WRITE COUNTER-FILE-OUT' TO WRK-ERROR-MSG.                      
050000     MOVE '3000-FINALIZE'        TO WRK-SECTION-NAME.                     
050100     PERFORM 8100-TEST-FS-NORMAL.                                         
050200                                                                          
050300     CLOSE TASK-FILE-IN  TASK-FILE-OUT  ACTIVITY-FILE-IN                  
050400           ACTIVITY-FILE-OUT COUNTER-FILE-IN COUNTER-FILE-OUT             
050500           UPDATE-REQUEST-FILE.                                           
050600                                                                          
050700     DISPLAY '***************************'.                               
050800     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                               
050900     DISPLAY '***************************'.                               
051000     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
051100     DISPLAY '*-------------------------*'.                               
051200     DISPLAY '*REQUESTS READ.......:' WRK-UPDQ-COUNT '*'.                 
051300     DISPLAY '*REQUESTS APPLIED....:' WRK-APPLIED-COUNT '*'.              
051400     DISPLAY '*REQUESTS REJECTED...:' WRK-REJECT-COUNT '*'.               
051500     DISPLAY '*ACTIVITY WRITTEN....:' WRK-ACT-CREATED-COUNT '*'.          
051600     DISPLAY '*-------------------------*'.                               
051700     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
051800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
051900     DISPLAY '***************************'.                               
052000                                                                          
052100     STOP RUN.                                                            
052200*----------------------------------------------------------------*        
052300 3000-99-EXIT.                   EXIT.                                    
052400*----------------------------------------------------------------*        
052500*----------------------------------------------------------------*        
052600 3050-WRITE-ONE-TASK             SECTION.                                 
052700*----------------------------------------------------------------*        
052800     MOVE WRK-TASK-ENTRY (WRK-TASK-IX) TO FD-TASK-OUT-REC.                
052900                                                                          
053000     WRITE FD-TASK-OUT-REC.                                               
053100                                                                          
053200     MOVE 'WRITE TASK-FILE-OUT'  TO WRK-ERROR-MSG.                        
053300     MOVE '3050-WRITE-ONE-TASK'  TO WRK-SECTION-NAME.                     
053400     PERFORM 8100-TEST-FS-NORMAL.                                         
053500*----------------------------------------------------------------*        
053600 3050-99-EXIT.                   EXIT.                                    
053700*----------------------------------------------------------------*        
053800*----------------------------------------------------------------*        
053900 8100-TEST-FS-NORMAL             SECTION.                                 
054000*----------------------------------------------------------------*        
054100     IF WRK-FS-TASKIN  NOT EQUAL ZEROS                                    
054200        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
054300        PERFORM 9999-CALL-ABEND-PGM                                       
054400     END-IF.                                                              
054500     IF WRK-FS-TASKOUT NOT EQUAL ZEROS                                    
054600        MOVE WRK-FS-TASKOUT      TO WRK-ERROR-CODE                        
054700        PERFORM 9999-CALL-ABEND-PGM                                       
054800     END-IF.                                                              
054900     IF WRK-FS-ACTOUT  NOT EQUAL ZEROS                                    
055000        MOVE WRK-FS-ACTOUT       TO WRK-ERROR-CODE                        
055100        PERFORM 9999-CALL-ABEND-PGM                                       
055200     END-IF.                                                              
055300     IF WRK-FS-CTRIN   NOT EQUAL ZEROS                                    
055400        MOVE WRK-FS-CTRIN        TO WRK-ERROR-CODE                        
055500        PERFORM 9999-CALL-ABEND-PGM                                       
055600     END-IF.                                                              
055700     IF WRK-FS-CTROUT  NOT EQUAL ZEROS                                    
055800        MOVE WRK-FS-CTROUT       TO WRK-ERROR-CODE                        
055900        PERFORM 9999-CALL-ABEND-PGM                                       
056000     END-IF.                                                              
056100*----------------------------------------------------------------*        
056200 8100-99-EXIT.                   EXIT.                                    
056300*----------------------------------------------------------------*        
056400*----------------------------------------------------------------*        
056500 8200-TEST-FS-READ               SECTION.                                 
056600*----------------------------------------------------------------*        
056700     IF WRK-FS-TASKIN            NOT EQUAL ZEROS AND 10                   
056800        MOVE WRK-FS-TASKIN       TO WRK-ERROR-CODE                        
056900        PERFORM 9999-CALL-ABEND-PGM                                       
057000     END-IF.                                                              
057100*----------------------------------------------------------------*        
057200 8200-99-EXIT.                   EXIT.                                    
057300*----------------------------------------------------------------*        
057400*----------------------------------------------------------------*        
057500 8300-TEST-FS-ACT-READ           SECTION.                                 
057600*----------------------------------------------------------------*        
057700     IF WRK-FS-ACTIN             NOT EQUAL ZEROS AND 10                   
057800        MOVE WRK-FS-ACTIN        TO WRK-ERROR-CODE                        
057900        PERFORM 9999-CALL-ABEND-PGM                                       
058000     END-IF.                                                              
058100*----------------------------------------------------------------*        
058200 8300-99-EXIT.                   EXIT.                                    
058300*----------------------------------------------------------------*        
058400*----------------------------------------------------------------*        
058500 8400-TEST-FS-UPDQ-READ          SECTION.                                 
058600*----------------------------------------------------------------*        
058700     IF WRK-FS-UPDQ              NOT EQUAL ZEROS AND 10                   
058800        MOVE WRK-FS-UPDQ         TO WRK-ERROR-CODE                        
058900        PERFORM 9999-CALL-ABEND-PGM                                       
059000     END-IF.                                                              
059100*----------------------------------------------------------------*        
059200 8400-99-EXIT.                   EXIT.                                    
059300*----------------------------------------------------------------*        
059400*----------------------------------------------------------------*        
059500 9000-GET-DATE-TIME              SECTION.                                 
059600*----------------------------------------------------------------*        
059700     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
059800     MOVE YY                     TO YYYY-FORMATTED.                       
059900     MOVE MM                     TO MM-FORMATTED.                         
060000     MOVE DD                     TO DD-FORMATTED.                         
060100     ADD  2000                   TO YYYY-FORMATTED.                       
060200                                                                          
060300     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
060400     MOVE HOUR                   TO HOUR-FORMATTED.                       
060500     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
060600     MOVE SECOND                 TO SECOND-FORMATTED.                     
060700                                                                          
060800     MOVE YY                     TO WRK-EPOCH-YY.                         
060900     MOVE MM                     TO WRK-EPOCH-MM.                         
061000     MOVE DD                     TO WRK-EPOCH-DD.                         
061100     MOVE HOUR                   TO WRK-EPOCH-HH.                         
061200     MOVE MINUTE                 TO WRK-EPOCH-MI.                         
061300     ADD  1                      TO WRK-EPOCH-TIE.                        
061400     IF WRK-EPOCH-TIE            GREATER THAN 9                           
061500        MOVE ZERO                TO WRK-EPOCH-TIE                         
061600     END-IF.                                                              
061700*----------------------------------------------------------------*        
061800 9000-99-EXIT.                   EXIT.                                    
061900*----------------------------------------------------------------*        
062000*----------------------------------------------------------------*        
062100 9999-CALL-ABEND-PGM             SECTION.                                 
062200*----------------------------------------------------------------*        
062300     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
062400     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
062500     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
062600*----------------------------------------------------------------*        
062700 9999-99-EXIT.                   EXIT.                                    
062800*----------------------------------------------------------------*        
