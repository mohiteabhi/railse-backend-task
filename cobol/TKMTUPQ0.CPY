000100*================================================================*        
000200*    BOOK........: TKMTUPQ0                                      *        
000300*    TITLE.......: UPDATE-TASK-PRIORITY REQUEST RECORD           *        
000400*----------------------------------------------------------------*        
000500*    ONE TRANSACTION PER TASK TO BE REPRIORITISED.  READ BY      *        
000600*    TKMT0005, KEYED BY TASK-ID.                                 *        
000700*----------------------------------------------------------------*        
000800*    CHANGE LOG                                                  *        
000900*    ----------                                                  *        
001000*    2021-02-11 RMM  NEW BOOK FOR TASK MGMT REWRITE     TKT-4401 *        
001100*================================================================*        
001200 01  TKMT09-PRIORITY-REQUEST.                                             
001300     05  TKMT09-TASK-ID              PIC 9(09).                           
001400     05  TKMT09-NEW-PRIORITY         PIC X(06).                           
001500     05  FILLER                      PIC X(15).                           
